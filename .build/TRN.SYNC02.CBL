000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    TOURNAMENT-SYNC.
000300       AUTHOR.        R HALVORSEN.  MODIFIED BY J PALERMO.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  05/02/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  05/02/88  RH   ORIGINAL CODING.  MERGES TOURNAMENT FEED INTO *
001200      *                 THE TOURNAMENT MASTER AND CLASSIFIES EACH     *
001300      *                 TOURNAMENT INTO A NUMERIC TIER.  REQ BA-0013. *
001400      *  10/14/88  RH   ADDED THE FORCED-TIER OVERRIDE TABLE -- SALES *
001500      *                 WANTS SPECIFIC COMPETITIONS PINNED REGARDLESS *
001600      *                 OF WHAT THE FEED SAYS.  REQ BA-0019.          *
001700      *  02/08/89  RH   AMATEUR CATEGORY SKIP RULE ADDED.  REQ BA-0024*
001800      *  07/30/90  JP   LOWER-DIVISION TIER INHERITANCE (TIER = T-1)  *
001900      *                 WHEN THE FEED SUPPLIES NO TIER OF ITS OWN.    *
002000      *                 REQ BA-0052.                                  *
002100      *  01/11/91  JP   INTERNATIONAL CATEGORY RANGE 1465-1471 NOW    *
002200      *                 FORCES TIER 20/10 BY GENDER.  REQ BA-0061.    *
002300      *  06/19/92  JP   AGE-GROUP NAME SCAN (U20/U21/U23/U19/U16/U17) *
002400      *                 REPLACES THE OLD HARD-CODED NAME LIST.        *
002500      *                 REQ BA-0084.                                  *
002600      *  03/02/93  JP   REPUTATION SCORE AND REPUTATION-TIER LABEL    *
002700      *                 NOW RECOMPUTED FOR THE WHOLE MASTER EVERY     *
002800      *                 RUN, NOT JUST TOUCHED ROWS.  REQ BA-0091.     *
002900      *  09/27/94  DM   END-DATE PURGE PASS ADDED AFTER THE MERGE.    *
003000      *                 REQ BA-0103.                                  *
003100      *  04/14/96  DM   REPUTATION-TIER THRESHOLDS CORRECTED TO       *
003200      *                 STRICT GREATER-THAN AT EACH BREAK.            *
003300      *                 REQ BA-0118.                                  *
003400      *  12/09/98  KS   Y2K REMEDIATION -- ALL DATE FIELDS CARRY A    *
003500      *                 FULL 4-DIGIT YEAR; START-DATE/END-DATE WERE   *
003600      *                 ALREADY X(10) TEXT AND NEEDED NO CHANGE.      *
003700      *                 REQ Y2K-0004.                                 *
003800      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.    *
003900      *                 REQ Y2K-0004.                                 *
004000      *  08/17/01  NP   RUN-LOG NOW REPORTS DELETED COUNT ALONGSIDE   *
004100      *                 INSERTED/UPDATED.  REQ BA-0144.               *
004200      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.   *
004300      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
004400      *                 TRNN-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
004500      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
004600      *                 SYNC SUITE. REQ BA-0115.                      *
004700      ******************************************************************
004800      *  THIS PROGRAM MERGES THE TOURNAMENT FEED INTO THE TOURNAMENT  *
004900      *  MASTER, APPLYING THE TIER-DERIVATION RULES BELOW, PURGES     *
005000      *  TOURNAMENTS PAST THEIR END DATE, AND RECOMPUTES REPUTATION   *
005100      *  AND REPUTATION-TIER FOR EVERY ROW ON THE REFRESHED MASTER.   *
005200      ******************************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM
005700           UPSI-0 IS WS-RERUN-SWITCH.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT TOURN-MASTER-OLD   ASSIGN TO TRN-MAST-OLD
006100               ORGANIZATION IS SEQUENTIAL.
006200           SELECT TOURN-MASTER-NEW   ASSIGN TO TRN-MAST-NEW
006300               ORGANIZATION IS SEQUENTIAL.
006400           SELECT TOURN-FEED         ASSIGN TO TRN-FEED
006500               ORGANIZATION IS SEQUENTIAL.
006600           SELECT RUN-LOG-FILE       ASSIGN TO RUN-LOG
006700               ORGANIZATION IS LINE SEQUENTIAL.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100      ******************************************************************
007200      *  TOURNAMENT MASTER -- SORTED ASCENDING BY TOURN-ID.  SAME     *
007300      *  LAYOUT SERVES BOTH THE OLD-MASTER INPUT AND NEW-MASTER OUT.  *
007400      ******************************************************************
007500       FD  TOURN-MASTER-OLD
007600           LABEL RECORD STANDARD.
007700       01  TRNM-OLD-REC.
007800           05  TRNM-TOURN-ID              PIC 9(9).
007900           05  TRNM-TOURN-NAME            PIC X(50).
008000           05  TRNM-TIER                  PIC S9(3).
008100           05  TRNM-USER-COUNT            PIC 9(9).
008200           05  TRNM-HAS-ROUNDS            PIC 9(1).
008300           05  TRNM-HAS-PLAYOFF           PIC 9(1).
008400           05  TRNM-HAS-PERF-GRAPH        PIC 9(1).
008500           05  TRNM-HAS-STAND-GROUPS      PIC 9(1).
008600           05  TRNM-START-DATE            PIC X(10).
008700           05  TRNM-END-DATE              PIC X(10).
008800           05  TRNM-COUNTRY-ID            PIC 9(9).
008900           05  TRNM-REPUTATION            PIC 9(9).
009000           05  TRNM-REPUTATION-TIER       PIC X(6).
009100           05  FILLER                     PIC X(08).
009200
009300       FD  TOURN-MASTER-NEW
009400           LABEL RECORD STANDARD.
009500       01  TRNN-NEW-REC.
009600           05  TRNN-TOURN-ID              PIC 9(9).
009700           05  TRNN-TOURN-NAME            PIC X(50).
009800           05  TRNN-TIER                  PIC S9(3).
009900           05  TRNN-USER-COUNT            PIC 9(9).
010000           05  TRNN-HAS-ROUNDS            PIC 9(1).
010100           05  TRNN-HAS-PLAYOFF           PIC 9(1).
010200           05  TRNN-HAS-PERF-GRAPH        PIC 9(1).
010300           05  TRNN-HAS-STAND-GROUPS      PIC 9(1).
010400           05  TRNN-START-DATE            PIC X(10).
010500           05  TRNN-END-DATE              PIC X(10).
010600           05  TRNN-COUNTRY-ID            PIC 9(9).
010700           05  TRNN-REPUTATION            PIC 9(9).
010800           05  TRNN-REPUTATION-TIER       PIC X(6).
010900           05  FILLER                     PIC X(08).
011000
011100      ******************************************************************
011200      *  TOURNAMENT FEED -- HEADER/TRAILER ENVELOPE AROUND ONE DETAIL *
011300      *  ROW PER TOURNAMENT.  FEED-TIER AND LOWER-DIV-TIER CARRY -1   *
011400      *  WHEN THE SOURCE SYSTEM SUPPLIED NO VALUE.                    *
011500      ******************************************************************
011600       FD  TOURN-FEED
011700           LABEL RECORD STANDARD.
011800       01  TRNF-REC.
011900           05  TRNF-RECORD-TYPE-CD        PIC X(1).
012000               88  TRNF-HEADER                VALUE 'H'.
012100               88  TRNF-DETAIL                VALUE 'D'.
012200               88  TRNF-TRAILER               VALUE 'T'.
012300           05  TRNF-HEADER-AREA.
012400               10  TRNF-EXTRACT-DATE.
012500                   15  TRNF-EXTRACT-YYYY  PIC 9(4).
012600                   15  TRNF-EXTRACT-MM    PIC 9(2).
012700                   15  TRNF-EXTRACT-DD    PIC 9(2).
012800               10  FILLER                 PIC X(131).
012900           05  TRNF-DETAIL-AREA REDEFINES TRNF-HEADER-AREA.
013000               10  TRNF-TOURN-ID          PIC 9(9).
013100               10  TRNF-TOURN-NAME        PIC X(50).
013200               10  TRNF-FEED-TIER         PIC S9(3).
013300               10  TRNF-USER-COUNT        PIC 9(9).
013400               10  TRNF-HAS-ROUNDS        PIC 9(1).
013500               10  TRNF-HAS-PLAYOFF       PIC 9(1).
013600               10  TRNF-HAS-PERF-GRAPH    PIC 9(1).
013700               10  TRNF-HAS-STAND-GROUPS  PIC 9(1).
013800               10  TRNF-START-DATE        PIC X(10).
013900               10  TRNF-END-DATE          PIC X(10).
014000               10  TRNF-COUNTRY-ID        PIC 9(9).
014100               10  TRNF-GENDER            PIC X(1).
014200                   88  TRNF-GENDER-BLANK      VALUE SPACE.
014300               10  TRNF-CATEGORY-ID       PIC 9(9).
014400               10  TRNF-CATEGORY-NAME     PIC X(40).
014500               10  TRNF-LOWER-DIV-TIER    PIC S9(3).
014600               10  TRNF-END-TIMESTAMP-DT  PIC X(10).
014700               10  FILLER                 PIC X(08).
014800           05  TRNF-TRAILER-AREA REDEFINES TRNF-HEADER-AREA.
014900               10  TRNF-EXTRACT-ROW-CT    PIC 9(9) COMP.
015000               10  FILLER                 PIC X(130).
015100
015200       FD  RUN-LOG-FILE
015300           LABEL RECORD OMITTED.
015400       01  RUN-LOG-LINE                   PIC X(80).
015500
015600       WORKING-STORAGE SECTION.
015700       01  WS-RUN-DATE.
015800           05  WS-RUN-YYYY                PIC 9(4).
015900           05  FILLER                     PIC X(1)  VALUE '-'.
016000           05  WS-RUN-MM                  PIC 9(2).
016100           05  FILLER                     PIC X(1)  VALUE '-'.
016200           05  WS-RUN-DD                  PIC 9(2).
016300       01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
016400           05  WS-RUN-YYYY-N              PIC 9(4).
016500           05  FILLER                     PIC X(1).
016600           05  WS-RUN-MM-N                PIC 9(2).
016700           05  FILLER                     PIC X(1).
016800           05  WS-RUN-DD-N                PIC 9(2).
016900       01  WS-SYSTEM-DATE.
017000           05  WS-SYS-YY                  PIC 9(2).
017100           05  WS-SYS-MM                  PIC 9(2).
017200           05  WS-SYS-DD                  PIC 9(2).
017300
017400       77  WS-TABLE-COUNT             PIC 9(5)  COMP    VALUE ZERO.
017500       77  WS-SRCH-IX                 PIC 9(5)  COMP    VALUE ZERO.
017600       77  WS-OUT-IX                  PIC 9(5)  COMP    VALUE ZERO.
017700       77  WS-SORT-IX                 PIC 9(5)  COMP    VALUE ZERO.
017800       77  WS-SORT-HOLD-IX            PIC 9(5)  COMP    VALUE ZERO.
017900       77  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
018000           88  WS-FOUND                  VALUE 'Y'.
018100       77  WS-SKIP-SW                 PIC X(1)  VALUE 'N'.
018200           88  WS-SKIP-ROW                VALUE 'Y'.
018300       77  WS-INSERTED-CT             PIC 9(7)  COMP    VALUE ZERO.
018400       77  WS-UPDATED-CT              PIC 9(7)  COMP    VALUE ZERO.
018500       77  WS-DELETED-CT              PIC 9(7)  COMP    VALUE ZERO.
018600       77  WS-DERIVED-TIER            PIC S9(3) COMP  VALUE ZERO.
018700       77  WS-GENDER-WORK             PIC X(1)  VALUE 'M'.
018800       77  WS-AMATEUR-TALLY           PIC 9(3)  COMP    VALUE ZERO.
018900
019000       01  WS-TOURN-ID-WORK               PIC 9(9)   VALUE ZERO.
019100           88  FORCED-SKIP    VALUES 17138 19293 20360 21261 22327.
019200           88  FORCED-TIER-1  VALUES 3085 10609 16601.
019300           88  FORCED-TIER-2  VALUES 135 212 247 777.
019400           88  FORCED-TIER-3  VALUES 11085.
019500           88  FORCED-TIER-4  VALUES 11417.
019600           88  FORCED-TIER-19 VALUES 29.
019700
019800       01  WS-CATEGORY-ID-WORK             PIC 9(9)  VALUE ZERO.
019900           88  INTL-CATEGORY  VALUES 1465 THRU 1471.
020000
020100       01  WS-NAME-WORDS.
020200           05  WS-WORD-1                  PIC X(10).
020300           05  WS-WORD-2                  PIC X(10).
020400           05  WS-WORD-3                  PIC X(10).
020500           05  WS-WORD-4                  PIC X(10).
020600           05  WS-WORD-5                  PIC X(10).
020700           05  WS-WORD-6                  PIC X(10).
020800           05  WS-WORD-7                  PIC X(10).
020900           05  WS-WORD-8                  PIC X(10).
021000
021100       01  WS-REPUTATION-WORK          PIC S9(9)V99 COMP VALUE ZERO.
021200       01  WS-REPUTATION-ROUNDED          PIC 9(9)     VALUE ZERO.
021300
021400       01  WS-TOURN-TABLE.
021500           05  WS-TRN-ENTRY OCCURS 5000 TIMES.
021600               10  WS-TRN-ID              PIC 9(9).
021700               10  WS-TRN-NAME            PIC X(50).
021800               10  WS-TRN-TIER            PIC S9(3).
021900               10  WS-TRN-USER-COUNT      PIC 9(9).
022000               10  WS-TRN-HAS-ROUNDS      PIC 9(1).
022100               10  WS-TRN-HAS-PLAYOFF     PIC 9(1).
022200               10  WS-TRN-HAS-PERF-GRAPH  PIC 9(1).
022300               10  WS-TRN-HAS-STAND-GRP   PIC 9(1).
022400               10  WS-TRN-START-DATE      PIC X(10).
022500               10  WS-TRN-END-DATE        PIC X(10).
022600               10  WS-TRN-COUNTRY-ID      PIC 9(9).
022700               10  WS-TRN-REPUTATION      PIC 9(9).
022800               10  WS-TRN-REPUTATION-TIER PIC X(6).
022900               10  WS-TRN-DELETE-SW       PIC X(1).
023000                   88  WS-TRN-MARK-DELETE     VALUE 'Y'.
023100
023200       01  WS-TRN-HOLD-ENTRY               PIC X(104).
023300
023400       01  WS-RUN-LOG-DETAIL.
023500           05  FILLER                     PIC X(10) VALUE 'Inserted '.
023600           05  WS-RL-INS                  PIC ZZZ9.
023700           05  FILLER                     PIC X(22) VALUE
023800                   ' tournaments, updated '.
023900           05  WS-RL-UPD                  PIC ZZZ9.
024000           05  FILLER                     PIC X(20) VALUE
024100                   ' tournaments, delete'.
024200           05  FILLER                     PIC X(2)  VALUE 'd '.
024300           05  WS-RL-DEL                  PIC ZZZ9.
024400           05  FILLER                     PIC X(13) VALUE
024500                   ' tournaments.'.
024600           05  FILLER                     PIC X(3)  VALUE SPACES.
024700
024800       PROCEDURE DIVISION.
024900      ******************************************************************
025000      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0013.       *
025100      ******************************************************************
025200       0000-MAIN-CONTROL.
025300           PERFORM 1000-INITIALIZE
025400               THRU 1000-INITIALIZE-EXIT.
025500           PERFORM 2000-LOAD-MASTER-TABLE
025600               THRU 2000-LOAD-MASTER-TABLE-EXIT.
025700           PERFORM 3000-PROCESS-FEED
025800               THRU 3000-PROCESS-FEED-EXIT.
025900           PERFORM 6000-PURGE-ENDED
026000               THRU 6000-PURGE-ENDED-EXIT.
026100           PERFORM 7000-RECOMPUTE-REPUTATION
026200               THRU 7000-RECOMPUTE-REPUTATION-EXIT.
026300           PERFORM 9000-SORT-TABLE
026400               THRU 9000-SORT-TABLE-EXIT.
026500           PERFORM 5000-WRITE-NEW-MASTER
026600               THRU 5000-WRITE-NEW-MASTER-EXIT.
026700           PERFORM 8000-WRITE-RUN-LOG
026800               THRU 8000-WRITE-RUN-LOG-EXIT.
026900           STOP RUN.
027000
027100       1000-INITIALIZE.
027200           ACCEPT WS-SYSTEM-DATE FROM DATE.
027300           IF WS-SYS-YY < 70
027400               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
027500           ELSE
027600               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
027700           MOVE WS-SYS-MM TO WS-RUN-MM.
027800           MOVE WS-SYS-DD TO WS-RUN-DD.
027900           OPEN INPUT  TOURN-MASTER-OLD.
028000           OPEN INPUT  TOURN-FEED.
028100       1000-INITIALIZE-EXIT.
028200           EXIT.
028300
028400      ******************************************************************
028500      *  2000-LOAD-MASTER-TABLE                                       *
028600      ******************************************************************
028700       2000-LOAD-MASTER-TABLE.
028800           READ TOURN-MASTER-OLD
028900               AT END GO TO 2000-LOAD-MASTER-TABLE-EXIT.
029000           ADD 1 TO WS-TABLE-COUNT.
029100           MOVE TRNM-TOURN-ID         TO WS-TRN-ID  (WS-TABLE-COUNT).
029200           MOVE TRNM-TOURN-NAME       TO WS-TRN-NAME (WS-TABLE-COUNT).
029300           MOVE TRNM-TIER             TO WS-TRN-TIER (WS-TABLE-COUNT).
029400           MOVE TRNM-USER-COUNT       TO WS-TRN-USER-COUNT
029500                                                     (WS-TABLE-COUNT).
029600           MOVE TRNM-HAS-ROUNDS       TO WS-TRN-HAS-ROUNDS
029700                                                     (WS-TABLE-COUNT).
029800           MOVE TRNM-HAS-PLAYOFF      TO WS-TRN-HAS-PLAYOFF
029900                                                     (WS-TABLE-COUNT).
030000           MOVE TRNM-HAS-PERF-GRAPH   TO WS-TRN-HAS-PERF-GRAPH
030100                                                     (WS-TABLE-COUNT).
030200           MOVE TRNM-HAS-STAND-GROUPS TO WS-TRN-HAS-STAND-GRP
030300                                                     (WS-TABLE-COUNT).
030400           MOVE TRNM-START-DATE       TO WS-TRN-START-DATE
030500                                                     (WS-TABLE-COUNT).
030600           MOVE TRNM-END-DATE         TO WS-TRN-END-DATE
030700                                                     (WS-TABLE-COUNT).
030800           MOVE TRNM-COUNTRY-ID       TO WS-TRN-COUNTRY-ID
030900                                                     (WS-TABLE-COUNT).
031000           MOVE TRNM-REPUTATION       TO WS-TRN-REPUTATION
031100                                                     (WS-TABLE-COUNT).
031200           MOVE TRNM-REPUTATION-TIER  TO WS-TRN-REPUTATION-TIER
031300                                                     (WS-TABLE-COUNT).
031400           MOVE 'N' TO WS-TRN-DELETE-SW (WS-TABLE-COUNT).
031500           GO TO 2000-LOAD-MASTER-TABLE.
031600       2000-LOAD-MASTER-TABLE-EXIT.
031700           CLOSE TOURN-MASTER-OLD.
031800           EXIT.
031900
032000      ******************************************************************
032100      *  3000-PROCESS-FEED                                            *
032200      ******************************************************************
032300       3000-PROCESS-FEED.
032400           READ TOURN-FEED
032500               AT END GO TO 3000-PROCESS-FEED-EXIT.
032600           IF TRNF-DETAIL
032700               PERFORM 4000-DERIVE-TIER
032800                   THRU 4000-DERIVE-TIER-EXIT
032900               IF NOT WS-SKIP-ROW
033000                   IF TRNF-END-DATE > WS-RUN-DATE
033100                       PERFORM 4900-APPLY-DETAIL
033200                           THRU 4900-APPLY-DETAIL-EXIT
033300                   ELSE
033400                       NEXT SENTENCE
033500               ELSE
033600                   NEXT SENTENCE
033700           ELSE
033800               NEXT SENTENCE.
033900           GO TO 3000-PROCESS-FEED.
034000       3000-PROCESS-FEED-EXIT.
034100           CLOSE TOURN-FEED.
034200           EXIT.
034300
034400      ******************************************************************
034500      *  4000-DERIVE-TIER -- TIER DERIVATION, AUTHORITATIVE RICHER     *
034600      *  VARIANT.  SEE REQ BA-0019, BA-0024, BA-0052, BA-0061, BA-0084.*
034700      ******************************************************************
034800       4000-DERIVE-TIER.
034900           MOVE 'N' TO WS-SKIP-SW.
035000           MOVE TRNF-TOURN-ID TO WS-TOURN-ID-WORK.
035100      *    STEP 1 -- FORCED TIER / SKIP OVERRIDES EVERYTHING.
035200           IF FORCED-SKIP
035300               MOVE 'Y' TO WS-SKIP-SW
035400               GO TO 4000-DERIVE-TIER-EXIT.
035500           IF FORCED-TIER-1
035600               MOVE 1 TO WS-DERIVED-TIER
035700               GO TO 4000-DERIVE-TIER-EXIT.
035800           IF FORCED-TIER-2
035900               MOVE 2 TO WS-DERIVED-TIER
036000               GO TO 4000-DERIVE-TIER-EXIT.
036100           IF FORCED-TIER-3
036200               MOVE 3 TO WS-DERIVED-TIER
036300               GO TO 4000-DERIVE-TIER-EXIT.
036400           IF FORCED-TIER-4
036500               MOVE 4 TO WS-DERIVED-TIER
036600               GO TO 4000-DERIVE-TIER-EXIT.
036700           IF FORCED-TIER-19
036800               MOVE 19 TO WS-DERIVED-TIER
036900               GO TO 4000-DERIVE-TIER-EXIT.
037000      *    DEFAULT GENDER IS 'M' WHEN THE FEED LEAVES IT BLANK.
037100           IF TRNF-GENDER-BLANK
037200               MOVE 'M' TO WS-GENDER-WORK
037300           ELSE
037400               MOVE TRNF-GENDER TO WS-GENDER-WORK.
037500      *    STEP 2 -- AMATEUR CATEGORY, MEN'S COMPETITIONS ONLY.
037600           MOVE ZERO TO WS-AMATEUR-TALLY.
037700           INSPECT TRNF-CATEGORY-NAME TALLYING WS-AMATEUR-TALLY
037800               FOR ALL 'AMATEUR'.
037900           IF WS-AMATEUR-TALLY > ZERO AND WS-GENDER-WORK = 'M'
038000               MOVE 'Y' TO WS-SKIP-SW
038100               GO TO 4000-DERIVE-TIER-EXIT.
038200           MOVE TRNF-FEED-TIER TO WS-DERIVED-TIER.
038300      *    STEP 3 -- ABSENT TIER INHERITED FROM A LOWER DIVISION.
038400           IF WS-DERIVED-TIER = -1 AND TRNF-LOWER-DIV-TIER NOT = -1
038500               COMPUTE WS-DERIVED-TIER = TRNF-LOWER-DIV-TIER - 1.
038600      *    STEP 4 -- INTERNATIONAL CATEGORY OVERRIDE.
038700           MOVE TRNF-CATEGORY-ID TO WS-CATEGORY-ID-WORK.
038800           IF INTL-CATEGORY
038900               IF WS-GENDER-WORK = 'F'
039000                   MOVE 10 TO WS-DERIVED-TIER
039100               ELSE
039200                   MOVE 20 TO WS-DERIVED-TIER
039300               GO TO 4000-DERIVE-TIER-EXIT.
039400      *    STEP 5 -- TIERS 1 THROUGH 5 ARE KEPT AS GIVEN.
039500           IF WS-DERIVED-TIER >= 1 AND WS-DERIVED-TIER <= 5
039600               GO TO 4000-DERIVE-TIER-EXIT.
039700      *    STEP 6 -- TIER ZERO.
039800           IF WS-DERIVED-TIER = 0
039900               IF WS-GENDER-WORK = 'F'
040000                   MOVE 11 TO WS-DERIVED-TIER
040100               ELSE
040200                   MOVE 21 TO WS-DERIVED-TIER
040300               GO TO 4000-DERIVE-TIER-EXIT.
040400      *    STEP 7 -- NAME-BASED AGE-GROUP HEURISTIC, TIER STILL ABSENT.
040500           IF WS-DERIVED-TIER = -1
040600               PERFORM 4100-NAME-AGE-GROUP
040700                   THRU 4100-NAME-AGE-GROUP-EXIT
040800               GO TO 4000-DERIVE-TIER-EXIT.
040900      *    STEP 8 -- ANYTHING ELSE.
041000           MOVE 99 TO WS-DERIVED-TIER.
041100       4000-DERIVE-TIER-EXIT.
041200           EXIT.
041300
041400      ******************************************************************
041500      *  4100-NAME-AGE-GROUP -- SCANS TOURN-NAME FOR A WHOLE-WORD      *
041600      *  AGE-GROUP TOKEN.  REQ BA-0084.                                *
041700      ******************************************************************
041800       4100-NAME-AGE-GROUP.
041900           MOVE SPACES TO WS-NAME-WORDS.
042000           UNSTRING TRNF-TOURN-NAME DELIMITED BY SPACE
042100               INTO WS-WORD-1 WS-WORD-2 WS-WORD-3 WS-WORD-4
042200                    WS-WORD-5 WS-WORD-6 WS-WORD-7 WS-WORD-8.
042300           IF WS-WORD-1 = 'U20' OR WS-WORD-1 = 'U21'
042400              OR WS-WORD-1 = 'U23'
042500              OR WS-WORD-2 = 'U20' OR WS-WORD-2 = 'U21'
042600              OR WS-WORD-2 = 'U23'
042700              OR WS-WORD-3 = 'U20' OR WS-WORD-3 = 'U21'
042800              OR WS-WORD-3 = 'U23'
042900              OR WS-WORD-4 = 'U20' OR WS-WORD-4 = 'U21'
043000              OR WS-WORD-4 = 'U23'
043100               MOVE 2 TO WS-DERIVED-TIER
043200               GO TO 4100-NAME-AGE-GROUP-EXIT.
043300           IF WS-WORD-1 = 'U19' OR WS-WORD-2 = 'U19'
043400              OR WS-WORD-3 = 'U19' OR WS-WORD-4 = 'U19'
043500               MOVE 3 TO WS-DERIVED-TIER
043600               GO TO 4100-NAME-AGE-GROUP-EXIT.
043700           IF WS-WORD-1 = 'U16' OR WS-WORD-1 = 'U17'
043800              OR WS-WORD-2 = 'U16' OR WS-WORD-2 = 'U17'
043900              OR WS-WORD-3 = 'U16' OR WS-WORD-3 = 'U17'
044000              OR WS-WORD-4 = 'U16' OR WS-WORD-4 = 'U17'
044100               MOVE 'Y' TO WS-SKIP-SW
044200               GO TO 4100-NAME-AGE-GROUP-EXIT.
044300           IF WS-GENDER-WORK = 'F'
044400               MOVE 12 TO WS-DERIVED-TIER
044500           ELSE
044600               MOVE 22 TO WS-DERIVED-TIER.
044700       4100-NAME-AGE-GROUP-EXIT.
044800           EXIT.
044900
045000      ******************************************************************
045100      *  4900-APPLY-DETAIL -- INSERT NEW TOURN-ID, OR UPDATE WHEN ANY  *
045200      *  COMPARED FIELD DIFFERS.                                       *
045300      ******************************************************************
045400       4900-APPLY-DETAIL.
045500           MOVE 'N' TO WS-FOUND-SW.
045600           MOVE 1   TO WS-SRCH-IX.
045700       4900-SEARCH-LOOP.
045800           IF WS-SRCH-IX > WS-TABLE-COUNT
045900               GO TO 4900-SEARCH-DONE.
046000           IF WS-TRN-ID (WS-SRCH-IX) = TRNF-TOURN-ID
046100               MOVE 'Y' TO WS-FOUND-SW
046200               GO TO 4900-SEARCH-DONE.
046300           ADD 1 TO WS-SRCH-IX.
046400           GO TO 4900-SEARCH-LOOP.
046500       4900-SEARCH-DONE.
046600           IF WS-FOUND
046700               IF WS-TRN-NAME        (WS-SRCH-IX) NOT = TRNF-TOURN-NAME
046800                  OR WS-TRN-TIER     (WS-SRCH-IX) NOT = WS-DERIVED-TIER
046900                  OR WS-TRN-USER-COUNT (WS-SRCH-IX)
047000                                           NOT = TRNF-USER-COUNT
047100                  OR WS-TRN-HAS-ROUNDS (WS-SRCH-IX)
047200                                           NOT = TRNF-HAS-ROUNDS
047300                  OR WS-TRN-HAS-PLAYOFF (WS-SRCH-IX)
047400                                           NOT = TRNF-HAS-PLAYOFF
047500                  OR WS-TRN-HAS-PERF-GRAPH (WS-SRCH-IX)
047600                                           NOT = TRNF-HAS-PERF-GRAPH
047700                  OR WS-TRN-HAS-STAND-GRP (WS-SRCH-IX)
047800                                           NOT = TRNF-HAS-STAND-GROUPS
047900                  OR WS-TRN-START-DATE (WS-SRCH-IX)
048000                                           NOT = TRNF-START-DATE
048100                  OR WS-TRN-END-DATE   (WS-SRCH-IX)
048200                                           NOT = TRNF-END-DATE
048300                  OR WS-TRN-COUNTRY-ID (WS-SRCH-IX)
048400                                           NOT = TRNF-COUNTRY-ID
048500                   MOVE TRNF-TOURN-NAME   TO WS-TRN-NAME (WS-SRCH-IX)
048600                   MOVE WS-DERIVED-TIER   TO WS-TRN-TIER (WS-SRCH-IX)
048700                   MOVE TRNF-USER-COUNT   TO WS-TRN-USER-COUNT
048800                                                          (WS-SRCH-IX)
048900                   MOVE TRNF-HAS-ROUNDS   TO WS-TRN-HAS-ROUNDS
049000                                                          (WS-SRCH-IX)
049100                   MOVE TRNF-HAS-PLAYOFF  TO WS-TRN-HAS-PLAYOFF
049200                                                          (WS-SRCH-IX)
049300                   MOVE TRNF-HAS-PERF-GRAPH TO
049400                                   WS-TRN-HAS-PERF-GRAPH (WS-SRCH-IX)
049500                   MOVE TRNF-HAS-STAND-GROUPS TO
049600                                   WS-TRN-HAS-STAND-GRP (WS-SRCH-IX)
049700                   MOVE TRNF-START-DATE   TO WS-TRN-START-DATE
049800                                                          (WS-SRCH-IX)
049900                   MOVE TRNF-END-DATE     TO WS-TRN-END-DATE
050000                                                          (WS-SRCH-IX)
050100                   MOVE TRNF-COUNTRY-ID   TO WS-TRN-COUNTRY-ID
050200                                                          (WS-SRCH-IX)
050300                   ADD 1 TO WS-UPDATED-CT
050400               ELSE
050500                   NEXT SENTENCE
050600           ELSE
050700               ADD 1 TO WS-TABLE-COUNT
050800               MOVE TRNF-TOURN-ID    TO WS-TRN-ID   (WS-TABLE-COUNT)
050900               MOVE TRNF-TOURN-NAME  TO WS-TRN-NAME (WS-TABLE-COUNT)
051000               MOVE WS-DERIVED-TIER  TO WS-TRN-TIER (WS-TABLE-COUNT)
051100               MOVE TRNF-USER-COUNT  TO WS-TRN-USER-COUNT
051200                                                     (WS-TABLE-COUNT)
051300               MOVE TRNF-HAS-ROUNDS  TO WS-TRN-HAS-ROUNDS
051400                                                     (WS-TABLE-COUNT)
051500               MOVE TRNF-HAS-PLAYOFF TO WS-TRN-HAS-PLAYOFF
051600                                                     (WS-TABLE-COUNT)
051700               MOVE TRNF-HAS-PERF-GRAPH TO WS-TRN-HAS-PERF-GRAPH
051800                                                     (WS-TABLE-COUNT)
051900               MOVE TRNF-HAS-STAND-GROUPS TO WS-TRN-HAS-STAND-GRP
052000                                                     (WS-TABLE-COUNT)
052100               MOVE TRNF-START-DATE  TO WS-TRN-START-DATE
052200                                                     (WS-TABLE-COUNT)
052300               MOVE TRNF-END-DATE    TO WS-TRN-END-DATE
052400                                                     (WS-TABLE-COUNT)
052500               MOVE TRNF-COUNTRY-ID  TO WS-TRN-COUNTRY-ID
052600                                                     (WS-TABLE-COUNT)
052700               MOVE ZERO             TO WS-TRN-REPUTATION
052800                                                     (WS-TABLE-COUNT)
052900               MOVE 'bottom'         TO WS-TRN-REPUTATION-TIER
053000                                                     (WS-TABLE-COUNT)
053100               MOVE 'N'              TO WS-TRN-DELETE-SW
053200                                                     (WS-TABLE-COUNT)
053300               ADD 1 TO WS-INSERTED-CT.
053400       4900-APPLY-DETAIL-EXIT.
053500           EXIT.
053600
053700      ******************************************************************
053800      *  6000-PURGE-ENDED -- DROPS TOURNAMENTS WHOSE END-DATE IS       *
053900      *  EARLIER THAN THE RUN DATE.  REQ BA-0103.                      *
054000      ******************************************************************
054100       6000-PURGE-ENDED.
054200           MOVE 1 TO WS-SORT-IX.
054300       6000-SCAN-LOOP.
054400           IF WS-SORT-IX > WS-TABLE-COUNT
054500               GO TO 6000-COMPACT.
054600           IF WS-TRN-END-DATE (WS-SORT-IX) < WS-RUN-DATE
054700               MOVE 'Y' TO WS-TRN-DELETE-SW (WS-SORT-IX)
054800               ADD 1 TO WS-DELETED-CT.
054900           ADD 1 TO WS-SORT-IX.
055000           GO TO 6000-SCAN-LOOP.
055100       6000-COMPACT.
055200      *    SQUEEZE OUT MARKED ROWS, PRESERVING RELATIVE ORDER.
055300           MOVE 1 TO WS-SRCH-IX.
055400           MOVE 1 TO WS-OUT-IX.
055500       6000-COMPACT-LOOP.
055600           IF WS-SRCH-IX > WS-TABLE-COUNT
055700               GO TO 6000-COMPACT-DONE.
055800           IF NOT WS-TRN-MARK-DELETE (WS-SRCH-IX)
055900               IF WS-OUT-IX NOT = WS-SRCH-IX
056000                   MOVE WS-TRN-ENTRY (WS-SRCH-IX) TO
056100                                     WS-TRN-ENTRY (WS-OUT-IX)
056200               ADD 1 TO WS-OUT-IX.
056300           ADD 1 TO WS-SRCH-IX.
056400           GO TO 6000-COMPACT-LOOP.
056500       6000-COMPACT-DONE.
056600           COMPUTE WS-TABLE-COUNT = WS-OUT-IX - 1.
056700       6000-PURGE-ENDED-EXIT.
056800           EXIT.
056900
057000      ******************************************************************
057100      *  7000-RECOMPUTE-REPUTATION -- REPUTATION SCORE AND             *
057200      *  REPUTATION-TIER LABEL FOR EVERY SURVIVING ROW.  REQ BA-0091,  *
057300      *  BA-0118.                                                      *
057400      ******************************************************************
057500       7000-RECOMPUTE-REPUTATION.
057600           MOVE 1 TO WS-SORT-IX.
057700       7000-LOOP.
057800           IF WS-SORT-IX > WS-TABLE-COUNT
057900               GO TO 7000-RECOMPUTE-REPUTATION-EXIT.
058000           IF WS-TRN-USER-COUNT (WS-SORT-IX) > 2000
058100              AND WS-TRN-TIER (WS-SORT-IX) > 20
058200               COMPUTE WS-REPUTATION-WORK =
058300                       WS-TRN-USER-COUNT (WS-SORT-IX)
058400           ELSE
058500               IF WS-TRN-TIER (WS-SORT-IX) > 20
058600                   COMPUTE WS-REPUTATION-WORK =
058700                           WS-TRN-USER-COUNT (WS-SORT-IX) / 3
058800               ELSE
058900                   IF WS-TRN-TIER (WS-SORT-IX) >= 10
059000                      AND WS-TRN-TIER (WS-SORT-IX) <= 20
059100                       COMPUTE WS-REPUTATION-WORK =
059200                               WS-TRN-USER-COUNT (WS-SORT-IX) / 1.5
059300                   ELSE
059400                       COMPUTE WS-REPUTATION-WORK ROUNDED =
059500                           WS-TRN-USER-COUNT (WS-SORT-IX) /
059600                           WS-TRN-TIER (WS-SORT-IX).
059700           COMPUTE WS-REPUTATION-ROUNDED ROUNDED = WS-REPUTATION-WORK.
059800           MOVE WS-REPUTATION-ROUNDED TO WS-TRN-REPUTATION (WS-SORT-IX).
059900           IF WS-REPUTATION-ROUNDED > 200000
060000               MOVE 'top   ' TO WS-TRN-REPUTATION-TIER (WS-SORT-IX)
060100           ELSE
060200               IF WS-REPUTATION-ROUNDED > 50000
060300                   MOVE 'good  ' TO
060400                             WS-TRN-REPUTATION-TIER (WS-SORT-IX)
060500               ELSE
060600                   IF WS-REPUTATION-ROUNDED > 10000
060700                       MOVE 'medium' TO
060800                             WS-TRN-REPUTATION-TIER (WS-SORT-IX)
060900                   ELSE
061000                       IF WS-REPUTATION-ROUNDED > 1000
061100                           MOVE 'low   ' TO
061200                             WS-TRN-REPUTATION-TIER (WS-SORT-IX)
061300                       ELSE
061400                           MOVE 'bottom' TO
061500                             WS-TRN-REPUTATION-TIER (WS-SORT-IX).
061600           ADD 1 TO WS-SORT-IX.
061700           GO TO 7000-LOOP.
061800       7000-RECOMPUTE-REPUTATION-EXIT.
061900           EXIT.
062000
062100      ******************************************************************
062200      *  9000-SORT-TABLE -- ASCENDING BUBBLE PASS ON TOURN-ID.         *
062300      ******************************************************************
062400       9000-SORT-TABLE.
062500           IF WS-TABLE-COUNT < 2
062600               GO TO 9000-SORT-TABLE-EXIT.
062700           MOVE 1 TO WS-SORT-IX.
062800       9000-OUTER-LOOP.
062900           IF WS-SORT-IX >= WS-TABLE-COUNT
063000               GO TO 9000-SORT-TABLE-EXIT.
063100           MOVE WS-SORT-IX TO WS-SORT-HOLD-IX.
063200       9000-INNER-LOOP.
063300           IF WS-SORT-HOLD-IX > WS-TABLE-COUNT
063400               GO TO 9000-NEXT-PASS.
063500           IF WS-TRN-ID (WS-SORT-HOLD-IX) < WS-TRN-ID (WS-SORT-IX)
063600               MOVE WS-TRN-ENTRY (WS-SORT-IX)      TO WS-TRN-HOLD-ENTRY
063700               MOVE WS-TRN-ENTRY (WS-SORT-HOLD-IX) TO
063800                                  WS-TRN-ENTRY (WS-SORT-IX)
063900               MOVE WS-TRN-HOLD-ENTRY TO WS-TRN-ENTRY (WS-SORT-HOLD-IX).
064000           ADD 1 TO WS-SORT-HOLD-IX.
064100           GO TO 9000-INNER-LOOP.
064200       9000-NEXT-PASS.
064300           ADD 1 TO WS-SORT-IX.
064400           GO TO 9000-OUTER-LOOP.
064500       9000-SORT-TABLE-EXIT.
064600           EXIT.
064700
064800      ******************************************************************
064900      *  5000-WRITE-NEW-MASTER                                         *
065000      ******************************************************************
065100       5000-WRITE-NEW-MASTER.
065200           OPEN OUTPUT TOURN-MASTER-NEW.
065300           MOVE 1 TO WS-OUT-IX.
065400       5000-WRITE-LOOP.
065500           IF WS-OUT-IX > WS-TABLE-COUNT
065600               GO TO 5000-WRITE-NEW-MASTER-EXIT.
065700           MOVE WS-TRN-ID (WS-OUT-IX)         TO TRNN-TOURN-ID.
065800           MOVE WS-TRN-NAME (WS-OUT-IX)       TO TRNN-TOURN-NAME.
065900           MOVE WS-TRN-TIER (WS-OUT-IX)       TO TRNN-TIER.
066000           MOVE WS-TRN-USER-COUNT (WS-OUT-IX) TO TRNN-USER-COUNT.
066100           MOVE WS-TRN-HAS-ROUNDS (WS-OUT-IX) TO TRNN-HAS-ROUNDS.
066200           MOVE WS-TRN-HAS-PLAYOFF (WS-OUT-IX) TO TRNN-HAS-PLAYOFF.
066300           MOVE WS-TRN-HAS-PERF-GRAPH (WS-OUT-IX) TO
066400                                       TRNN-HAS-PERF-GRAPH.
066500           MOVE WS-TRN-HAS-STAND-GRP (WS-OUT-IX) TO
066600                                       TRNN-HAS-STAND-GROUPS.
066700           MOVE WS-TRN-START-DATE (WS-OUT-IX) TO TRNN-START-DATE.
066800           MOVE WS-TRN-END-DATE (WS-OUT-IX)   TO TRNN-END-DATE.
066900           MOVE WS-TRN-COUNTRY-ID (WS-OUT-IX) TO TRNN-COUNTRY-ID.
067000           MOVE WS-TRN-REPUTATION (WS-OUT-IX) TO TRNN-REPUTATION.
067100           MOVE WS-TRN-REPUTATION-TIER (WS-OUT-IX) TO
067200                                       TRNN-REPUTATION-TIER.
067300           WRITE TRNN-NEW-REC.
067400           ADD 1 TO WS-OUT-IX.
067500           GO TO 5000-WRITE-LOOP.
067600       5000-WRITE-NEW-MASTER-EXIT.
067700           CLOSE TOURN-MASTER-NEW.
067800           EXIT.
067900
068000      ******************************************************************
068100      *  8000-WRITE-RUN-LOG                                            *
068200      ******************************************************************
068300       8000-WRITE-RUN-LOG.
068400           OPEN OUTPUT RUN-LOG-FILE.
068500           MOVE WS-INSERTED-CT TO WS-RL-INS.
068600           MOVE WS-UPDATED-CT  TO WS-RL-UPD.
068700           MOVE WS-DELETED-CT  TO WS-RL-DEL.
068800           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
068900           CLOSE RUN-LOG-FILE.
069000       8000-WRITE-RUN-LOG-EXIT.
069100           EXIT.
