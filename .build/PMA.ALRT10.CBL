000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PRE-MATCH-ALERT.
000300       AUTHOR.        DST.  MODIFIED BY SHREENI, T OKONKWO.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  10/13/2010.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  10/13/10  DST  ORIGINAL CODING.  BUILDS THE UPCOMING-MATCHES  *
001200      *                 BULLETIN FOR LABELLED MATCHES KICKING OFF      *
001300      *                 28-155 MINUTES OUT.  REQ BA-0072.              *
001400      *  03/02/12  SR   SORTS BY KICKOFF THEN TOURNAMENT REPUTATION    *
001500      *                 DESCENDING, PER OPERATIONS REQUEST.  REQ       *
001600      *                 BA-0081.                                       *
001700      *  07/19/94  TO   4000-CHARACTER MESSAGE SPLIT, RESTARTS WITH    *
001800      *                 THE "UPCOMING MATCHES:" HEADER.  REQ BA-0088.  *
001900      *  12/23/98  KS   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   *
002000      *                 THIS PROGRAM; REVIEWED AND SIGNED OFF.         *
002100      *                 REQ Y2K-0006.                                  *
002200      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002300      *                 REQ Y2K-0006.                                  *
002400      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002500      ******************************************************************
002600      *  THIS PROGRAM READS THE PRE-JOINED PRE-MATCH ANALYSIS VIEW,    *
002700      *  SELECTS LABELLED, NON-BOTTOM-TIER MATCHES INSIDE THE ALERT    *
002800      *  WINDOW, SORTS THEM, AND WRITES THE BULLETIN TO ALERT-OUT.     *
002900      ******************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM
003400           UPSI-0 IS WS-RERUN-SWITCH.
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700           SELECT PREMATCH-VIEW  ASSIGN TO PMA-VIEW
003800               ORGANIZATION IS SEQUENTIAL.
003900           SELECT ALERT-OUT-FILE ASSIGN TO ALERT-OUT
004000               ORGANIZATION IS LINE SEQUENTIAL.
004100           SELECT RUN-LOG-FILE   ASSIGN TO RUN-LOG
004200               ORGANIZATION IS LINE SEQUENTIAL.
004300
004400       DATA DIVISION.
004500       FILE SECTION.
004600      ******************************************************************
004700      *  PREMATCH-VIEW -- HEADER/DETAIL ENVELOPE, ONE DETAIL PER       *
004800      *  CANDIDATE MATCH.  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD- *
004900      *  AREA, AS CARRIED IN THE OLD 858 EXTRACT.                      *
005000      ******************************************************************
005100       FD  PREMATCH-VIEW
005200           LABEL RECORD STANDARD.
005300       01  PMV-REC.
005400           05  PMV-RECORD-TYPE-CD             PIC X(1).
005500               88  PMV-RECORD-TYPE-HEADER         VALUE 'H'.
005600               88  PMV-RECORD-TYPE-DETAIL         VALUE 'D'.
005700           05  HEADER-RECORD-AREA.
005800               10  PMV-EXTRACT-DT.
005900                   15  PMV-EXTRACT-YYYY       PIC 9(4).
006000                   15  PMV-EXTRACT-MM         PIC 9(2).
006100                   15  PMV-EXTRACT-DD         PIC 9(2).
006200               10  FILLER                     PIC X(187).
006300           05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
006400               10  PMV-LABEL                  PIC X(20).
006500               10  PMV-MATCH-TIME-HM          PIC X(5).
006600               10  PMV-COUNTRY                PIC X(20).
006700               10  PMV-TOURNAMENT             PIC X(30).
006800               10  PMV-HOME                   PIC X(20).
006900               10  PMV-AWAY                   PIC X(20).
007000               10  PMV-HOME-SQUAD-K           PIC S9(9)V9(2).
007100               10  PMV-AWAY-SQUAD-K           PIC S9(9)V9(2).
007200               10  PMV-SQUAD-RATIO            PIC S9(3)V9(2).
007300               10  PMV-SCORE-RATIO            PIC X(2).
007400               10  PMV-CONCEDED-RATIO         PIC X(2).
007500               10  PMV-HOME-LINEUP-K          PIC S9(9)V9(2).
007600               10  PMV-AWAY-LINEUP-K          PIC S9(9)V9(2).
007700               10  PMV-HOME-POS               PIC 9(3).
007800               10  PMV-AWAY-POS               PIC 9(3).
007900               10  PMV-ROUND-NUMBER           PIC 9(3).
008000               10  PMV-REPUTATION-TIER        PIC X(6).
008100                   88  PMV-TIER-BOTTOM            VALUE 'bottom'.
008200               10  PMV-TOURN-REPUTATION       PIC 9(9).
008300               10  FILLER                     PIC X(3).
008400
008500       FD  ALERT-OUT-FILE
008600           LABEL RECORD OMITTED.
008700       01  ALERT-OUT-LINE                     PIC X(132).
008800
008900       FD  RUN-LOG-FILE
009000           LABEL RECORD OMITTED.
009100       01  RUN-LOG-LINE                       PIC X(80).
009200
009300       WORKING-STORAGE SECTION.
009400       01  WS-RUN-DATE.
009500           05  WS-RUN-YYYY                PIC 9(4).
009600           05  FILLER                     PIC X(1)  VALUE '-'.
009700           05  WS-RUN-MM                  PIC 9(2).
009800           05  FILLER                     PIC X(1)  VALUE '-'.
009900           05  WS-RUN-DD                  PIC 9(2).
010000       01  WS-SYSTEM-DATE.
010100           05  WS-SYS-YY                  PIC 9(2).
010200           05  WS-SYS-MM                  PIC 9(2).
010300           05  WS-SYS-DD                  PIC 9(2).
010400       01  WS-SYSTEM-TIME.
010500           05  WS-SYS-HH                  PIC 9(2).
010600           05  WS-SYS-MN                  PIC 9(2).
010700           05  FILLER                     PIC X(4).
010800
010900      ******************************************************************
011000      *  ALERT WINDOW BOUNDS -- RUN-TIME + 28 MINUTES AND + 155        *
011100      *  MINUTES, AS "HHMM" WORK FIELDS FOR LEXICAL COMPARE AGAINST    *
011200      *  THE VIEW'S HH:MM KICKOFF.  REQ BA-0072.                       *
011300      ******************************************************************
011400       01  WS-FLOOR-TIME.
011500           05  WS-FLR-HH                  PIC 9(2).
011600           05  FILLER                     PIC X(1)  VALUE ':'.
011700           05  WS-FLR-MN                  PIC 9(2).
011800       01  WS-FLOOR-TIME-NUM REDEFINES WS-FLOOR-TIME.
011900           05  WS-FLR-HH-N                PIC 9(2).
012000           05  FILLER                     PIC X(1).
012100           05  WS-FLR-MN-N                PIC 9(2).
012200       01  WS-CEIL-TIME.
012300           05  WS-CEL-HH                  PIC 9(2).
012400           05  FILLER                     PIC X(1)  VALUE ':'.
012500           05  WS-CEL-MN                  PIC 9(2).
012600       01  WS-CEIL-TIME-NUM REDEFINES WS-CEIL-TIME.
012700           05  WS-CEL-HH-N                PIC 9(2).
012800           05  FILLER                     PIC X(1).
012900           05  WS-CEL-MN-N                PIC 9(2).
013000
013100       77  WS-MINUTES-WORK              PIC 9(4)  COMP    VALUE ZERO.
013200       77  WS-HOURS-WORK                PIC 9(4)  COMP    VALUE ZERO.
013300       77  WS-MATCH-COUNT               PIC 9(5)  COMP    VALUE ZERO.
013400       77  WS-SORT-IX                   PIC 9(5)  COMP    VALUE ZERO.
013500       77  WS-SRCH-IX                   PIC 9(5)  COMP    VALUE ZERO.
013600       77  WS-OUT-IX                    PIC 9(5)  COMP    VALUE ZERO.
013700       77  WS-ROW-ELIGIBLE-SW            PIC X(1)  VALUE 'N'.
013800           88  WS-ROW-ELIGIBLE                VALUE 'Y'.
013900       77  WS-MSG-LENGTH                PIC 9(5)  COMP    VALUE ZERO.
014000       77  WS-BLOCK-LENGTH              PIC 9(5)  COMP    VALUE ZERO.
014100       77  WS-LINE-COUNT                PIC 9(7)  COMP    VALUE ZERO.
014200       77  WS-HOME-VALUE                PIC S9(9)V9(2)    VALUE ZERO.
014300       77  WS-AWAY-VALUE                PIC S9(9)V9(2)    VALUE ZERO.
014400
014500      ******************************************************************
014600      *  CANDIDATE MATCH TABLE -- ELIGIBLE ROWS AWAITING THE SORT      *
014700      *  PASS.  REDEFINED BY A NARROW KEY VIEW FOR THE BUBBLE SORT.    *
014800      ******************************************************************
014900       01  WS-MATCH-TABLE.
015000           05  WS-MT-ENTRY OCCURS 2000 TIMES.
015100               10  WS-MT-LABEL                PIC X(20).
015200               10  WS-MT-MATCH-TIME-HM        PIC X(5).
015300               10  WS-MT-COUNTRY              PIC X(20).
015400               10  WS-MT-TOURNAMENT           PIC X(30).
015500               10  WS-MT-HOME                 PIC X(20).
015600               10  WS-MT-AWAY                 PIC X(20).
015700               10  WS-MT-HOME-SQUAD-K         PIC S9(9)V9(2).
015800               10  WS-MT-AWAY-SQUAD-K         PIC S9(9)V9(2).
015900               10  WS-MT-SQUAD-RATIO          PIC S9(3)V9(2).
016000               10  WS-MT-SCORE-RATIO          PIC X(2).
016100               10  WS-MT-CONCEDED-RATIO       PIC X(2).
016200               10  WS-MT-HOME-LINEUP-K        PIC S9(9)V9(2).
016300               10  WS-MT-AWAY-LINEUP-K        PIC S9(9)V9(2).
016400               10  WS-MT-HOME-POS             PIC 9(3).
016500               10  WS-MT-AWAY-POS             PIC 9(3).
016600               10  WS-MT-ROUND-NUMBER         PIC 9(3).
016700               10  WS-MT-TOURN-REPUTATION     PIC 9(9).
016800               10  WS-MT-SORT-KEY.
016900                   15  WS-MT-SORT-TIME        PIC X(5).
017000                   15  WS-MT-SORT-REP-DESC    PIC 9(9).
017100       01  WS-MATCH-KEY-TABLE REDEFINES WS-MATCH-TABLE.
017200           05  WS-MK-ENTRY OCCURS 2000 TIMES.
017300               10  FILLER                     PIC X(186).
017400               10  WS-MK-SORT-KEY             PIC X(14).
017500       01  WS-SWAP-ENTRY                      PIC X(200).
017600
017700       01  WS-BULLETIN-HEADER.
017800           05  FILLER                     PIC X(17) VALUE
017900                   'Upcoming Matches:'.
018000           05  FILLER                     PIC X(63) VALUE SPACES.
018100
018200       01  WS-BULLETIN-LINE-1.
018300           05  WS-BL1-LABEL               PIC X(20).
018400           05  FILLER                     PIC X(4)  VALUE ' in '.
018500           05  WS-BL1-COUNTRY             PIC X(20).
018600           05  FILLER                     PIC X(1)  VALUE SPACE.
018700           05  WS-BL1-TOURNAMENT          PIC X(30).
018800           05  FILLER                     PIC X(3)  VALUE ' - '.
018900           05  WS-BL1-TIME                PIC X(5).
019000           05  FILLER                     PIC X(49) VALUE SPACES.
019100
019200       01  WS-BULLETIN-LINE-2.
019300           05  FILLER                     PIC X(6)  VALUE 'Round '.
019400           05  WS-BL2-ROUND               PIC Z9.
019500           05  FILLER                     PIC X(2)  VALUE ': '.
019600           05  WS-BL2-HOME                PIC X(20).
019700           05  FILLER                     PIC X(1)  VALUE '('.
019800           05  WS-BL2-HOME-POS            PIC ZZ9.
019900           05  FILLER                     PIC X(5)  VALUE ') vs '.
020000           05  WS-BL2-AWAY                PIC X(20).
020100           05  FILLER                     PIC X(1)  VALUE '('.
020200           05  WS-BL2-AWAY-POS            PIC ZZ9.
020300           05  FILLER                     PIC X(1)  VALUE ')'.
020400           05  FILLER                     PIC X(70) VALUE SPACES.
020500
020600       01  WS-BULLETIN-LINE-3.
020700           05  FILLER                     PIC X(12) VALUE
020800                   'Goal Ratio: '.
020900           05  WS-BL3-HS                  PIC X(1).
021000           05  FILLER                     PIC X(1)  VALUE '/'.
021100           05  WS-BL3-HC                  PIC X(1).
021200           05  FILLER                     PIC X(4)  VALUE ' vs '.
021300           05  WS-BL3-AS                  PIC X(1).
021400           05  FILLER                     PIC X(1)  VALUE '/'.
021500           05  WS-BL3-AC                  PIC X(1).
021600           05  FILLER                     PIC X(90) VALUE SPACES.
021700
021800       01  WS-BULLETIN-LINE-4.
021900           05  FILLER                     PIC X(8)  VALUE 'Values: '.
022000           05  WS-BL4-HOME-VAL            PIC Z,ZZZ,ZZ9.99.
022100           05  FILLER                     PIC X(2)  VALUE 'K '.
022200           05  FILLER                     PIC X(4)  VALUE 'vs '.
022300           05  WS-BL4-AWAY-VAL            PIC Z,ZZZ,ZZ9.99.
022400           05  FILLER                     PIC X(10) VALUE 'K (Ratio: '.
022500           05  WS-BL4-RATIO               PIC Z9.99.
022600           05  FILLER                     PIC X(2)  VALUE ')'.
022700           05  FILLER                     PIC X(25) VALUE SPACES.
022800
022900       01  WS-BLANK-LINE                 PIC X(1)  VALUE SPACE.
023000
023100       01  WS-RUN-LOG-DETAIL.
023200           05  FILLER                     PIC X(9)  VALUE 'Alerted '.
023300           05  WS-RL-CT                   PIC ZZZZ9.
023400           05  FILLER                     PIC X(8)  VALUE ' matches'.
023500           05  FILLER                     PIC X(1)  VALUE '.'.
023600           05  FILLER                     PIC X(57) VALUE SPACES.
023700
023800       PROCEDURE DIVISION.
023900      ******************************************************************
024000      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0072.       *
024100      ******************************************************************
024200       0000-MAIN-CONTROL.
024300           PERFORM 1000-INITIALIZE
024400               THRU 1000-INITIALIZE-EXIT.
024500           PERFORM 2000-SELECT-CANDIDATES
024600               THRU 2000-SELECT-CANDIDATES-EXIT.
024700           PERFORM 3000-SORT-CANDIDATES
024800               THRU 3000-SORT-CANDIDATES-EXIT.
024900           PERFORM 6000-BUILD-BULLETIN
025000               THRU 6000-BUILD-BULLETIN-EXIT.
025100           PERFORM 8000-WRITE-RUN-LOG
025200               THRU 8000-WRITE-RUN-LOG-EXIT.
025300           STOP RUN.
025400
025500      ******************************************************************
025600      *  1000-INITIALIZE -- BUILDS THE 28-MINUTE AND 155-MINUTE       *
025700      *  WINDOW BOUNDS OFF THE CURRENT TIME OF DAY.  REQ BA-0072.     *
025800      ******************************************************************
025900       1000-INITIALIZE.
026000           ACCEPT WS-SYSTEM-DATE FROM DATE.
026100           ACCEPT WS-SYSTEM-TIME FROM TIME.
026200           IF WS-SYS-YY < 70
026300               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
026400           ELSE
026500               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
026600           MOVE WS-SYS-MM TO WS-RUN-MM.
026700           MOVE WS-SYS-DD TO WS-RUN-DD.
026800           MOVE WS-SYS-HH TO WS-FLR-HH.
026900           MOVE WS-SYS-MN TO WS-FLR-MN.
027000           COMPUTE WS-MINUTES-WORK = WS-FLR-MN-N + 28.
027100           COMPUTE WS-HOURS-WORK   = WS-MINUTES-WORK / 60.
027200           COMPUTE WS-FLR-MN-N     = WS-MINUTES-WORK
027300                                       - (WS-HOURS-WORK * 60).
027400           COMPUTE WS-FLR-HH-N     = (WS-FLR-HH-N + WS-HOURS-WORK)
027500                                       - ((WS-FLR-HH-N + WS-HOURS-WORK)
027600                                               / 24 * 24).
027700           MOVE WS-SYS-HH TO WS-CEL-HH.
027800           MOVE WS-SYS-MN TO WS-CEL-MN.
027900           COMPUTE WS-MINUTES-WORK = WS-CEL-MN-N + 155.
028000           COMPUTE WS-HOURS-WORK   = WS-MINUTES-WORK / 60.
028100           COMPUTE WS-CEL-MN-N     = WS-MINUTES-WORK
028200                                       - (WS-HOURS-WORK * 60).
028300           COMPUTE WS-CEL-HH-N     = (WS-CEL-HH-N + WS-HOURS-WORK)
028400                                       - ((WS-CEL-HH-N + WS-HOURS-WORK)
028500                                               / 24 * 24).
028600           OPEN INPUT PREMATCH-VIEW.
028700       1000-INITIALIZE-EXIT.
028800           EXIT.
028900
029000      ******************************************************************
029100      *  2000-SELECT-CANDIDATES -- LABEL PRESENT, TIER NOT BOTTOM,    *
029200      *  KICKOFF INSIDE THE WINDOW.  REQ BA-0072.                     *
029300      ******************************************************************
029400       2000-SELECT-CANDIDATES.
029500           READ PREMATCH-VIEW
029600               AT END GO TO 2000-SELECT-CANDIDATES-EXIT.
029700           IF NOT PMV-RECORD-TYPE-DETAIL
029800               GO TO 2000-SELECT-CANDIDATES.
029900           MOVE 'N' TO WS-ROW-ELIGIBLE-SW.
030000           IF PMV-LABEL NOT = SPACES
030100              AND NOT PMV-TIER-BOTTOM
030200              AND PMV-MATCH-TIME-HM >= WS-FLOOR-TIME
030300              AND PMV-MATCH-TIME-HM <= WS-CEIL-TIME
030400               MOVE 'Y' TO WS-ROW-ELIGIBLE-SW.
030500           IF WS-ROW-ELIGIBLE
030600               ADD 1 TO WS-MATCH-COUNT
030700               MOVE PMV-LABEL              TO
030800                             WS-MT-LABEL (WS-MATCH-COUNT)
030900               MOVE PMV-MATCH-TIME-HM      TO
031000                             WS-MT-MATCH-TIME-HM (WS-MATCH-COUNT)
031100               MOVE PMV-COUNTRY            TO
031200                             WS-MT-COUNTRY (WS-MATCH-COUNT)
031300               MOVE PMV-TOURNAMENT         TO
031400                             WS-MT-TOURNAMENT (WS-MATCH-COUNT)
031500               MOVE PMV-HOME               TO
031600                             WS-MT-HOME (WS-MATCH-COUNT)
031700               MOVE PMV-AWAY               TO
031800                             WS-MT-AWAY (WS-MATCH-COUNT)
031900               MOVE PMV-HOME-SQUAD-K       TO
032000                             WS-MT-HOME-SQUAD-K (WS-MATCH-COUNT)
032100               MOVE PMV-AWAY-SQUAD-K       TO
032200                             WS-MT-AWAY-SQUAD-K (WS-MATCH-COUNT)
032300               MOVE PMV-SQUAD-RATIO        TO
032400                             WS-MT-SQUAD-RATIO (WS-MATCH-COUNT)
032500               MOVE PMV-SCORE-RATIO        TO
032600                             WS-MT-SCORE-RATIO (WS-MATCH-COUNT)
032700               MOVE PMV-CONCEDED-RATIO     TO
032800                             WS-MT-CONCEDED-RATIO (WS-MATCH-COUNT)
032900               MOVE PMV-HOME-LINEUP-K      TO
033000                             WS-MT-HOME-LINEUP-K (WS-MATCH-COUNT)
033100               MOVE PMV-AWAY-LINEUP-K      TO
033200                             WS-MT-AWAY-LINEUP-K (WS-MATCH-COUNT)
033300               MOVE PMV-HOME-POS           TO
033400                             WS-MT-HOME-POS (WS-MATCH-COUNT)
033500               MOVE PMV-AWAY-POS           TO
033600                             WS-MT-AWAY-POS (WS-MATCH-COUNT)
033700               MOVE PMV-ROUND-NUMBER       TO
033800                             WS-MT-ROUND-NUMBER (WS-MATCH-COUNT)
033900               MOVE PMV-TOURN-REPUTATION   TO
034000                             WS-MT-TOURN-REPUTATION (WS-MATCH-COUNT)
034100               MOVE PMV-MATCH-TIME-HM      TO
034200                             WS-MT-SORT-TIME (WS-MATCH-COUNT)
034300               COMPUTE WS-MT-SORT-REP-DESC (WS-MATCH-COUNT) =
034400                             999999999 - PMV-TOURN-REPUTATION
034500           ELSE
034600               NEXT SENTENCE.
034700           GO TO 2000-SELECT-CANDIDATES.
034800       2000-SELECT-CANDIDATES-EXIT.
034900           CLOSE PREMATCH-VIEW.
035000           EXIT.
035100
035200      ******************************************************************
035300      *  3000-SORT-CANDIDATES -- ASCENDING BUBBLE SORT ON THE         *
035400      *  KICKOFF-TIME/REPUTATION-DESCENDING KEY.  REQ BA-0081.        *
035500      ******************************************************************
035600       3000-SORT-CANDIDATES.
035700           IF WS-MATCH-COUNT < 2
035800               GO TO 3000-SORT-CANDIDATES-EXIT.
035900           MOVE WS-MATCH-COUNT TO WS-SRCH-IX.
036000       3000-OUTER-LOOP.
036100           IF WS-SRCH-IX < 2
036200               GO TO 3000-SORT-CANDIDATES-EXIT.
036300           PERFORM 3500-INNER-PASS
036400               THRU 3500-INNER-PASS-EXIT
036500               VARYING WS-SORT-IX FROM 1 BY 1
036600                   UNTIL WS-SORT-IX >= WS-SRCH-IX.
036700           SUBTRACT 1 FROM WS-SRCH-IX.
036800           GO TO 3000-OUTER-LOOP.
036900       3000-SORT-CANDIDATES-EXIT.
037000           EXIT.
037100
037200       3500-INNER-PASS.
037300           IF WS-MK-SORT-KEY (WS-SORT-IX)
037400                         > WS-MK-SORT-KEY (WS-SORT-IX + 1)
037500               MOVE WS-MT-ENTRY (WS-SORT-IX)     TO WS-SWAP-ENTRY
037600               MOVE WS-MT-ENTRY (WS-SORT-IX + 1)
037700                             TO WS-MT-ENTRY (WS-SORT-IX)
037800               MOVE WS-SWAP-ENTRY
037900                             TO WS-MT-ENTRY (WS-SORT-IX + 1).
038000       3500-INNER-PASS-EXIT.
038100           EXIT.
038200
038300      ******************************************************************
038400      *  6000-BUILD-BULLETIN -- EMITS THE HEADER, THEN ONE FOUR-LINE  *
038500      *  BLOCK PER MATCH, CONTROL-BREAKING AT 4000 CHARACTERS.  REQ   *
038600      *  BA-0088.                                                     *
038700      ******************************************************************
038800       6000-BUILD-BULLETIN.
038900           IF WS-MATCH-COUNT = 0
039000               GO TO 6000-BUILD-BULLETIN-EXIT.
039100           OPEN OUTPUT ALERT-OUT-FILE.
039200           MOVE 0 TO WS-MSG-LENGTH.
039300           PERFORM 6100-EMIT-HEADER
039400               THRU 6100-EMIT-HEADER-EXIT.
039500           MOVE 1 TO WS-OUT-IX.
039600       6000-MATCH-LOOP.
039700           IF WS-OUT-IX > WS-MATCH-COUNT
039800               GO TO 6000-CLOSE-OUT.
039900           COMPUTE WS-BLOCK-LENGTH = 132 + 132 + 132 + 132 + 1.
040000           IF (WS-MSG-LENGTH + WS-BLOCK-LENGTH) > 4000
040100               PERFORM 6100-EMIT-HEADER
040200                   THRU 6100-EMIT-HEADER-EXIT.
040300           PERFORM 6200-EMIT-MATCH-BLOCK
040400               THRU 6200-EMIT-MATCH-BLOCK-EXIT.
040500           ADD 1 TO WS-OUT-IX.
040600           GO TO 6000-MATCH-LOOP.
040700       6000-CLOSE-OUT.
040800           CLOSE ALERT-OUT-FILE.
040900       6000-BUILD-BULLETIN-EXIT.
041000           EXIT.
041100
041200       6100-EMIT-HEADER.
041300           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-HEADER.
041400           WRITE ALERT-OUT-LINE FROM WS-BLANK-LINE.
041500           MOVE 18 TO WS-MSG-LENGTH.
041600       6100-EMIT-HEADER-EXIT.
041700           EXIT.
041800
041900       6200-EMIT-MATCH-BLOCK.
042000           MOVE WS-MT-LABEL (WS-OUT-IX)       TO WS-BL1-LABEL.
042100           MOVE WS-MT-COUNTRY (WS-OUT-IX)     TO WS-BL1-COUNTRY.
042200           MOVE WS-MT-TOURNAMENT (WS-OUT-IX)  TO WS-BL1-TOURNAMENT.
042300           MOVE WS-MT-MATCH-TIME-HM (WS-OUT-IX) TO WS-BL1-TIME.
042400           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-1.
042500
042600           MOVE WS-MT-ROUND-NUMBER (WS-OUT-IX) TO WS-BL2-ROUND.
042700           MOVE WS-MT-HOME (WS-OUT-IX)         TO WS-BL2-HOME.
042800           MOVE WS-MT-HOME-POS (WS-OUT-IX)     TO WS-BL2-HOME-POS.
042900           MOVE WS-MT-AWAY (WS-OUT-IX)         TO WS-BL2-AWAY.
043000           MOVE WS-MT-AWAY-POS (WS-OUT-IX)     TO WS-BL2-AWAY-POS.
043100           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-2.
043200
043300           MOVE WS-MT-SCORE-RATIO (WS-OUT-IX) (1:1)    TO WS-BL3-HS.
043400           MOVE WS-MT-CONCEDED-RATIO (WS-OUT-IX) (1:1) TO WS-BL3-HC.
043500           MOVE WS-MT-SCORE-RATIO (WS-OUT-IX) (2:1)    TO WS-BL3-AS.
043600           MOVE WS-MT-CONCEDED-RATIO (WS-OUT-IX) (2:1) TO WS-BL3-AC.
043700           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-3.
043800
043900           IF WS-MT-HOME-LINEUP-K (WS-OUT-IX) NOT = ZERO
044000               MOVE WS-MT-HOME-LINEUP-K (WS-OUT-IX) TO WS-HOME-VALUE
044100           ELSE
044200               MOVE WS-MT-HOME-SQUAD-K (WS-OUT-IX)  TO WS-HOME-VALUE.
044300           IF WS-MT-AWAY-LINEUP-K (WS-OUT-IX) NOT = ZERO
044400               MOVE WS-MT-AWAY-LINEUP-K (WS-OUT-IX) TO WS-AWAY-VALUE
044500           ELSE
044600               MOVE WS-MT-AWAY-SQUAD-K (WS-OUT-IX)  TO WS-AWAY-VALUE.
044700           MOVE WS-HOME-VALUE TO WS-BL4-HOME-VAL.
044800           MOVE WS-AWAY-VALUE TO WS-BL4-AWAY-VAL.
044900           MOVE WS-MT-SQUAD-RATIO (WS-OUT-IX) TO WS-BL4-RATIO.
045000           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-4.
045100
045200           WRITE ALERT-OUT-LINE FROM WS-BLANK-LINE.
045300           ADD WS-BLOCK-LENGTH TO WS-MSG-LENGTH.
045400           ADD 1 TO WS-LINE-COUNT.
045500       6200-EMIT-MATCH-BLOCK-EXIT.
045600           EXIT.
045700
045800      ******************************************************************
045900      *  8000-WRITE-RUN-LOG -- SUMMARY LINE FOR OPERATIONS.           *
046000      ******************************************************************
046100       8000-WRITE-RUN-LOG.
046200           OPEN OUTPUT RUN-LOG-FILE.
046300           MOVE WS-MATCH-COUNT TO WS-RL-CT.
046400           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
046500           CLOSE RUN-LOG-FILE.
046600       8000-WRITE-RUN-LOG-EXIT.
046700           EXIT.
