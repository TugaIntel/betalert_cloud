000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    STANDINGS-REFRESH.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY R HUANG.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  02/09/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  02/09/89  TO   ORIGINAL CODING.  REBUILDS TABLE STANDINGS     *
001200      *                 FOR ANY TOURNAMENT/SEASON THAT HAD A MATCH     *
001300      *                 FINISH IN THE LAST TWELVE HOURS.  REQ BA-0041. *
001400      *  05/14/91  RH   GROUP-NAME DEFAULTS TO "OVERALL" WHEN THE      *
001500      *                 FEED CARRIES NO GROUP STAGE LABEL.  REQ        *
001600      *                 BA-0067.                                      *
001700      *  12/22/98  KS   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   *
001800      *                 THIS PROGRAM; REVIEWED AND SIGNED OFF.         *
001900      *                 REQ Y2K-0006.                                  *
002000      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002100      *                 REQ Y2K-0006.                                  *
002200      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002300      *  03/11/08  DW   TWELVE-HOUR FILTER WAS COMPARING DATE ONLY --  *
002400      *                 NOW COMPARES FULL DATE/HOUR/MINUTE STRING SO   *
002500      *                 A MIDNIGHT RUN DOES NOT PULL IN A FULL DAY OF  *
002600      *                 STALE FIXTURES.  REQ BA-0114.                  *
002700      *  03/11/08  DW   FEED-LOAD LOOP WAS DROPPING ALL NUMERIC STATS  *
002800      *                 FOR UNGROUPED (OVERALL) STANDING ROWS DUE TO   *
002900      *                 A MISPLACED SENTENCE BREAK.  REQ BA-0114.      *
003000      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
003100      *                 STDM-NEW-REC FROM BOTH WRITE-NEW PARAGRAPHS   *
003200      *                 -- SAME FILLER-REFERENCE DEFECT FOUND ACROSS  *
003300      *                 THE SYNC SUITE. REQ BA-0115.                  *
003400      ******************************************************************
003500      *  THIS PROGRAM PURGES AND REBUILDS THE STANDING-MASTER ROWS     *
003600      *  FOR EVERY TOURNAMENT/SEASON PAIR THAT HAD A FINISHED MATCH    *
003700      *  WITHIN THE LAST TWELVE HOURS, FROM THE STANDINGS FEED.        *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           UPSI-0 IS WS-RERUN-SWITCH.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT MATCH-MASTER    ASSIGN TO MAT-MAST
004700               ORGANIZATION IS SEQUENTIAL.
004800           SELECT STANDING-MASTER-OLD ASSIGN TO STD-MAST-OLD
004900               ORGANIZATION IS SEQUENTIAL.
005000           SELECT STANDING-MASTER-NEW ASSIGN TO STD-MAST-NEW
005100               ORGANIZATION IS SEQUENTIAL.
005200           SELECT STANDING-FEED   ASSIGN TO STD-FEED
005300               ORGANIZATION IS SEQUENTIAL.
005400           SELECT RUN-LOG-FILE    ASSIGN TO RUN-LOG
005500               ORGANIZATION IS LINE SEQUENTIAL.
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900      ******************************************************************
006000      *  MATCH MASTER -- READ ONLY, TO DETECT PAIRS WITH A RECENT     *
006100      *  FINISH.  SAME LAYOUT AS CARRIED BY RESULT-SYNC.              *
006200      ******************************************************************
006300       FD  MATCH-MASTER
006400           LABEL RECORD STANDARD.
006500       01  MATM-REC.
006600           05  MATM-MATCH-ID              PIC 9(10).
006700           05  MATM-HOME-TEAM-ID          PIC 9(9).
006800           05  MATM-AWAY-TEAM-ID          PIC 9(9).
006900           05  MATM-TOURN-ID              PIC 9(9).
007000           05  MATM-ROUND-NUMBER          PIC 9(3).
007100           05  MATM-MATCH-TIME            PIC X(19).
007200           05  MATM-HOME-SCORE            PIC S9(3).
007300           05  MATM-AWAY-SCORE            PIC S9(3).
007400           05  MATM-MATCH-STATUS          PIC X(10).
007500               88  MATM-FINISHED              VALUE 'finished'.
007600           05  MATM-SEASON-ID             PIC 9(9).
007700           05  MATM-HOME-LINEUP           PIC S9(9)V9(2).
007800           05  MATM-AWAY-LINEUP           PIC S9(9)V9(2).
007900           05  MATM-HOME-FORM             PIC X(5).
008000           05  MATM-AWAY-FORM             PIC X(5).
008100           05  MATM-HOME-RATING           PIC S9(2)V9(2).
008200           05  MATM-AWAY-RATING           PIC S9(2)V9(2).
008300           05  FILLER                     PIC X(10).
008400
008500      ******************************************************************
008600      *  STANDING MASTER -- COMPOSITE KEY TOURN-ID/SEASON-ID/TEAM-ID. *
008700      ******************************************************************
008800       FD  STANDING-MASTER-OLD
008900           LABEL RECORD STANDARD.
009000       01  STDM-OLD-REC.
009100           05  STDM-O-TOURN-ID            PIC 9(9).
009200           05  STDM-O-SEASON-ID           PIC 9(9).
009300           05  STDM-O-TEAM-ID             PIC 9(9).
009400           05  STDM-O-GROUP-NAME          PIC X(30).
009500           05  STDM-O-POSITION            PIC 9(3).
009600           05  STDM-O-PLAYED              PIC 9(3).
009700           05  STDM-O-WINS                PIC 9(3).
009800           05  STDM-O-LOSSES              PIC 9(3).
009900           05  STDM-O-DRAWS               PIC 9(3).
010000           05  STDM-O-SCORED              PIC 9(4).
010100           05  STDM-O-CONCEDED            PIC 9(4).
010200           05  STDM-O-POINTS              PIC 9(4).
010300           05  FILLER                     PIC X(10).
010400
010500       FD  STANDING-MASTER-NEW
010600           LABEL RECORD STANDARD.
010700       01  STDM-NEW-REC.
010800           05  STDM-N-TOURN-ID            PIC 9(9).
010900           05  STDM-N-SEASON-ID           PIC 9(9).
011000           05  STDM-N-TEAM-ID             PIC 9(9).
011100           05  STDM-N-GROUP-NAME          PIC X(30).
011200           05  STDM-N-POSITION            PIC 9(3).
011300           05  STDM-N-PLAYED              PIC 9(3).
011400           05  STDM-N-WINS                PIC 9(3).
011500           05  STDM-N-LOSSES              PIC 9(3).
011600           05  STDM-N-DRAWS               PIC 9(3).
011700           05  STDM-N-SCORED              PIC 9(4).
011800           05  STDM-N-CONCEDED            PIC 9(4).
011900           05  STDM-N-POINTS              PIC 9(4).
012000           05  FILLER                     PIC X(10).
012100
012200      ******************************************************************
012300      *  STANDING FEED -- HEADER/DETAIL/TRAILER ENVELOPE.  EACH       *
012400      *  DETAIL IS ONE TEAM ROW WITHIN A TOURN-ID/SEASON-ID GROUP.    *
012500      ******************************************************************
012600       FD  STANDING-FEED
012700           LABEL RECORD STANDARD.
012800       01  STDF-REC.
012900           05  STDF-RECORD-TYPE-CD        PIC X(1).
013000               88  STDF-HEADER                VALUE 'H'.
013100               88  STDF-DETAIL                VALUE 'D'.
013200               88  STDF-TRAILER               VALUE 'T'.
013300           05  STDF-HEADER-AREA.
013400               10  STDF-EXTRACT-DATE.
013500                   15  STDF-EXTRACT-YYYY  PIC 9(4).
013600                   15  STDF-EXTRACT-MM    PIC 9(2).
013700                   15  STDF-EXTRACT-DD    PIC 9(2).
013800               10  FILLER                 PIC X(73).
013900           05  STDF-DETAIL-AREA REDEFINES STDF-HEADER-AREA.
014000               10  STDF-TOURN-ID          PIC 9(9).
014100               10  STDF-SEASON-ID         PIC 9(9).
014200               10  STDF-TEAM-ID           PIC 9(9).
014300               10  STDF-GROUP-NAME        PIC X(30).
014400               10  STDF-POSITION          PIC 9(3).
014500               10  STDF-PLAYED            PIC 9(3).
014600               10  STDF-WINS              PIC 9(3).
014700               10  STDF-LOSSES            PIC 9(3).
014800               10  STDF-DRAWS             PIC 9(3).
014900               10  STDF-SCORED            PIC 9(4).
015000               10  STDF-CONCEDED          PIC 9(4).
015100               10  STDF-POINTS            PIC 9(4).
015200               10  FILLER                 PIC X(5).
015300           05  STDF-TRAILER-AREA REDEFINES STDF-HEADER-AREA.
015400               10  STDF-EXTRACT-ROW-CT    PIC 9(9) COMP.
015500               10  FILLER                 PIC X(72).
015600
015700       FD  RUN-LOG-FILE
015800           LABEL RECORD OMITTED.
015900       01  RUN-LOG-LINE                   PIC X(80).
016000
016100       WORKING-STORAGE SECTION.
016200       01  WS-RUN-DATE.
016300           05  WS-RUN-YYYY                PIC 9(4).
016400           05  FILLER                     PIC X(1)  VALUE '-'.
016500           05  WS-RUN-MM                  PIC 9(2).
016600           05  FILLER                     PIC X(1)  VALUE '-'.
016700           05  WS-RUN-DD                  PIC 9(2).
016800       01  WS-SYSTEM-DATE.
016900           05  WS-SYS-YY                  PIC 9(2).
017000           05  WS-SYS-MM                  PIC 9(2).
017100           05  WS-SYS-DD                  PIC 9(2).
017200       01  WS-SYSTEM-TIME.
017300           05  WS-SYS-HH                  PIC 9(2).
017400           05  WS-SYS-MN                  PIC 9(2).
017500           05  FILLER                     PIC X(4).
017600
017700       01  WS-RUN-TIMESTAMP.
017800           05  WS-RT-DATE                 PIC X(10).
017900           05  FILLER                     PIC X(1)  VALUE SPACE.
018000           05  WS-RT-TIME.
018100               10  WS-RT-HH               PIC 9(2).
018200               10  FILLER                 PIC X(1)  VALUE ':'.
018300               10  WS-RT-MN               PIC 9(2).
018400
018500      ******************************************************************
018600      *  TWELVE-HOUR WINDOW BOUND, DERIVED FROM THE FULL CIVIL-DATE   *
018700      *  / DAY-COUNT ARITHMETIC CARRIED BY FIXTURE-SYNC.  REQ BA-0041.*
018800      ******************************************************************
018900       01  WS-DAY-COUNT-FIELDS.
019000           05  WS-CIV-Y-ADJ               PIC S9(9)  COMP.
019100           05  WS-CIV-ERA                 PIC S9(9)  COMP.
019200           05  WS-CIV-YOE                 PIC S9(9)  COMP.
019300           05  WS-CIV-DOY                 PIC S9(9)  COMP.
019400           05  WS-CIV-DOE                 PIC S9(9)  COMP.
019500           05  WS-CIV-MP                  PIC S9(9)  COMP.
019600           05  WS-DAYS-SINCE-EPOCH        PIC S9(9)  COMP.
019700           05  WS-DAYS-MINUS-WINDOW       PIC S9(9)  COMP.
019800
019900       01  WS-WINDOW-DATE.
020000           05  WS-WIN-YYYY                PIC 9(4).
020100           05  FILLER                     PIC X(1)  VALUE '-'.
020200           05  WS-WIN-MM                  PIC 9(2).
020300           05  FILLER                     PIC X(1)  VALUE '-'.
020400           05  WS-WIN-DD                  PIC 9(2).
020500       01  WS-WINDOW-TIMESTAMP.
020600           05  WS-WT-DATE                 PIC X(10).
020700           05  FILLER                     PIC X(1)  VALUE SPACE.
020800           05  WS-WT-TIME.
020900               10  WS-WT-HH               PIC 9(2).
021000               10  FILLER                 PIC X(1)  VALUE ':'.
021100               10  WS-WT-MN               PIC 9(2).
021200
021300       77  WS-CALC-HH                   PIC 9(2)  COMP    VALUE ZERO.
021400       77  WS-MATCH-COUNT              PIC 9(6)  COMP    VALUE ZERO.
021500       77  WS-SRCH-IX                  PIC 9(6)  COMP    VALUE ZERO.
021600       77  WS-SORT-IX                  PIC 9(6)  COMP    VALUE ZERO.
021700       77  WS-PAIR-COUNT               PIC 9(5)  COMP    VALUE ZERO.
021800       77  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
021900           88  WS-FOUND                    VALUE 'Y'.
022000       77  WS-INSERTED-CT               PIC 9(7) COMP    VALUE ZERO.
022100       77  WS-PAIRS-CT                  PIC 9(5) COMP    VALUE ZERO.
022200       77  WS-SWAP-KEY                  PIC 9(18).
022300       77  WS-OUT-IX                    PIC 9(6)  COMP    VALUE ZERO.
022400
022500      ******************************************************************
022600      *  ELIGIBLE TOURN-ID/SEASON-ID PAIRS -- A PAIR HAS A MATCH      *
022700      *  FINISHED IN THE LAST TWELVE HOURS.  REDEFINED BY A NARROW    *
022800      *  KEY VIEW FOR THE SORT-AND-DEDUP PASS, REQ BA-0041.           *
022900      ******************************************************************
023000       01  WS-PAIR-TABLE.
023100           05  WS-PAIR-ENTRY OCCURS 4000 TIMES.
023200               10  WS-PAIR-TOURN-ID       PIC 9(9).
023300               10  WS-PAIR-SEASON-ID      PIC 9(9).
023400       01  WS-PAIR-KEY-TABLE REDEFINES WS-PAIR-TABLE.
023500           05  WS-PAIR-KEY-ENTRY OCCURS 4000 TIMES.
023600               10  WS-PAIR-SORT-KEY       PIC 9(18).
023700
023800      ******************************************************************
023900      *  STANDING FEED DETAIL ROWS, HELD IN MEMORY SO EACH ELIGIBLE   *
024000      *  PAIR CAN BE MATCHED AGAINST THE FEED WITHOUT RE-READING IT.  *
024100      ******************************************************************
024200       01  WS-FEED-TABLE.
024300           05  WS-FD-ENTRY OCCURS 20000 TIMES.
024400               10  WS-FD-TOURN-ID         PIC 9(9).
024500               10  WS-FD-SEASON-ID        PIC 9(9).
024600               10  WS-FD-TEAM-ID          PIC 9(9).
024700               10  WS-FD-GROUP-NAME       PIC X(30).
024800               10  WS-FD-POSITION         PIC 9(3).
024900               10  WS-FD-PLAYED           PIC 9(3).
025000               10  WS-FD-WINS             PIC 9(3).
025100               10  WS-FD-LOSSES           PIC 9(3).
025200               10  WS-FD-DRAWS            PIC 9(3).
025300               10  WS-FD-SCORED           PIC 9(4).
025400               10  WS-FD-CONCEDED         PIC 9(4).
025500               10  WS-FD-POINTS           PIC 9(4).
025600
025700       WORKING-STORAGE SECTION.
025800       77  WS-FEED-COUNT                PIC 9(6)  COMP    VALUE ZERO.
025900       01  WS-RUN-LOG-DETAIL.
026000           05  FILLER                     PIC X(8)  VALUE 'Rows in'.
026100           05  FILLER                     PIC X(8)  VALUE 'serted '.
026200           05  WS-RL-INS                  PIC ZZZZ9.
026300           05  FILLER                     PIC X(11) VALUE ' for '.
026400           05  WS-RL-PAIRS                PIC ZZZZ9.
026500           05  FILLER                     PIC X(8)  VALUE ' pairs.'.
026600           05  FILLER                     PIC X(20) VALUE SPACES.
026700
026800       PROCEDURE DIVISION.
026900      ******************************************************************
027000      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0041.       *
027100      ******************************************************************
027200       0000-MAIN-CONTROL.
027300           PERFORM 1000-INITIALIZE
027400               THRU 1000-INITIALIZE-EXIT.
027500           PERFORM 1500-LOAD-FEED-TABLE
027600               THRU 1500-LOAD-FEED-TABLE-EXIT.
027700           PERFORM 2000-FIND-ELIGIBLE-PAIRS
027800               THRU 2000-FIND-ELIGIBLE-PAIRS-EXIT.
027900           PERFORM 3000-DEDUP-PAIRS
028000               THRU 3000-DEDUP-PAIRS-EXIT.
028100           PERFORM 5000-REBUILD-STANDINGS
028200               THRU 5000-REBUILD-STANDINGS-EXIT.
028300           PERFORM 8000-WRITE-RUN-LOG
028400               THRU 8000-WRITE-RUN-LOG-EXIT.
028500           STOP RUN.
028600
028700       1000-INITIALIZE.
028800           ACCEPT WS-SYSTEM-DATE FROM DATE.
028900           ACCEPT WS-SYSTEM-TIME FROM TIME.
029000           IF WS-SYS-YY < 70
029100               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
029200           ELSE
029300               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
029400           MOVE WS-SYS-MM TO WS-RUN-MM.
029500           MOVE WS-SYS-DD TO WS-RUN-DD.
029600           MOVE WS-RUN-DATE TO WS-RT-DATE.
029700           MOVE WS-SYS-HH TO WS-RT-HH.
029800           MOVE WS-SYS-MN TO WS-RT-MN.
029900      *    BACK UP THE RUN TIME BY TWELVE HOURS TO GET THE WINDOW
030000      *    FLOOR, USING THE DAY-COUNT ROUTINE WHEN THE HOUR GOES
030100      *    NEGATIVE ACROSS MIDNIGHT.  REQ BA-0041.
030200           PERFORM 4700-DAYS-FROM-CIVIL
030300               THRU 4700-DAYS-FROM-CIVIL-EXIT.
030400           IF WS-SYS-HH < 12
030500               COMPUTE WS-DAYS-MINUS-WINDOW = WS-DAYS-SINCE-EPOCH - 1
030600               COMPUTE WS-CALC-HH = WS-SYS-HH + 12
030700           ELSE
030800               MOVE WS-DAYS-SINCE-EPOCH TO WS-DAYS-MINUS-WINDOW
030900               COMPUTE WS-CALC-HH = WS-SYS-HH - 12.
031000           PERFORM 4600-CIVIL-FROM-DAYS
031100               THRU 4600-CIVIL-FROM-DAYS-EXIT.
031200           MOVE WS-WINDOW-DATE TO WS-WT-DATE.
031300           MOVE WS-CALC-HH     TO WS-WT-HH.
031400           MOVE WS-SYS-MN      TO WS-WT-MN.
031500           OPEN INPUT  MATCH-MASTER.
031600           OPEN INPUT  STANDING-FEED.
031700       1000-INITIALIZE-EXIT.
031800           EXIT.
031900
032000      ******************************************************************
032100      *  1500-LOAD-FEED-TABLE -- LOADS EVERY DETAIL ROW OFF THE       *
032200      *  STANDINGS FEED INTO WORKING STORAGE.  REQ BA-0041.           *
032300      *  03/11/08 DW - GROUP-NAME TEST NO LONGER RUNS ON INTO THE     *
032400      *  STAT MOVES BELOW IT.  REQ BA-0114.                           *
032500      ******************************************************************
032600       1500-LOAD-FEED-TABLE.
032700           READ STANDING-FEED
032800               AT END GO TO 1500-LOAD-FEED-TABLE-EXIT.
032900           IF STDF-DETAIL
033000               ADD 1 TO WS-FEED-COUNT
033100               MOVE STDF-TOURN-ID  TO WS-FD-TOURN-ID (WS-FEED-COUNT)
033200               MOVE STDF-SEASON-ID TO WS-FD-SEASON-ID (WS-FEED-COUNT)
033300               MOVE STDF-TEAM-ID   TO WS-FD-TEAM-ID (WS-FEED-COUNT)
033400               MOVE 'Overall'      TO WS-FD-GROUP-NAME (WS-FEED-COUNT)
033500               IF STDF-GROUP-NAME NOT = SPACES
033600                   MOVE STDF-GROUP-NAME TO
033700                             WS-FD-GROUP-NAME (WS-FEED-COUNT).
033800               MOVE STDF-POSITION  TO WS-FD-POSITION (WS-FEED-COUNT)
033900               MOVE STDF-PLAYED    TO WS-FD-PLAYED (WS-FEED-COUNT)
034000               MOVE STDF-WINS      TO WS-FD-WINS (WS-FEED-COUNT)
034100               MOVE STDF-LOSSES    TO WS-FD-LOSSES (WS-FEED-COUNT)
034200               MOVE STDF-DRAWS     TO WS-FD-DRAWS (WS-FEED-COUNT)
034300               MOVE STDF-SCORED    TO WS-FD-SCORED (WS-FEED-COUNT)
034400               MOVE STDF-CONCEDED  TO WS-FD-CONCEDED (WS-FEED-COUNT)
034500               MOVE STDF-POINTS    TO WS-FD-POINTS (WS-FEED-COUNT)
034600           ELSE
034700               NEXT SENTENCE.
034800           GO TO 1500-LOAD-FEED-TABLE.
034900       1500-LOAD-FEED-TABLE-EXIT.
035000           CLOSE STANDING-FEED.
035100           EXIT.
035200
035300      ******************************************************************
035400      *  4700-DAYS-FROM-CIVIL -- WS-RUN-YYYY/MM/DD TO A DAY COUNT.    *
035500      ******************************************************************
035600       4700-DAYS-FROM-CIVIL.
035700           IF WS-RUN-MM <= 2
035800               COMPUTE WS-CIV-Y-ADJ = WS-RUN-YYYY - 1
035900           ELSE
036000               COMPUTE WS-CIV-Y-ADJ = WS-RUN-YYYY.
036100           IF WS-CIV-Y-ADJ >= 0
036200               COMPUTE WS-CIV-ERA = WS-CIV-Y-ADJ / 400
036300           ELSE
036400               COMPUTE WS-CIV-ERA = (WS-CIV-Y-ADJ - 399) / 400.
036500           COMPUTE WS-CIV-YOE = WS-CIV-Y-ADJ - WS-CIV-ERA * 400.
036600           IF WS-RUN-MM > 2
036700               COMPUTE WS-CIV-DOY = (153 * (WS-RUN-MM - 3) + 2) / 5
036800                                   + WS-RUN-DD - 1
036900           ELSE
037000               COMPUTE WS-CIV-DOY = (153 * (WS-RUN-MM + 9) + 2) / 5
037100                                   + WS-RUN-DD - 1.
037200           COMPUTE WS-CIV-DOE = WS-CIV-YOE * 365
037300                               + WS-CIV-YOE / 4
037400                               - WS-CIV-YOE / 100
037500                               + WS-CIV-DOY.
037600           COMPUTE WS-DAYS-SINCE-EPOCH =
037700                   WS-CIV-ERA * 146097 + WS-CIV-DOE - 719468.
037800       4700-DAYS-FROM-CIVIL-EXIT.
037900           EXIT.
038000
038100      ******************************************************************
038200      *  4600-CIVIL-FROM-DAYS -- WS-DAYS-MINUS-WINDOW TO WS-WINDOW-   *
038300      *  YYYY/MM/DD.                                                  *
038400      ******************************************************************
038500       4600-CIVIL-FROM-DAYS.
038600           COMPUTE WS-CIV-ERA =
038700                   (WS-DAYS-MINUS-WINDOW + 719468) / 146097.
038800           COMPUTE WS-CIV-DOE =
038900                   WS-DAYS-MINUS-WINDOW + 719468 - WS-CIV-ERA * 146097.
039000           COMPUTE WS-CIV-YOE =
039100                   (WS-CIV-DOE - WS-CIV-DOE / 1460
039200                               + WS-CIV-DOE / 36524
039300                               - WS-CIV-DOE / 146096) / 365.
039400           COMPUTE WS-CIV-Y-ADJ = WS-CIV-YOE + WS-CIV-ERA * 400.
039500           COMPUTE WS-CIV-DOY = WS-CIV-DOE
039600                   - (365 * WS-CIV-YOE + WS-CIV-YOE / 4
039700                                        - WS-CIV-YOE / 100).
039800           COMPUTE WS-CIV-MP = (5 * WS-CIV-DOY + 2) / 153.
039900           IF WS-CIV-MP < 10
040000               COMPUTE WS-WIN-MM = WS-CIV-MP + 3
040100           ELSE
040200               COMPUTE WS-WIN-MM = WS-CIV-MP - 9.
040300           COMPUTE WS-WIN-DD =
040400                   WS-CIV-DOY - (153 * WS-CIV-MP + 2) / 5 + 1.
040500           IF WS-WIN-MM <= 2
040600               COMPUTE WS-WIN-YYYY = WS-CIV-Y-ADJ + 1
040700           ELSE
040800               COMPUTE WS-WIN-YYYY = WS-CIV-Y-ADJ.
040900       4600-CIVIL-FROM-DAYS-EXIT.
041000           EXIT.
041100
041200      ******************************************************************
041300      *  2000-FIND-ELIGIBLE-PAIRS -- SCAN THE MATCH MASTER FOR        *
041400      *  FINISHED MATCHES WHOSE KICKOFF TIME FALLS AT OR AFTER THE    *
041500      *  TWELVE-HOUR WINDOW FLOOR.  REQ BA-0041.                      *
041600      *  03/11/08 DW - COMPARE FULL DATE/HOUR/MINUTE, NOT DATE ALONE. *
041700      *  REQ BA-0114.                                                 *
041800      ******************************************************************
041900       2000-FIND-ELIGIBLE-PAIRS.
042000           READ MATCH-MASTER
042100               AT END GO TO 2000-FIND-ELIGIBLE-PAIRS-EXIT.
042200           IF MATM-FINISHED
042300              AND MATM-MATCH-TIME (1:16) >= WS-WINDOW-TIMESTAMP (1:16)
042400               ADD 1 TO WS-PAIR-COUNT
042500               MOVE MATM-TOURN-ID  TO WS-PAIR-TOURN-ID (WS-PAIR-COUNT)
042600               MOVE MATM-SEASON-ID TO WS-PAIR-SEASON-ID (WS-PAIR-COUNT)
042700           ELSE
042800               NEXT SENTENCE.
042900           GO TO 2000-FIND-ELIGIBLE-PAIRS.
043000       2000-FIND-ELIGIBLE-PAIRS-EXIT.
043100           CLOSE MATCH-MASTER.
043200           EXIT.
043300
043400      ******************************************************************
043500      *  3000-DEDUP-PAIRS -- BUBBLE-SORT THE PAIR TABLE ON ITS KEY    *
043600      *  VIEW, THEN COLLAPSE ADJACENT DUPLICATE TOURN/SEASON PAIRS.   *
043700      ******************************************************************
043800       3000-DEDUP-PAIRS.
043900           IF WS-PAIR-COUNT = 0
044000               GO TO 3000-DEDUP-PAIRS-EXIT.
044100           PERFORM 3500-SORT-PAIR-TABLE
044200               THRU 3500-SORT-PAIR-TABLE-EXIT.
044300           MOVE 1 TO WS-PAIRS-CT.
044400           MOVE 2 TO WS-SRCH-IX.
044500       3000-COLLAPSE-LOOP.
044600           IF WS-SRCH-IX > WS-PAIR-COUNT
044700               GO TO 3000-DEDUP-PAIRS-EXIT.
044800           IF WS-PAIR-SORT-KEY (WS-SRCH-IX)
044900                         NOT = WS-PAIR-SORT-KEY (WS-PAIRS-CT)
045000               ADD 1 TO WS-PAIRS-CT
045100               MOVE WS-PAIR-ENTRY (WS-SRCH-IX)
045200                             TO WS-PAIR-ENTRY (WS-PAIRS-CT)
045300           ELSE
045400               NEXT SENTENCE.
045500           ADD 1 TO WS-SRCH-IX.
045600           GO TO 3000-COLLAPSE-LOOP.
045700       3000-DEDUP-PAIRS-EXIT.
045800           EXIT.
045900
046000       3500-SORT-PAIR-TABLE.
046100           MOVE WS-PAIR-COUNT TO WS-SRCH-IX.
046200       3500-OUTER-LOOP.
046300           IF WS-SRCH-IX < 2
046400               GO TO 3500-SORT-PAIR-TABLE-EXIT.
046500           PERFORM 3550-INNER-PASS
046600               THRU 3550-INNER-PASS-EXIT
046700               VARYING WS-SORT-IX FROM 1 BY 1
046800                   UNTIL WS-SORT-IX >= WS-SRCH-IX.
046900           SUBTRACT 1 FROM WS-SRCH-IX.
047000           GO TO 3500-OUTER-LOOP.
047100       3500-SORT-PAIR-TABLE-EXIT.
047200           EXIT.
047300
047400       3550-INNER-PASS.
047500           IF WS-PAIR-SORT-KEY (WS-SORT-IX)
047600                         > WS-PAIR-SORT-KEY (WS-SORT-IX + 1)
047700               MOVE WS-PAIR-KEY-ENTRY (WS-SORT-IX)     TO WS-SWAP-KEY
047800               MOVE WS-PAIR-KEY-ENTRY (WS-SORT-IX + 1)
047900                             TO WS-PAIR-KEY-ENTRY (WS-SORT-IX)
048000               MOVE WS-SWAP-KEY
048100                             TO WS-PAIR-KEY-ENTRY (WS-SORT-IX + 1).
048200       3550-INNER-PASS-EXIT.
048300           EXIT.
048400
048500      ******************************************************************
048600      *  5000-REBUILD-STANDINGS -- CARRIES FORWARD EVERY ROW WHOSE    *
048700      *  PAIR IS NOT BEING REFRESHED, THEN INSERTS FRESH ROWS FOR     *
048800      *  EACH ELIGIBLE PAIR OFF THE FEED TABLE.  REQ BA-0041.         *
048900      ******************************************************************
049000       5000-REBUILD-STANDINGS.
049100           OPEN INPUT  STANDING-MASTER-OLD.
049200           OPEN OUTPUT STANDING-MASTER-NEW.
049300           PERFORM 5100-COPY-THROUGH
049400               THRU 5100-COPY-THROUGH-EXIT.
049500           CLOSE STANDING-MASTER-OLD.
049600           PERFORM 5200-INSERT-PAIRS
049700               THRU 5200-INSERT-PAIRS-EXIT
049800               VARYING WS-SORT-IX FROM 1 BY 1
049900                   UNTIL WS-SORT-IX > WS-PAIRS-CT.
050000           CLOSE STANDING-MASTER-NEW.
050100       5000-REBUILD-STANDINGS-EXIT.
050200           EXIT.
050300
050400       5100-COPY-THROUGH.
050500           READ STANDING-MASTER-OLD
050600               AT END GO TO 5100-COPY-THROUGH-EXIT.
050700           MOVE 'N' TO WS-FOUND-SW.
050800           MOVE 1   TO WS-SRCH-IX.
050900       5100-SEARCH-LOOP.
051000           IF WS-SRCH-IX > WS-PAIRS-CT
051100               GO TO 5100-SEARCH-DONE.
051200           IF WS-PAIR-TOURN-ID (WS-SRCH-IX) = STDM-O-TOURN-ID
051300              AND WS-PAIR-SEASON-ID (WS-SRCH-IX) = STDM-O-SEASON-ID
051400               MOVE 'Y' TO WS-FOUND-SW
051500               GO TO 5100-SEARCH-DONE.
051600           ADD 1 TO WS-SRCH-IX.
051700           GO TO 5100-SEARCH-LOOP.
051800       5100-SEARCH-DONE.
051900           IF NOT WS-FOUND
052000               MOVE STDM-O-TOURN-ID    TO STDM-N-TOURN-ID
052100               MOVE STDM-O-SEASON-ID   TO STDM-N-SEASON-ID
052200               MOVE STDM-O-TEAM-ID     TO STDM-N-TEAM-ID
052300               MOVE STDM-O-GROUP-NAME  TO STDM-N-GROUP-NAME
052400               MOVE STDM-O-POSITION    TO STDM-N-POSITION
052500               MOVE STDM-O-PLAYED      TO STDM-N-PLAYED
052600               MOVE STDM-O-WINS        TO STDM-N-WINS
052700               MOVE STDM-O-LOSSES      TO STDM-N-LOSSES
052800               MOVE STDM-O-DRAWS       TO STDM-N-DRAWS
052900               MOVE STDM-O-SCORED      TO STDM-N-SCORED
053000               MOVE STDM-O-CONCEDED    TO STDM-N-CONCEDED
053100               MOVE STDM-O-POINTS      TO STDM-N-POINTS
053200               WRITE STDM-NEW-REC
053300           ELSE
053400               NEXT SENTENCE.
053500           GO TO 5100-COPY-THROUGH.
053600       5100-COPY-THROUGH-EXIT.
053700           EXIT.
053800
053900       5200-INSERT-PAIRS.
054000           MOVE 1 TO WS-OUT-IX.
054100       5200-FEED-LOOP.
054200           IF WS-OUT-IX > WS-FEED-COUNT
054300               GO TO 5200-INSERT-PAIRS-EXIT.
054400           IF WS-FD-TOURN-ID (WS-OUT-IX) = WS-PAIR-TOURN-ID (WS-SORT-IX)
054500              AND WS-FD-SEASON-ID (WS-OUT-IX)
054600                            = WS-PAIR-SEASON-ID (WS-SORT-IX)
054700               MOVE WS-FD-TOURN-ID (WS-OUT-IX)    TO STDM-N-TOURN-ID
054800               MOVE WS-FD-SEASON-ID (WS-OUT-IX)   TO STDM-N-SEASON-ID
054900               MOVE WS-FD-TEAM-ID (WS-OUT-IX)     TO STDM-N-TEAM-ID
055000               MOVE WS-FD-GROUP-NAME (WS-OUT-IX)  TO STDM-N-GROUP-NAME
055100               MOVE WS-FD-POSITION (WS-OUT-IX)    TO STDM-N-POSITION
055200               MOVE WS-FD-PLAYED (WS-OUT-IX)      TO STDM-N-PLAYED
055300               MOVE WS-FD-WINS (WS-OUT-IX)        TO STDM-N-WINS
055400               MOVE WS-FD-LOSSES (WS-OUT-IX)      TO STDM-N-LOSSES
055500               MOVE WS-FD-DRAWS (WS-OUT-IX)       TO STDM-N-DRAWS
055600               MOVE WS-FD-SCORED (WS-OUT-IX)      TO STDM-N-SCORED
055700               MOVE WS-FD-CONCEDED (WS-OUT-IX)    TO STDM-N-CONCEDED
055800               MOVE WS-FD-POINTS (WS-OUT-IX)      TO STDM-N-POINTS
055900               WRITE STDM-NEW-REC
056000               ADD 1 TO WS-INSERTED-CT
056100           ELSE
056200               NEXT SENTENCE.
056300           ADD 1 TO WS-OUT-IX.
056400           GO TO 5200-FEED-LOOP.
056500       5200-INSERT-PAIRS-EXIT.
056600           EXIT.
056700
056800      ******************************************************************
056900      *  8000-WRITE-RUN-LOG -- SUMMARY LINE FOR OPERATIONS.           *
057000      ******************************************************************
057100       8000-WRITE-RUN-LOG.
057200           OPEN OUTPUT RUN-LOG-FILE.
057300           MOVE WS-INSERTED-CT TO WS-RL-INS.
057400           MOVE WS-PAIRS-CT    TO WS-RL-PAIRS.
057500           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
057600           CLOSE RUN-LOG-FILE.
057700       8000-WRITE-RUN-LOG-EXIT.
057800           EXIT.
