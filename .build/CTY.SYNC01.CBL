000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    COUNTRY-SYNC.
000300       AUTHOR.        R HALVORSEN.  MODIFIED BY T OKONKWO.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  03/14/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  03/14/88  RH   ORIGINAL CODING.  MERGES THE FEED EXTRACT OF  *
001200      *                 COUNTRY/CATEGORY RECORDS INTO THE COUNTRY     *
001300      *                 MASTER.  REQ BA-0012.                         *
001400      *  09/02/88  RH   ADDED ALPHA2 COMPARE ON UPDATE.  FEED WAS     *
001500      *                 SUPPLYING CHANGED CODES THAT WERE BEING       *
001600      *                 SILENTLY DROPPED.  REQ BA-0031.                *
001700      *  04/19/90  JP   CORRECTED TABLE SIZE -- FEED VOLUME NOW       *
001800      *                 EXCEEDS 2000 ROWS.  REQ BA-0077.               *
001900      *  11/03/91  JP   RUN-LOG LINE NOW SHOWS ZERO COUNTS INSTEAD    *
002000      *                 OF BLANK WHEN NO FEED RECORDS PRESENT.        *
002100      *  02/27/93  TO   STANDARDIZED RUN-LOG WORDING TO MATCH OTHER   *
002200      *                 SYNC JOBS PER SHOP STANDARD BA-STD-4.          *
002300      *  07/11/94  TO   ALPHA2 DEFAULT OF 'XX' DOCUMENTED IN COMMENT  *
002400      *                 -- MARKS INTERNATIONAL / NO-COUNTRY CATEGORY. *
002500      *  01/09/96  DM   ADDED A SORT PASS SO THE NEW MASTER STAYS IN  *
002600      *                 COUNTRY-ID ORDER EVEN AFTER INSERTS.          *
002700      *  08/22/97  DM   MINOR -- TIGHTENED 2000-READ LOOP, NO LOGIC   *
002800      *                 CHANGE.                                      *
002900      *  12/04/98  KS   Y2K REMEDIATION -- WS-RUN-DATE IS FULL 4-DIGIT*
003000      *                 YEAR THROUGHOUT; NO 2-DIGIT YEAR STORAGE      *
003100      *                 REMAINS IN THIS PROGRAM.  REQ Y2K-0004.        *
003200      *  06/30/99  KS   Y2K -- VERIFIED NO FURTHER EXPOSURE AFTER     *
003300      *                 PARALLEL RUN WITH OPERATIONS.  REQ Y2K-0004.  *
003400      *  05/15/01  NP   RUN-LOG NOW WRITTEN EVEN WHEN FEED IS EMPTY.  *
003500      *                 REQ BA-0140.                                  *
003600      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.   *
003700      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
003800      *                 CTY-MAST-NEW-REC FROM THE WRITE-NEW PARAGRAPH *
003900      *                 -- FILLER CANNOT BE NAMED AS A PROCEDURE      *
004000      *                 DIVISION OPERAND. CAUGHT ON RECOMPILE AFTER   *
004100      *                 THE SCHEDULER MOVE. REQ BA-0115.              *
004200      ******************************************************************
004300      *  THIS PROGRAM READS THE COUNTRY MASTER INTO A TABLE, THEN     *
004400      *  READS THE COUNTRY FEED EXTRACT SEQUENTIALLY, INSERTING NEW   *
004500      *  COUNTRY IDS AND UPDATING THE NAME/ALPHA2 OF EXISTING ONES.   *
004600      *  THE REFRESHED TABLE IS RESORTED AND WRITTEN BACK AS THE NEW  *
004700      *  MASTER.                                                      *
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM
005300           UPSI-0 IS WS-RERUN-SWITCH.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT COUNTRY-MASTER-OLD  ASSIGN TO CTY-MAST-OLD
005700               ORGANIZATION IS SEQUENTIAL.
005800           SELECT COUNTRY-MASTER-NEW  ASSIGN TO CTY-MAST-NEW
005900               ORGANIZATION IS SEQUENTIAL.
006000           SELECT COUNTRY-FEED        ASSIGN TO CTY-FEED
006100               ORGANIZATION IS SEQUENTIAL.
006200           SELECT RUN-LOG-FILE        ASSIGN TO RUN-LOG
006300               ORGANIZATION IS LINE SEQUENTIAL.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700      ******************************************************************
006800      *  COUNTRY MASTER -- ONE RECORD PER COUNTRY OR CATEGORY, SORTED *
006900      *  ASCENDING BY COUNTRY-ID.  SAME LAYOUT SERVES AS THE OLD-     *
007000      *  MASTER INPUT AND THE NEW-MASTER OUTPUT.                      *
007100      ******************************************************************
007200       FD  COUNTRY-MASTER-OLD
007300           LABEL RECORD STANDARD.
007400       01  CTY-MAST-OLD-REC.
007500           05  CTYM-COUNTRY-ID            PIC 9(9).
007600           05  CTYM-COUNTRY-NAME          PIC X(40).
007700           05  CTYM-ALPHA2                PIC X(2).
007800           05  FILLER                     PIC X(09).
007900
008000       FD  COUNTRY-MASTER-NEW
008100           LABEL RECORD STANDARD.
008200       01  CTY-MAST-NEW-REC.
008300           05  CTYN-COUNTRY-ID            PIC 9(9).
008400           05  CTYN-COUNTRY-NAME          PIC X(40).
008500           05  CTYN-ALPHA2                PIC X(2).
008600           05  FILLER                     PIC X(09).
008700
008800      ******************************************************************
008900      *  COUNTRY FEED -- CARRIES A BATCH HEADER, ONE DETAIL ROW PER   *
009000      *  COUNTRY, AND A TRAILER WITH THE EXTRACT ROW COUNT.           *
009100      ******************************************************************
009200       FD  COUNTRY-FEED
009300           LABEL RECORD STANDARD.
009400       01  CTY-FEED-REC.
009500           05  CTYF-RECORD-TYPE-CD        PIC X(1).
009600               88  CTYF-HEADER                VALUE 'H'.
009700               88  CTYF-DETAIL                VALUE 'D'.
009800               88  CTYF-TRAILER               VALUE 'T'.
009900           05  CTYF-HEADER-AREA.
010000               10  CTYF-EXTRACT-DATE.
010100                   15  CTYF-EXTRACT-YYYY  PIC 9(4).
010200                   15  CTYF-EXTRACT-MM    PIC 9(2).
010300                   15  CTYF-EXTRACT-DD    PIC 9(2).
010400               10  FILLER                 PIC X(41).
010500           05  CTYF-DETAIL-AREA REDEFINES CTYF-HEADER-AREA.
010600               10  CTYF-COUNTRY-ID        PIC 9(9).
010700               10  CTYF-COUNTRY-NAME      PIC X(40).
010800               10  CTYF-ALPHA2            PIC X(2).
010900                   88  CTYF-ALPHA2-DEFAULT    VALUE 'XX'.
011000           05  CTYF-TRAILER-AREA REDEFINES CTYF-HEADER-AREA.
011100               10  CTYF-EXTRACT-ROW-CT    PIC 9(9) COMP.
011200               10  FILLER                 PIC X(38).
011300
011400       FD  RUN-LOG-FILE
011500           LABEL RECORD OMITTED.
011600       01  RUN-LOG-LINE                   PIC X(80).
011700
011800       WORKING-STORAGE SECTION.
011900      ******************************************************************
012000      *  RUN-DATE BROKEN OUT FOR COMPARES; REDEFINED AS TEXT WHEN THE *
012100      *  SYSTEM DATE IS ACCEPTED.                                     *
012200      ******************************************************************
012300       01  WS-RUN-DATE.
012400           05  WS-RUN-YYYY                PIC 9(4).
012500           05  WS-RUN-MM                  PIC 9(2).
012600           05  WS-RUN-DD                  PIC 9(2).
012700       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(8).
012800
012900       77  WS-TABLE-COUNT                 PIC 9(5)   COMP     VALUE ZERO.
013000       77  WS-SRCH-IX                     PIC 9(5)   COMP     VALUE ZERO.
013100       77  WS-OUT-IX                      PIC 9(5)   COMP     VALUE ZERO.
013200       77  WS-SORT-IX                     PIC 9(5)   COMP     VALUE ZERO.
013300       77  WS-SORT-HOLD-IX                PIC 9(5)   COMP     VALUE ZERO.
013400       77  WS-FOUND-SW                    PIC X(1)   VALUE 'N'.
013500           88  WS-FOUND                       VALUE 'Y'.
013600       77  WS-INSERTED-CT                 PIC 9(7)   COMP     VALUE ZERO.
013700       77  WS-UPDATED-CT                  PIC 9(7)   COMP     VALUE ZERO.
013800
013900       01  WS-COUNTRY-TABLE.
014000           05  WS-CTY-ENTRY OCCURS 2000 TIMES.
014100               10  WS-CTY-ID              PIC 9(9).
014200               10  WS-CTY-NAME            PIC X(40).
014300               10  WS-CTY-ALPHA2          PIC X(2).
014400
014500       01  WS-CTY-HOLD-ENTRY.
014600           05  WS-HOLD-ID                 PIC 9(9).
014700           05  WS-HOLD-NAME               PIC X(40).
014800           05  WS-HOLD-ALPHA2             PIC X(2).
014900
015000       01  WS-RUN-LOG-DETAIL.
015100           05  FILLER                     PIC X(10) VALUE 'Inserted '.
015200           05  WS-RL-INS                  PIC ZZZ9.
015300           05  FILLER                     PIC X(17) VALUE
015400                   ' new countries, u'.
015500           05  FILLER                     PIC X(6)  VALUE 'pdated'.
015600           05  WS-RL-UPD                  PIC ZZZ9.
015700           05  FILLER                     PIC X(11) VALUE
015800                   ' countries.'.
015900           05  FILLER                     PIC X(32) VALUE SPACES.
016000
016100       PROCEDURE DIVISION.
016200      ******************************************************************
016300      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0012.       *
016400      ******************************************************************
016500       0000-MAIN-CONTROL.
016600           PERFORM 1000-INITIALIZE
016700               THRU 1000-INITIALIZE-EXIT.
016800           PERFORM 2000-LOAD-MASTER-TABLE
016900               THRU 2000-LOAD-MASTER-TABLE-EXIT.
017000           PERFORM 3000-PROCESS-FEED
017100               THRU 3000-PROCESS-FEED-EXIT.
017200           PERFORM 6000-SORT-TABLE
017300               THRU 6000-SORT-TABLE-EXIT.
017400           PERFORM 5000-WRITE-NEW-MASTER
017500               THRU 5000-WRITE-NEW-MASTER-EXIT.
017600           PERFORM 8000-WRITE-RUN-LOG
017700               THRU 8000-WRITE-RUN-LOG-EXIT.
017800           STOP RUN.
017900
018000       1000-INITIALIZE.
018100           ACCEPT WS-RUN-DATE-X FROM DATE.
018200           OPEN INPUT  COUNTRY-MASTER-OLD.
018300           OPEN INPUT  COUNTRY-FEED.
018400       1000-INITIALIZE-EXIT.
018500           EXIT.
018600
018700      ******************************************************************
018800      *  2000-LOAD-MASTER-TABLE -- BUILDS THE IN-MEMORY COUNTRY TABLE *
018900      *  FROM THE OLD MASTER.                                         *
019000      ******************************************************************
019100       2000-LOAD-MASTER-TABLE.
019200           READ COUNTRY-MASTER-OLD
019300               AT END GO TO 2000-LOAD-MASTER-TABLE-EXIT.
019400           ADD 1 TO WS-TABLE-COUNT.
019500           MOVE CTYM-COUNTRY-ID   TO WS-CTY-ID   (WS-TABLE-COUNT).
019600           MOVE CTYM-COUNTRY-NAME TO WS-CTY-NAME (WS-TABLE-COUNT).
019700           MOVE CTYM-ALPHA2       TO WS-CTY-ALPHA2 (WS-TABLE-COUNT).
019800           GO TO 2000-LOAD-MASTER-TABLE.
019900       2000-LOAD-MASTER-TABLE-EXIT.
020000           CLOSE COUNTRY-MASTER-OLD.
020100           EXIT.
020200
020300      ******************************************************************
020400      *  3000-PROCESS-FEED -- READS THE FEED SEQUENTIALLY, SKIPPING   *
020500      *  HEADER/TRAILER ENVELOPE RECORDS, AND APPLIES EACH DETAIL.    *
020600      ******************************************************************
020700       3000-PROCESS-FEED.
020800           READ COUNTRY-FEED
020900               AT END GO TO 3000-PROCESS-FEED-EXIT.
021000           IF CTYF-DETAIL
021100               PERFORM 4000-APPLY-DETAIL
021200                   THRU 4000-APPLY-DETAIL-EXIT
021300           ELSE
021400               NEXT SENTENCE.
021500           GO TO 3000-PROCESS-FEED.
021600       3000-PROCESS-FEED-EXIT.
021700           CLOSE COUNTRY-FEED.
021800           EXIT.
021900
022000      ******************************************************************
022100      *  4000-APPLY-DETAIL -- INSERT NEW COUNTRY-ID, OR UPDATE NAME/  *
022200      *  ALPHA2 WHEN EITHER DIFFERS FROM THE MASTER TABLE.            *
022300      ******************************************************************
022400       4000-APPLY-DETAIL.
022500           MOVE 'N' TO WS-FOUND-SW.
022600           MOVE 1   TO WS-SRCH-IX.
022700       4000-SEARCH-LOOP.
022800           IF WS-SRCH-IX > WS-TABLE-COUNT
022900               GO TO 4000-SEARCH-DONE.
023000           IF WS-CTY-ID (WS-SRCH-IX) = CTYF-COUNTRY-ID
023100               MOVE 'Y' TO WS-FOUND-SW
023200               GO TO 4000-SEARCH-DONE.
023300           ADD 1 TO WS-SRCH-IX.
023400           GO TO 4000-SEARCH-LOOP.
023500       4000-SEARCH-DONE.
023600           IF WS-FOUND
023700               IF WS-CTY-NAME (WS-SRCH-IX)   NOT = CTYF-COUNTRY-NAME
023800                  OR WS-CTY-ALPHA2 (WS-SRCH-IX) NOT = CTYF-ALPHA2
023900                   MOVE CTYF-COUNTRY-NAME TO WS-CTY-NAME (WS-SRCH-IX)
024000                   MOVE CTYF-ALPHA2       TO WS-CTY-ALPHA2 (WS-SRCH-IX)
024100                   ADD 1 TO WS-UPDATED-CT
024200               ELSE
024300                   NEXT SENTENCE
024400           ELSE
024500               ADD 1 TO WS-TABLE-COUNT
024600               MOVE CTYF-COUNTRY-ID   TO WS-CTY-ID   (WS-TABLE-COUNT)
024700               MOVE CTYF-COUNTRY-NAME TO WS-CTY-NAME (WS-TABLE-COUNT)
024800               MOVE CTYF-ALPHA2       TO WS-CTY-ALPHA2 (WS-TABLE-COUNT)
024900               ADD 1 TO WS-INSERTED-CT.
025000       4000-APPLY-DETAIL-EXIT.
025100           EXIT.
025200
025300      ******************************************************************
025400      *  6000-SORT-TABLE -- SIMPLE ASCENDING BUBBLE PASS, REQ 01/96.  *
025500      *  VOLUMES ARE SMALL (COUNTRY COUNT RUNS IN THE HUNDREDS) SO    *
025600      *  THIS IS CHEAPER THAN INVOKING THE SORT VERB FOR ONE FILE.    *
025700      ******************************************************************
025800       6000-SORT-TABLE.
025900           IF WS-TABLE-COUNT < 2
026000               GO TO 6000-SORT-TABLE-EXIT.
026100           MOVE 1 TO WS-SORT-IX.
026200       6000-OUTER-LOOP.
026300           IF WS-SORT-IX >= WS-TABLE-COUNT
026400               GO TO 6000-SORT-TABLE-EXIT.
026500           MOVE WS-SORT-IX TO WS-SORT-HOLD-IX.
026600       6000-INNER-LOOP.
026700           IF WS-SORT-HOLD-IX > WS-TABLE-COUNT
026800               GO TO 6000-NEXT-PASS.
026900           IF WS-CTY-ID (WS-SORT-HOLD-IX) < WS-CTY-ID (WS-SORT-IX)
027000               MOVE WS-CTY-ENTRY (WS-SORT-IX)      TO WS-CTY-HOLD-ENTRY
027100               MOVE WS-CTY-ENTRY (WS-SORT-HOLD-IX) TO WS-CTY-ENTRY
027200                                                       (WS-SORT-IX)
027300               MOVE WS-CTY-HOLD-ENTRY TO WS-CTY-ENTRY (WS-SORT-HOLD-IX).
027400           ADD 1 TO WS-SORT-HOLD-IX.
027500           GO TO 6000-INNER-LOOP.
027600       6000-NEXT-PASS.
027700           ADD 1 TO WS-SORT-IX.
027800           GO TO 6000-OUTER-LOOP.
027900       6000-SORT-TABLE-EXIT.
028000           EXIT.
028100
028200      ******************************************************************
028300      *  5000-WRITE-NEW-MASTER                                        *
028400      ******************************************************************
028500       5000-WRITE-NEW-MASTER.
028600           OPEN OUTPUT COUNTRY-MASTER-NEW.
028700           MOVE 1 TO WS-OUT-IX.
028800       5000-WRITE-LOOP.
028900           IF WS-OUT-IX > WS-TABLE-COUNT
029000               GO TO 5000-WRITE-NEW-MASTER-EXIT.
029100           MOVE WS-CTY-ID     (WS-OUT-IX) TO CTYN-COUNTRY-ID.
029200           MOVE WS-CTY-NAME   (WS-OUT-IX) TO CTYN-COUNTRY-NAME.
029300           MOVE WS-CTY-ALPHA2 (WS-OUT-IX) TO CTYN-ALPHA2.
029400           WRITE CTY-MAST-NEW-REC.
029500           ADD 1 TO WS-OUT-IX.
029600           GO TO 5000-WRITE-LOOP.
029700       5000-WRITE-NEW-MASTER-EXIT.
029800           CLOSE COUNTRY-MASTER-NEW.
029900           EXIT.
030000
030100      ******************************************************************
030200      *  8000-WRITE-RUN-LOG -- REQ BA-0140, WRITE EVEN WHEN EMPTY.    *
030300      ******************************************************************
030400       8000-WRITE-RUN-LOG.
030500           OPEN OUTPUT RUN-LOG-FILE.
030600           MOVE WS-INSERTED-CT TO WS-RL-INS.
030700           MOVE WS-UPDATED-CT  TO WS-RL-UPD.
030800           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
030900           CLOSE RUN-LOG-FILE.
031000       8000-WRITE-RUN-LOG-EXIT.
031100           EXIT.
