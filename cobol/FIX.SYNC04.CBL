000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    FIXTURE-SYNC.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY J PALERMO.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  09/12/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  09/12/88  TO   ORIGINAL CODING.  MERGES THE UPCOMING-FIXTURE *
001200      *                 FEED INTO THE MATCH MASTER, PER SEASON.       *
001300      *                 REQ BA-0014.                                  *
001400      *  03/20/89  TO   EPOCH-TO-LOCAL KICKOFF CONVERSION PARAGRAPH    *
001500      *                 ADDED -- FEED SUPPLIES RAW UNIX TIME.          *
001600      *                 REQ BA-0027.                                  *
001700      *  11/02/90  JP   PURGE PASS FOR CANCELED/POSTPONED AND STALE   *
001800      *                 UNFINISHED MATCHES ADDED.  REQ BA-0058.       *
001900      *  05/17/92  JP   SEASON-ID NOW RESOLVED TO TOURN-ID VIA THE    *
002000      *                 SEASON MASTER RATHER THAN CARRIED ON THE      *
002100      *                 FEED.  REQ BA-0081.                            *
002200      *  08/09/95  DM   UPDATE TRIGGER NARROWED TO KICKOFF TIME OR    *
002300      *                 STATUS ONLY -- SCORES NO LONGER FORCE A       *
002400      *                 REWRITE BY THEMSELVES.  REQ BA-0109.          *
002500      *  12/14/98  KS   Y2K REMEDIATION -- CIVIL-DATE ARITHMETIC BUILT*
002600      *                 ON A FULL 4-DIGIT YEAR THROUGHOUT.            *
002700      *                 REQ Y2K-0004.                                 *
002800      *  07/02/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.    *
002900      *                 REQ Y2K-0004.                                 *
003000      *  09/21/02  NP   STALE-MATCH PURGE WINDOW CONFIRMED AT 1 DAY   *
003100      *                 AFTER THE OVERNIGHT-RUN INCIDENT REVIEW.      *
003200      *                 REQ BA-0151.                                  *
003300      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.   *
003400      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
003500      *                 MATN-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
003600      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
003700      *                 SYNC SUITE. REQ BA-0115.                      *
003800      ******************************************************************
003900      *  THIS PROGRAM REFRESHES THE MATCH MASTER FROM THE PER-SEASON  *
004000      *  UPCOMING-FIXTURE FEED, CONVERTS THE FEED'S EPOCH KICKOFF TO  *
004100      *  LOCAL TIME, AND PURGES DEAD FIXTURES.  RUNS AHEAD OF         *
004200      *  RESULT-SYNC AND LINEUP-FORM IN THE NIGHTLY SCHEDULE.         *
004300      ******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           UPSI-0 IS WS-RERUN-SWITCH.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT SEASON-MASTER  ASSIGN TO SEA-MAST
005200               ORGANIZATION IS SEQUENTIAL.
005300           SELECT MATCH-MASTER-OLD ASSIGN TO MAT-MAST-OLD
005400               ORGANIZATION IS SEQUENTIAL.
005500           SELECT MATCH-MASTER-NEW ASSIGN TO MAT-MAST-NEW
005600               ORGANIZATION IS SEQUENTIAL.
005700           SELECT FIXTURE-FEED    ASSIGN TO FIX-FEED
005800               ORGANIZATION IS SEQUENTIAL.
005900           SELECT RUN-LOG-FILE    ASSIGN TO RUN-LOG
006000               ORGANIZATION IS LINE SEQUENTIAL.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400      ******************************************************************
006500      *  SEASON MASTER -- READ ONLY, RESOLVES SEASON-ID TO TOURN-ID.  *
006600      ******************************************************************
006700       FD  SEASON-MASTER
006800           LABEL RECORD STANDARD.
006900       01  SEAM-REC.
007000           05  SEAM-SEASON-ID             PIC 9(9).
007100           05  SEAM-SEASON-NAME           PIC X(40).
007200           05  SEAM-SEASON-YEAR           PIC X(9).
007300           05  SEAM-TOURN-ID              PIC 9(9).
007400           05  FILLER                     PIC X(07).
007500
007600      ******************************************************************
007700      *  MATCH MASTER -- SORTED ASCENDING BY MATCH-ID.  OLD AND NEW   *
007800      *  SHARE THE SAME LAYOUT, IN THE USUAL OLD/NEW MASTER FASHION.  *
007900      ******************************************************************
008000       FD  MATCH-MASTER-OLD
008100           LABEL RECORD STANDARD.
008200       01  MATM-OLD-REC.
008300           05  MATM-MATCH-ID              PIC 9(10).
008400           05  MATM-HOME-TEAM-ID          PIC 9(9).
008500           05  MATM-AWAY-TEAM-ID          PIC 9(9).
008600           05  MATM-TOURN-ID              PIC 9(9).
008700           05  MATM-ROUND-NUMBER          PIC 9(3).
008800           05  MATM-MATCH-TIME            PIC X(19).
008900           05  MATM-MATCH-TIME-QUAD REDEFINES MATM-MATCH-TIME.
009000               10  MATM-MT-CCYY           PIC 9(4).
009100               10  FILLER                 PIC X(1).
009200               10  MATM-MT-MM             PIC 9(2).
009300               10  FILLER                 PIC X(1).
009400               10  MATM-MT-DD             PIC 9(2).
009500               10  FILLER                 PIC X(1).
009600               10  MATM-MT-HH             PIC 9(2).
009700               10  FILLER                 PIC X(1).
009800               10  MATM-MT-MN             PIC 9(2).
009900               10  FILLER                 PIC X(1).
010000               10  MATM-MT-SS             PIC 9(2).
010100           05  MATM-HOME-SCORE            PIC S9(3).
010200           05  MATM-AWAY-SCORE            PIC S9(3).
010300           05  MATM-MATCH-STATUS          PIC X(10).
010400               88  MATM-FINISHED              VALUE 'finished'.
010500               88  MATM-CANCELED              VALUE 'canceled'.
010600               88  MATM-POSTPONED             VALUE 'postponed'.
010700           05  MATM-SEASON-ID             PIC 9(9).
010800           05  MATM-HOME-LINEUP           PIC S9(9)V9(2).
010900           05  MATM-AWAY-LINEUP           PIC S9(9)V9(2).
011000           05  MATM-HOME-FORM             PIC X(5).
011100           05  MATM-AWAY-FORM             PIC X(5).
011200           05  MATM-HOME-RATING           PIC S9(2)V9(2).
011300           05  MATM-AWAY-RATING           PIC S9(2)V9(2).
011400           05  FILLER                     PIC X(09).
011500
011600       FD  MATCH-MASTER-NEW
011700           LABEL RECORD STANDARD.
011800       01  MATN-NEW-REC.
011900           05  MATN-MATCH-ID              PIC 9(10).
012000           05  MATN-HOME-TEAM-ID          PIC 9(9).
012100           05  MATN-AWAY-TEAM-ID          PIC 9(9).
012200           05  MATN-TOURN-ID              PIC 9(9).
012300           05  MATN-ROUND-NUMBER          PIC 9(3).
012400           05  MATN-MATCH-TIME            PIC X(19).
012500           05  MATN-HOME-SCORE            PIC S9(3).
012600           05  MATN-AWAY-SCORE            PIC S9(3).
012700           05  MATN-MATCH-STATUS          PIC X(10).
012800           05  MATN-SEASON-ID             PIC 9(9).
012900           05  MATN-HOME-LINEUP           PIC S9(9)V9(2).
013000           05  MATN-AWAY-LINEUP           PIC S9(9)V9(2).
013100           05  MATN-HOME-FORM             PIC X(5).
013200           05  MATN-AWAY-FORM             PIC X(5).
013300           05  MATN-HOME-RATING           PIC S9(2)V9(2).
013400           05  MATN-AWAY-RATING           PIC S9(2)V9(2).
013500           05  FILLER                     PIC X(09).
013600
013700      ******************************************************************
013800      *  FIXTURE FEED -- HEADER/TRAILER ENVELOPE AROUND ONE UPCOMING  *
013900      *  FIXTURE DETAIL PER RECORD.  KICKOFF-EPOCH IS RAW UNIX TIME.  *
014000      ******************************************************************
014100       FD  FIXTURE-FEED
014200           LABEL RECORD STANDARD.
014300       01  FIXF-REC.
014400           05  FIXF-RECORD-TYPE-CD        PIC X(1).
014500               88  FIXF-HEADER                VALUE 'H'.
014600               88  FIXF-DETAIL                VALUE 'D'.
014700               88  FIXF-TRAILER               VALUE 'T'.
014800           05  FIXF-HEADER-AREA.
014900               10  FIXF-EXTRACT-DATE.
015000                   15  FIXF-EXTRACT-YYYY  PIC 9(4).
015100                   15  FIXF-EXTRACT-MM    PIC 9(2).
015200                   15  FIXF-EXTRACT-DD    PIC 9(2).
015300               10  FILLER                 PIC X(67).
015400           05  FIXF-DETAIL-AREA REDEFINES FIXF-HEADER-AREA.
015500               10  FIXF-MATCH-ID          PIC 9(10).
015600               10  FIXF-SEASON-ID         PIC 9(9).
015700               10  FIXF-HOME-TEAM-ID      PIC 9(9).
015800               10  FIXF-AWAY-TEAM-ID      PIC 9(9).
015900               10  FIXF-ROUND-NUMBER      PIC S9(3).
016000               10  FIXF-KICKOFF-EPOCH     PIC 9(10).
016100               10  FIXF-HOME-SCORE        PIC S9(3).
016200               10  FIXF-AWAY-SCORE        PIC S9(3).
016300               10  FIXF-MATCH-STATUS      PIC X(10).
016400               10  FILLER                 PIC X(10).
016500           05  FIXF-TRAILER-AREA REDEFINES FIXF-HEADER-AREA.
016600               10  FIXF-EXTRACT-ROW-CT    PIC 9(9) COMP.
016700               10  FILLER                 PIC X(66).
016800
016900       FD  RUN-LOG-FILE
017000           LABEL RECORD OMITTED.
017100       01  RUN-LOG-LINE                   PIC X(80).
017200
017300       WORKING-STORAGE SECTION.
017400       01  WS-RUN-DATE.
017500           05  WS-RUN-YYYY                PIC 9(4).
017600           05  WS-RUN-MM                  PIC 9(2).
017700           05  WS-RUN-DD                  PIC 9(2).
017800       01  WS-SYSTEM-DATE.
017900           05  WS-SYS-YY                  PIC 9(2).
018000           05  WS-SYS-MM                  PIC 9(2).
018100           05  WS-SYS-DD                  PIC 9(2).
018200       01  WS-SYSTEM-TIME.
018300           05  WS-SYS-HH                  PIC 9(2).
018400           05  WS-SYS-MI                  PIC 9(2).
018500           05  WS-SYS-SS                  PIC 9(2).
018600           05  FILLER                     PIC 9(2).
018700
018800       77  WS-SEASON-COUNT            PIC 9(5)   COMP    VALUE ZERO.
018900       77  WS-TABLE-COUNT             PIC 9(6)   COMP    VALUE ZERO.
019000       77  WS-SRCH-IX                 PIC 9(6)   COMP    VALUE ZERO.
019100       77  WS-OUT-IX                  PIC 9(6)   COMP    VALUE ZERO.
019200       77  WS-SORT-IX                 PIC 9(6)   COMP    VALUE ZERO.
019300       77  WS-SORT-HOLD-IX            PIC 9(6)   COMP    VALUE ZERO.
019400       77  WS-FOUND-SW                PIC X(1)   VALUE 'N'.
019500           88  WS-FOUND                   VALUE 'Y'.
019600       77  WS-INSERTED-CT             PIC 9(7)   COMP    VALUE ZERO.
019700       77  WS-UPDATED-CT              PIC 9(7)   COMP    VALUE ZERO.
019800       77  WS-DELETED-CT              PIC 9(7)   COMP    VALUE ZERO.
019900
020000      ******************************************************************
020100      *  CIVIL-DATE / EPOCH-SECOND WORK AREA -- SEE 4500/4550/4600.   *
020200      ******************************************************************
020300       77  WS-EPOCH-SECONDS           PIC 9(10)  COMP    VALUE ZERO.
020400       77  WS-TOTAL-SECONDS           PIC 9(11)  COMP    VALUE ZERO.
020500       77  WS-DAYS-SINCE-EPOCH        PIC 9(7)   COMP    VALUE ZERO.
020600       77  WS-SEC-OF-DAY              PIC 9(5)   COMP    VALUE ZERO.
020700       77  WS-REMAIN-SECONDS          PIC 9(5)   COMP    VALUE ZERO.
020800       77  WS-CIVIL-Y                 PIC 9(5)   COMP    VALUE ZERO.
020900       77  WS-CIVIL-M                 PIC 9(3)   COMP    VALUE ZERO.
021000       77  WS-CIVIL-D                 PIC 9(3)   COMP    VALUE ZERO.
021100       77  WS-CIVIL-HH                PIC 9(3)   COMP    VALUE ZERO.
021200       77  WS-CIVIL-MI                PIC 9(3)   COMP    VALUE ZERO.
021300       77  WS-CIVIL-SS                PIC 9(3)   COMP    VALUE ZERO.
021400       77  WS-CIV-Z                   PIC 9(7)   COMP    VALUE ZERO.
021500       77  WS-CIV-ERA                 PIC 9(5)   COMP    VALUE ZERO.
021600       77  WS-CIV-DOE                 PIC 9(7)   COMP    VALUE ZERO.
021700       77  WS-CIV-YOE                 PIC 9(5)   COMP    VALUE ZERO.
021800       77  WS-CIV-DOY                 PIC 9(5)   COMP    VALUE ZERO.
021900       77  WS-CIV-MP                  PIC 9(3)   COMP    VALUE ZERO.
022000       77  WS-CIV-Y-ADJ               PIC 9(5)   COMP    VALUE ZERO.
022100       77  WS-RUN-TOTAL-SECONDS       PIC 9(11)  COMP    VALUE ZERO.
022200       77  WS-PURGE-THRESHOLD         PIC 9(11)  COMP    VALUE ZERO.
022300       77  WS-ROW-TOTAL-SECONDS       PIC 9(11)  COMP    VALUE ZERO.
022400
022500       01  WS-CALC-TIMESTAMP-TEXT.
022600           05  WS-CT-YYYY                 PIC 9(4).
022700           05  FILLER                     PIC X(1) VALUE '-'.
022800           05  WS-CT-MM                   PIC 9(2).
022900           05  FILLER                     PIC X(1) VALUE '-'.
023000           05  WS-CT-DD                   PIC 9(2).
023100           05  FILLER                     PIC X(1) VALUE SPACE.
023200           05  WS-CT-HH                   PIC 9(2).
023300           05  FILLER                     PIC X(1) VALUE ':'.
023400           05  WS-CT-MI                   PIC 9(2).
023500           05  FILLER                     PIC X(1) VALUE ':'.
023600           05  WS-CT-SS                   PIC 9(2).
023700       01  WS-PARSE-TIMESTAMP-TEXT.
023800           05  WS-PT-YYYY                 PIC 9(4).
023900           05  FILLER                     PIC X(1).
024000           05  WS-PT-MM                   PIC 9(2).
024100           05  FILLER                     PIC X(1).
024200           05  WS-PT-DD                   PIC 9(2).
024300           05  FILLER                     PIC X(1).
024400           05  WS-PT-HH                   PIC 9(2).
024500           05  FILLER                     PIC X(1).
024600           05  WS-PT-MI                   PIC 9(2).
024700           05  FILLER                     PIC X(1).
024800           05  WS-PT-SS                   PIC 9(2).
024900
025000       01  WS-SEASON-TABLE.
025100           05  WS-SEA-ENTRY OCCURS 3000 TIMES.
025200               10  WS-SEA-ID              PIC 9(9).
025300               10  WS-SEA-TOURN-ID        PIC 9(9).
025400
025500       01  WS-MATCH-TABLE.
025600           05  WS-MAT-ENTRY OCCURS 8000 TIMES.
025700               10  WS-MAT-ID              PIC 9(10).
025800               10  WS-MAT-HOME-TEAM-ID    PIC 9(9).
025900               10  WS-MAT-AWAY-TEAM-ID    PIC 9(9).
026000               10  WS-MAT-TOURN-ID        PIC 9(9).
026100               10  WS-MAT-ROUND-NUMBER    PIC 9(3).
026200               10  WS-MAT-TIME            PIC X(19).
026300               10  WS-MAT-HOME-SCORE      PIC S9(3).
026400               10  WS-MAT-AWAY-SCORE      PIC S9(3).
026500               10  WS-MAT-STATUS          PIC X(10).
026600               10  WS-MAT-SEASON-ID       PIC 9(9).
026700               10  WS-MAT-HOME-LINEUP     PIC S9(9)V9(2).
026800               10  WS-MAT-AWAY-LINEUP     PIC S9(9)V9(2).
026900               10  WS-MAT-HOME-FORM       PIC X(5).
027000               10  WS-MAT-AWAY-FORM       PIC X(5).
027100               10  WS-MAT-HOME-RATING     PIC S9(2)V9(2).
027200               10  WS-MAT-AWAY-RATING     PIC S9(2)V9(2).
027300               10  WS-MAT-DELETE-SW       PIC X(1).
027400                   88  WS-MAT-MARK-DELETE     VALUE 'Y'.
027500
027600       01  WS-MAT-HOLD-ENTRY               PIC X(103).
027700
027800       01  WS-RUN-LOG-DETAIL.
027900           05  FILLER                     PIC X(10) VALUE 'Inserted '.
028000           05  WS-RL-INS                  PIC ZZZ9.
028100           05  FILLER                     PIC X(19) VALUE
028200                   ' fixtures, updated '.
028300           05  WS-RL-UPD                  PIC ZZZ9.
028400           05  FILLER                     PIC X(18) VALUE
028500                   ' fixtures, deleted'.
028600           05  FILLER                     PIC X(1)  VALUE SPACE.
028700           05  WS-RL-DEL                  PIC ZZZ9.
028800           05  FILLER                     PIC X(10) VALUE
028900                   ' fixtures.'.
029000           05  FILLER                     PIC X(11) VALUE SPACES.
029100
029200       PROCEDURE DIVISION.
029300      ******************************************************************
029400      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0014.       *
029500      ******************************************************************
029600       0000-MAIN-CONTROL.
029700           PERFORM 1000-INITIALIZE
029800               THRU 1000-INITIALIZE-EXIT.
029900           PERFORM 1500-LOAD-SEASON-TABLE
030000               THRU 1500-LOAD-SEASON-TABLE-EXIT.
030100           PERFORM 2000-LOAD-MATCH-TABLE
030200               THRU 2000-LOAD-MATCH-TABLE-EXIT.
030300           PERFORM 3000-PROCESS-FEED
030400               THRU 3000-PROCESS-FEED-EXIT.
030500           PERFORM 6000-PURGE-DEAD-FIXTURES
030600               THRU 6000-PURGE-DEAD-FIXTURES-EXIT.
030700           PERFORM 9000-SORT-TABLE
030800               THRU 9000-SORT-TABLE-EXIT.
030900           PERFORM 5000-WRITE-NEW-MASTER
031000               THRU 5000-WRITE-NEW-MASTER-EXIT.
031100           PERFORM 8000-WRITE-RUN-LOG
031200               THRU 8000-WRITE-RUN-LOG-EXIT.
031300           STOP RUN.
031400
031500       1000-INITIALIZE.
031600           ACCEPT WS-SYSTEM-DATE FROM DATE.
031700           ACCEPT WS-SYSTEM-TIME FROM TIME.
031800           IF WS-SYS-YY < 70
031900               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
032000           ELSE
032100               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
032200           MOVE WS-SYS-MM TO WS-RUN-MM.
032300           MOVE WS-SYS-DD TO WS-RUN-DD.
032400           MOVE WS-RUN-YYYY TO WS-CIVIL-Y.
032500           MOVE WS-RUN-MM   TO WS-CIVIL-M.
032600           MOVE WS-RUN-DD   TO WS-CIVIL-D.
032700           PERFORM 4700-DAYS-FROM-CIVIL
032800               THRU 4700-DAYS-FROM-CIVIL-EXIT.
032900           COMPUTE WS-RUN-TOTAL-SECONDS =
033000                   (WS-DAYS-SINCE-EPOCH * 86400)
033100                 + (WS-SYS-HH * 3600) + (WS-SYS-MI * 60) + WS-SYS-SS.
033200           COMPUTE WS-PURGE-THRESHOLD =
033300                   WS-RUN-TOTAL-SECONDS - 86400.
033400           OPEN INPUT  SEASON-MASTER.
033500           OPEN INPUT  MATCH-MASTER-OLD.
033600           OPEN INPUT  FIXTURE-FEED.
033700       1000-INITIALIZE-EXIT.
033800           EXIT.
033900
034000      ******************************************************************
034100      *  1500-LOAD-SEASON-TABLE -- SEASON-ID TO TOURN-ID LOOKUP.      *
034200      ******************************************************************
034300       1500-LOAD-SEASON-TABLE.
034400           READ SEASON-MASTER
034500               AT END GO TO 1500-LOAD-SEASON-TABLE-EXIT.
034600           ADD 1 TO WS-SEASON-COUNT.
034700           MOVE SEAM-SEASON-ID TO WS-SEA-ID   (WS-SEASON-COUNT).
034800           MOVE SEAM-TOURN-ID  TO WS-SEA-TOURN-ID (WS-SEASON-COUNT).
034900           GO TO 1500-LOAD-SEASON-TABLE.
035000       1500-LOAD-SEASON-TABLE-EXIT.
035100           CLOSE SEASON-MASTER.
035200           EXIT.
035300
035400      ******************************************************************
035500      *  2000-LOAD-MATCH-TABLE                                        *
035600      ******************************************************************
035700       2000-LOAD-MATCH-TABLE.
035800           READ MATCH-MASTER-OLD
035900               AT END GO TO 2000-LOAD-MATCH-TABLE-EXIT.
036000           ADD 1 TO WS-TABLE-COUNT.
036100           MOVE MATM-MATCH-ID         TO WS-MAT-ID (WS-TABLE-COUNT).
036200           MOVE MATM-HOME-TEAM-ID     TO
036300                   WS-MAT-HOME-TEAM-ID (WS-TABLE-COUNT).
036400           MOVE MATM-AWAY-TEAM-ID     TO
036500                   WS-MAT-AWAY-TEAM-ID (WS-TABLE-COUNT).
036600           MOVE MATM-TOURN-ID         TO
036700                   WS-MAT-TOURN-ID (WS-TABLE-COUNT).
036800           MOVE MATM-ROUND-NUMBER     TO
036900                   WS-MAT-ROUND-NUMBER (WS-TABLE-COUNT).
037000           MOVE MATM-MATCH-TIME       TO WS-MAT-TIME (WS-TABLE-COUNT).
037100           MOVE MATM-HOME-SCORE       TO
037200                   WS-MAT-HOME-SCORE (WS-TABLE-COUNT).
037300           MOVE MATM-AWAY-SCORE       TO
037400                   WS-MAT-AWAY-SCORE (WS-TABLE-COUNT).
037500           MOVE MATM-MATCH-STATUS     TO WS-MAT-STATUS (WS-TABLE-COUNT).
037600           MOVE MATM-SEASON-ID        TO
037700                   WS-MAT-SEASON-ID (WS-TABLE-COUNT).
037800           MOVE MATM-HOME-LINEUP      TO
037900                   WS-MAT-HOME-LINEUP (WS-TABLE-COUNT).
038000           MOVE MATM-AWAY-LINEUP      TO
038100                   WS-MAT-AWAY-LINEUP (WS-TABLE-COUNT).
038200           MOVE MATM-HOME-FORM        TO WS-MAT-HOME-FORM
038300                                                     (WS-TABLE-COUNT).
038400           MOVE MATM-AWAY-FORM        TO WS-MAT-AWAY-FORM
038500                                                     (WS-TABLE-COUNT).
038600           MOVE MATM-HOME-RATING      TO
038700                   WS-MAT-HOME-RATING (WS-TABLE-COUNT).
038800           MOVE MATM-AWAY-RATING      TO
038900                   WS-MAT-AWAY-RATING (WS-TABLE-COUNT).
039000           MOVE 'N' TO WS-MAT-DELETE-SW (WS-TABLE-COUNT).
039100           GO TO 2000-LOAD-MATCH-TABLE.
039200       2000-LOAD-MATCH-TABLE-EXIT.
039300           CLOSE MATCH-MASTER-OLD.
039400           EXIT.
039500
039600      ******************************************************************
039700      *  3000-PROCESS-FEED                                            *
039800      ******************************************************************
039900       3000-PROCESS-FEED.
040000           READ FIXTURE-FEED
040100               AT END GO TO 3000-PROCESS-FEED-EXIT.
040200           IF FIXF-DETAIL
040300               PERFORM 4000-RESOLVE-TOURN
040400                   THRU 4000-RESOLVE-TOURN-EXIT
040500               MOVE FIXF-KICKOFF-EPOCH TO WS-EPOCH-SECONDS
040600               PERFORM 4500-EPOCH-TO-TIMESTAMP
040700                   THRU 4500-EPOCH-TO-TIMESTAMP-EXIT
040800               PERFORM 4900-APPLY-DETAIL
040900                   THRU 4900-APPLY-DETAIL-EXIT
041000           ELSE
041100               NEXT SENTENCE.
041200           GO TO 3000-PROCESS-FEED.
041300       3000-PROCESS-FEED-EXIT.
041400           CLOSE FIXTURE-FEED.
041500           EXIT.
041600
041700      ******************************************************************
041800      *  4000-RESOLVE-TOURN -- FEED CARRIES SEASON-ID ONLY; LOOK THE  *
041900      *  OWNING TOURNAMENT UP ON THE SEASON TABLE.  REQ BA-0081.      *
042000      ******************************************************************
042100       4000-RESOLVE-TOURN.
042200           MOVE ZERO TO WS-MAT-TOURN-ID (1).
042300           MOVE 1 TO WS-SRCH-IX.
042400       4000-RESOLVE-LOOP.
042500           IF WS-SRCH-IX > WS-SEASON-COUNT
042600               GO TO 4000-RESOLVE-TOURN-EXIT.
042700           IF WS-SEA-ID (WS-SRCH-IX) = FIXF-SEASON-ID
042800               GO TO 4000-RESOLVE-TOURN-EXIT.
042900           ADD 1 TO WS-SRCH-IX.
043000           GO TO 4000-RESOLVE-LOOP.
043100       4000-RESOLVE-TOURN-EXIT.
043200           EXIT.
043300
043400      ******************************************************************
043500      *  4500-EPOCH-TO-TIMESTAMP -- WS-EPOCH-SECONDS (UTC UNIX TIME)  *
043600      *  TO LOCAL (UTC+2) "YYYY-MM-DD HH:MM:SS" TEXT.  REQ BA-0027.   *
043700      ******************************************************************
043800       4500-EPOCH-TO-TIMESTAMP.
043900           COMPUTE WS-TOTAL-SECONDS = WS-EPOCH-SECONDS + 7200.
044000           COMPUTE WS-DAYS-SINCE-EPOCH = WS-TOTAL-SECONDS / 86400.
044100           COMPUTE WS-SEC-OF-DAY =
044200                   WS-TOTAL-SECONDS - (WS-DAYS-SINCE-EPOCH * 86400).
044300           COMPUTE WS-CIVIL-HH = WS-SEC-OF-DAY / 3600.
044400           COMPUTE WS-REMAIN-SECONDS =
044500                   WS-SEC-OF-DAY - (WS-CIVIL-HH * 3600).
044600           COMPUTE WS-CIVIL-MI = WS-REMAIN-SECONDS / 60.
044700           COMPUTE WS-CIVIL-SS =
044800                   WS-REMAIN-SECONDS - (WS-CIVIL-MI * 60).
044900           PERFORM 4600-CIVIL-FROM-DAYS
045000               THRU 4600-CIVIL-FROM-DAYS-EXIT.
045100           MOVE WS-CIVIL-Y  TO WS-CT-YYYY.
045200           MOVE WS-CIVIL-M  TO WS-CT-MM.
045300           MOVE WS-CIVIL-D  TO WS-CT-DD.
045400           MOVE WS-CIVIL-HH TO WS-CT-HH.
045500           MOVE WS-CIVIL-MI TO WS-CT-MI.
045600           MOVE WS-CIVIL-SS TO WS-CT-SS.
045700       4500-EPOCH-TO-TIMESTAMP-EXIT.
045800           EXIT.
045900
046000      ******************************************************************
046100      *  4600-CIVIL-FROM-DAYS -- DAYS-SINCE-EPOCH TO Y/M/D (HINNANT'S *
046200      *  CIVIL-FROM-DAYS, RESTATED IN INTEGER COBOL ARITHMETIC).      *
046300      ******************************************************************
046400       4600-CIVIL-FROM-DAYS.
046500           COMPUTE WS-CIV-Z = WS-DAYS-SINCE-EPOCH + 719468.
046600           COMPUTE WS-CIV-ERA = WS-CIV-Z / 146097.
046700           COMPUTE WS-CIV-DOE = WS-CIV-Z - (WS-CIV-ERA * 146097).
046800           COMPUTE WS-CIV-YOE =
046900                   (WS-CIV-DOE - (WS-CIV-DOE / 1460)
047000                              + (WS-CIV-DOE / 36524)
047100                              - (WS-CIV-DOE / 146096)) / 365.
047200           COMPUTE WS-CIV-DOY =
047300                   WS-CIV-DOE - ((365 * WS-CIV-YOE)
047400                              + (WS-CIV-YOE / 4)
047500                              - (WS-CIV-YOE / 100)).
047600           COMPUTE WS-CIV-MP = ((5 * WS-CIV-DOY) + 2) / 153.
047700           COMPUTE WS-CIVIL-D =
047800                   WS-CIV-DOY - (((153 * WS-CIV-MP) + 2) / 5) + 1.
047900           IF WS-CIV-MP < 10
048000               COMPUTE WS-CIVIL-M = WS-CIV-MP + 3
048100           ELSE
048200               COMPUTE WS-CIVIL-M = WS-CIV-MP - 9.
048300           COMPUTE WS-CIVIL-Y = WS-CIV-YOE + (WS-CIV-ERA * 400).
048400           IF WS-CIVIL-M <= 2
048500               ADD 1 TO WS-CIVIL-Y.
048600       4600-CIVIL-FROM-DAYS-EXIT.
048700           EXIT.
048800
048900      ******************************************************************
049000      *  4700-DAYS-FROM-CIVIL -- Y/M/D TO DAYS-SINCE-EPOCH (THE       *
049100      *  INVERSE OF 4600, USED FOR THE RUN-TIME PURGE THRESHOLD).     *
049200      ******************************************************************
049300       4700-DAYS-FROM-CIVIL.
049400           IF WS-CIVIL-M <= 2
049500               COMPUTE WS-CIV-Y-ADJ = WS-CIVIL-Y - 1
049600           ELSE
049700               MOVE WS-CIVIL-Y TO WS-CIV-Y-ADJ.
049800           COMPUTE WS-CIV-ERA = WS-CIV-Y-ADJ / 400.
049900           COMPUTE WS-CIV-YOE = WS-CIV-Y-ADJ - (WS-CIV-ERA * 400).
050000           IF WS-CIVIL-M > 2
050100               COMPUTE WS-CIV-MP = WS-CIVIL-M - 3
050200           ELSE
050300               COMPUTE WS-CIV-MP = WS-CIVIL-M + 9.
050400           COMPUTE WS-CIV-DOY =
050500                   (((153 * WS-CIV-MP) + 2) / 5) + WS-CIVIL-D - 1.
050600           COMPUTE WS-CIV-DOE =
050700                   (WS-CIV-YOE * 365) + (WS-CIV-YOE / 4)
050800                 - (WS-CIV-YOE / 100) + WS-CIV-DOY.
050900           COMPUTE WS-DAYS-SINCE-EPOCH =
051000                   (WS-CIV-ERA * 146097) + WS-CIV-DOE - 719468.
051100       4700-DAYS-FROM-CIVIL-EXIT.
051200           EXIT.
051300
051400      ******************************************************************
051500      *  4750-KEY-FROM-TIMESTAMP -- PARSES A STORED "YYYY-MM-DD       *
051600      *  HH:MM:SS" MASTER TIMESTAMP BACK INTO A TOTAL-SECONDS KEY,    *
051700      *  SO IT CAN BE COMPARED AGAINST THE PURGE THRESHOLD.           *
051800      ******************************************************************
051900       4750-KEY-FROM-TIMESTAMP.
052000           MOVE WS-MAT-TIME (WS-SRCH-IX) TO WS-PARSE-TIMESTAMP-TEXT.
052100           MOVE WS-PT-YYYY TO WS-CIVIL-Y.
052200           MOVE WS-PT-MM   TO WS-CIVIL-M.
052300           MOVE WS-PT-DD   TO WS-CIVIL-D.
052400           PERFORM 4700-DAYS-FROM-CIVIL
052500               THRU 4700-DAYS-FROM-CIVIL-EXIT.
052600           COMPUTE WS-ROW-TOTAL-SECONDS =
052700                   (WS-DAYS-SINCE-EPOCH * 86400)
052800                 + (WS-PT-HH * 3600) + (WS-PT-MI * 60) + WS-PT-SS.
052900       4750-KEY-FROM-TIMESTAMP-EXIT.
053000           EXIT.
053100
053200      ******************************************************************
053300      *  4900-APPLY-DETAIL -- INSERT NEW MATCH-ID, OR UPDATE WHEN THE *
053400      *  KICKOFF TIME OR STATUS DIFFERS.  REQ BA-0109.                *
053500      ******************************************************************
053600       4900-APPLY-DETAIL.
053700           MOVE 'N' TO WS-FOUND-SW.
053800           MOVE 1   TO WS-SRCH-IX.
053900       4900-SEARCH-LOOP.
054000           IF WS-SRCH-IX > WS-TABLE-COUNT
054100               GO TO 4900-SEARCH-DONE.
054200           IF WS-MAT-ID (WS-SRCH-IX) = FIXF-MATCH-ID
054300               MOVE 'Y' TO WS-FOUND-SW
054400               GO TO 4900-SEARCH-DONE.
054500           ADD 1 TO WS-SRCH-IX.
054600           GO TO 4900-SEARCH-LOOP.
054700       4900-SEARCH-DONE.
054800           IF WS-FOUND
054900               IF WS-MAT-TIME (WS-SRCH-IX) NOT = WS-CALC-TIMESTAMP-TEXT
055000                  OR WS-MAT-STATUS (WS-SRCH-IX)
055100                                        NOT = FIXF-MATCH-STATUS
055200                   MOVE WS-CALC-TIMESTAMP-TEXT TO
055300                                        WS-MAT-TIME (WS-SRCH-IX)
055400                   MOVE FIXF-MATCH-STATUS TO WS-MAT-STATUS (WS-SRCH-IX)
055500                   MOVE FIXF-HOME-SCORE TO
055600                                        WS-MAT-HOME-SCORE (WS-SRCH-IX)
055700                   MOVE FIXF-AWAY-SCORE TO
055800                                        WS-MAT-AWAY-SCORE (WS-SRCH-IX)
055900                   ADD 1 TO WS-UPDATED-CT
056000               ELSE
056100                   MOVE FIXF-HOME-SCORE TO
056200                                        WS-MAT-HOME-SCORE (WS-SRCH-IX)
056300                   MOVE FIXF-AWAY-SCORE TO
056400                                        WS-MAT-AWAY-SCORE (WS-SRCH-IX)
056500           ELSE
056600               ADD 1 TO WS-TABLE-COUNT
056700               MOVE FIXF-MATCH-ID      TO WS-MAT-ID (WS-TABLE-COUNT)
056800               MOVE FIXF-HOME-TEAM-ID  TO
056900                             WS-MAT-HOME-TEAM-ID (WS-TABLE-COUNT)
057000               MOVE FIXF-AWAY-TEAM-ID  TO
057100                             WS-MAT-AWAY-TEAM-ID (WS-TABLE-COUNT)
057200               MOVE WS-MAT-TOURN-ID (1) TO
057300                             WS-MAT-TOURN-ID (WS-TABLE-COUNT)
057400               IF FIXF-ROUND-NUMBER = -1
057500                   MOVE ZERO TO WS-MAT-ROUND-NUMBER (WS-TABLE-COUNT)
057600               ELSE
057700                   MOVE FIXF-ROUND-NUMBER TO
057800                             WS-MAT-ROUND-NUMBER (WS-TABLE-COUNT)
057900               MOVE WS-CALC-TIMESTAMP-TEXT TO
058000                             WS-MAT-TIME (WS-TABLE-COUNT)
058100               IF FIXF-HOME-SCORE = -1
058200                   MOVE -1 TO WS-MAT-HOME-SCORE (WS-TABLE-COUNT)
058300               ELSE
058400                   MOVE FIXF-HOME-SCORE TO
058500                             WS-MAT-HOME-SCORE (WS-TABLE-COUNT)
058600               IF FIXF-AWAY-SCORE = -1
058700                   MOVE -1 TO WS-MAT-AWAY-SCORE (WS-TABLE-COUNT)
058800               ELSE
058900                   MOVE FIXF-AWAY-SCORE TO
059000                             WS-MAT-AWAY-SCORE (WS-TABLE-COUNT)
059100               MOVE FIXF-MATCH-STATUS TO
059200                             WS-MAT-STATUS (WS-TABLE-COUNT)
059300               MOVE FIXF-SEASON-ID     TO
059400                             WS-MAT-SEASON-ID (WS-TABLE-COUNT)
059500               MOVE ZERO TO WS-MAT-HOME-LINEUP (WS-TABLE-COUNT)
059600               MOVE ZERO TO WS-MAT-AWAY-LINEUP (WS-TABLE-COUNT)
059700               MOVE SPACES TO WS-MAT-HOME-FORM (WS-TABLE-COUNT)
059800               MOVE SPACES TO WS-MAT-AWAY-FORM (WS-TABLE-COUNT)
059900               MOVE ZERO TO WS-MAT-HOME-RATING (WS-TABLE-COUNT)
060000               MOVE ZERO TO WS-MAT-AWAY-RATING (WS-TABLE-COUNT)
060100               MOVE 'N' TO WS-MAT-DELETE-SW (WS-TABLE-COUNT)
060200               ADD 1 TO WS-INSERTED-CT.
060300       4900-APPLY-DETAIL-EXIT.
060400           EXIT.
060500
060600      ******************************************************************
060700      *  6000-PURGE-DEAD-FIXTURES -- CANCELED/POSTPONED, OR STALE AND *
060800      *  STILL NOT FINISHED.  REQ BA-0058, BA-0151.                   *
060900      ******************************************************************
061000       6000-PURGE-DEAD-FIXTURES.
061100           MOVE 1 TO WS-SRCH-IX.
061200       6000-SCAN-LOOP.
061300           IF WS-SRCH-IX > WS-TABLE-COUNT
061400               GO TO 6000-COMPACT.
061500           IF WS-MAT-STATUS (WS-SRCH-IX) = 'canceled '
061600              OR WS-MAT-STATUS (WS-SRCH-IX) = 'postponed'
061700               MOVE 'Y' TO WS-MAT-DELETE-SW (WS-SRCH-IX)
061800               ADD 1 TO WS-DELETED-CT
061900           ELSE
062000               IF WS-MAT-STATUS (WS-SRCH-IX) NOT = 'finished '
062100                   PERFORM 4750-KEY-FROM-TIMESTAMP
062200                       THRU 4750-KEY-FROM-TIMESTAMP-EXIT
062300                   IF WS-ROW-TOTAL-SECONDS < WS-PURGE-THRESHOLD
062400                       MOVE 'Y' TO WS-MAT-DELETE-SW (WS-SRCH-IX)
062500                       ADD 1 TO WS-DELETED-CT.
062600           ADD 1 TO WS-SRCH-IX.
062700           GO TO 6000-SCAN-LOOP.
062800       6000-COMPACT.
062900           MOVE 1 TO WS-SRCH-IX.
063000           MOVE 1 TO WS-OUT-IX.
063100       6000-COMPACT-LOOP.
063200           IF WS-SRCH-IX > WS-TABLE-COUNT
063300               GO TO 6000-COMPACT-DONE.
063400           IF NOT WS-MAT-MARK-DELETE (WS-SRCH-IX)
063500               IF WS-OUT-IX NOT = WS-SRCH-IX
063600                   MOVE WS-MAT-ENTRY (WS-SRCH-IX) TO
063700                                     WS-MAT-ENTRY (WS-OUT-IX)
063800               ADD 1 TO WS-OUT-IX.
063900           ADD 1 TO WS-SRCH-IX.
064000           GO TO 6000-COMPACT-LOOP.
064100       6000-COMPACT-DONE.
064200           COMPUTE WS-TABLE-COUNT = WS-OUT-IX - 1.
064300       6000-PURGE-DEAD-FIXTURES-EXIT.
064400           EXIT.
064500
064600      ******************************************************************
064700      *  9000-SORT-TABLE -- ASCENDING BUBBLE PASS ON MATCH-ID.        *
064800      ******************************************************************
064900       9000-SORT-TABLE.
065000           IF WS-TABLE-COUNT < 2
065100               GO TO 9000-SORT-TABLE-EXIT.
065200           MOVE 1 TO WS-SORT-IX.
065300       9000-OUTER-LOOP.
065400           IF WS-SORT-IX >= WS-TABLE-COUNT
065500               GO TO 9000-SORT-TABLE-EXIT.
065600           MOVE WS-SORT-IX TO WS-SORT-HOLD-IX.
065700       9000-INNER-LOOP.
065800           IF WS-SORT-HOLD-IX > WS-TABLE-COUNT
065900               GO TO 9000-NEXT-PASS.
066000           IF WS-MAT-ID (WS-SORT-HOLD-IX) < WS-MAT-ID (WS-SORT-IX)
066100               MOVE WS-MAT-ENTRY (WS-SORT-IX)      TO WS-MAT-HOLD-ENTRY
066200               MOVE WS-MAT-ENTRY (WS-SORT-HOLD-IX) TO
066300                                  WS-MAT-ENTRY (WS-SORT-IX)
066400               MOVE WS-MAT-HOLD-ENTRY TO WS-MAT-ENTRY (WS-SORT-HOLD-IX).
066500           ADD 1 TO WS-SORT-HOLD-IX.
066600           GO TO 9000-INNER-LOOP.
066700       9000-NEXT-PASS.
066800           ADD 1 TO WS-SORT-IX.
066900           GO TO 9000-OUTER-LOOP.
067000       9000-SORT-TABLE-EXIT.
067100           EXIT.
067200
067300      ******************************************************************
067400      *  5000-WRITE-NEW-MASTER                                        *
067500      ******************************************************************
067600       5000-WRITE-NEW-MASTER.
067700           OPEN OUTPUT MATCH-MASTER-NEW.
067800           MOVE 1 TO WS-OUT-IX.
067900       5000-WRITE-LOOP.
068000           IF WS-OUT-IX > WS-TABLE-COUNT
068100               GO TO 5000-WRITE-NEW-MASTER-EXIT.
068200           MOVE WS-MAT-ID (WS-OUT-IX)        TO MATN-MATCH-ID.
068300           MOVE WS-MAT-HOME-TEAM-ID (WS-OUT-IX) TO MATN-HOME-TEAM-ID.
068400           MOVE WS-MAT-AWAY-TEAM-ID (WS-OUT-IX) TO MATN-AWAY-TEAM-ID.
068500           MOVE WS-MAT-TOURN-ID (WS-OUT-IX)   TO MATN-TOURN-ID.
068600           MOVE WS-MAT-ROUND-NUMBER (WS-OUT-IX) TO MATN-ROUND-NUMBER.
068700           MOVE WS-MAT-TIME (WS-OUT-IX)       TO MATN-MATCH-TIME.
068800           MOVE WS-MAT-HOME-SCORE (WS-OUT-IX) TO MATN-HOME-SCORE.
068900           MOVE WS-MAT-AWAY-SCORE (WS-OUT-IX) TO MATN-AWAY-SCORE.
069000           MOVE WS-MAT-STATUS (WS-OUT-IX)     TO MATN-MATCH-STATUS.
069100           MOVE WS-MAT-SEASON-ID (WS-OUT-IX)  TO MATN-SEASON-ID.
069200           MOVE WS-MAT-HOME-LINEUP (WS-OUT-IX) TO MATN-HOME-LINEUP.
069300           MOVE WS-MAT-AWAY-LINEUP (WS-OUT-IX) TO MATN-AWAY-LINEUP.
069400           MOVE WS-MAT-HOME-FORM (WS-OUT-IX)  TO MATN-HOME-FORM.
069500           MOVE WS-MAT-AWAY-FORM (WS-OUT-IX)  TO MATN-AWAY-FORM.
069600           MOVE WS-MAT-HOME-RATING (WS-OUT-IX) TO MATN-HOME-RATING.
069700           MOVE WS-MAT-AWAY-RATING (WS-OUT-IX) TO MATN-AWAY-RATING.
069800           WRITE MATN-NEW-REC.
069900           ADD 1 TO WS-OUT-IX.
070000           GO TO 5000-WRITE-LOOP.
070100       5000-WRITE-NEW-MASTER-EXIT.
070200           CLOSE MATCH-MASTER-NEW.
070300           EXIT.
070400
070500      ******************************************************************
070600      *  8000-WRITE-RUN-LOG                                           *
070700      ******************************************************************
070800       8000-WRITE-RUN-LOG.
070900           OPEN OUTPUT RUN-LOG-FILE.
071000           MOVE WS-INSERTED-CT TO WS-RL-INS.
071100           MOVE WS-UPDATED-CT  TO WS-RL-UPD.
071200           MOVE WS-DELETED-CT  TO WS-RL-DEL.
071300           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
071400           CLOSE RUN-LOG-FILE.
071500       8000-WRITE-RUN-LOG-EXIT.
071600           EXIT.
