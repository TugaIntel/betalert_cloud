000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SEASON-SYNC.
000300       AUTHOR.        R HALVORSEN.  MODIFIED BY J PALERMO.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  11/20/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  11/20/88  RH   ORIGINAL CODING.  TAKES THE LATEST SEASON OFF  *
001200      *                 EACH TOURNAMENT'S FEED GROUP.  REQ BA-0016.    *
001300      *  07/14/89  RH   DUPLICATE-SEASON-ID WARNING ADDED -- TWO       *
001400      *                 TOURNAMENTS CANNOT SHARE A SEASON ID; SECOND   *
001500      *                 INSERT IS SKIPPED, NOT ABENDED.  REQ BA-0022.  *
001600      *  02/09/91  JP   SORT-KEY REDEFINE ADDED SO THE BUBBLE PASS     *
001700      *                 COMPARES ONE FIELD INSTEAD OF THE WHOLE GROUP. *
001800      *                 REQ BA-0063.                                   *
001900      *  12/21/98  KS   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   *
002000      *                 THIS PROGRAM; REVIEWED AND SIGNED OFF.         *
002100      *                 REQ Y2K-0003.                                  *
002200      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002300      *                 REQ Y2K-0003.                                  *
002400      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002500      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
002600      *                 SEAM-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
002700      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
002800      *                 SYNC SUITE. REQ BA-0115.                      *
002900      ******************************************************************
003000      *  THIS PROGRAM REFRESHES THE SEASON MASTER, ONE LATEST SEASON   *
003100      *  PER TOURNAMENT OFF THE FEED'S ORDERED SEASON LIST.  RUNS      *
003200      *  AFTER TOURNAMENT-SYNC.                                        *
003300      ******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM
003800           UPSI-0 IS WS-RERUN-SWITCH.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT SEASON-MASTER-OLD ASSIGN TO SEA-MAST-OLD
004200               ORGANIZATION IS SEQUENTIAL.
004300           SELECT SEASON-MASTER-NEW ASSIGN TO SEA-MAST-NEW
004400               ORGANIZATION IS SEQUENTIAL.
004500           SELECT SEASON-FEED       ASSIGN TO SEA-FEED
004600               ORGANIZATION IS SEQUENTIAL.
004700           SELECT RUN-LOG-FILE      ASSIGN TO RUN-LOG
004800               ORGANIZATION IS LINE SEQUENTIAL.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200       FD  SEASON-MASTER-OLD
005300           LABEL RECORD STANDARD.
005400       01  SEAM-OLD-REC.
005500           05  SEAM-O-SEASON-ID           PIC 9(9).
005600           05  SEAM-O-SEASON-NAME         PIC X(40).
005700           05  SEAM-O-SEASON-YEAR         PIC X(9).
005800           05  SEAM-O-TOURN-ID            PIC 9(9).
005900           05  FILLER                     PIC X(10).
006000
006100       FD  SEASON-MASTER-NEW
006200           LABEL RECORD STANDARD.
006300       01  SEAM-NEW-REC.
006400           05  SEAM-N-SEASON-ID           PIC 9(9).
006500           05  SEAM-N-SEASON-NAME         PIC X(40).
006600           05  SEAM-N-SEASON-YEAR         PIC X(9).
006700           05  SEAM-N-TOURN-ID            PIC 9(9).
006800           05  FILLER                     PIC X(10).
006900
007000      ******************************************************************
007100      *  SEASON FEED -- ORDERED PER TOURNAMENT, LATEST SEASON FIRST.  *
007200      *  HEADER/TRAILER ENVELOPE AROUND ONE SEASON DETAIL PER RECORD. *
007300      ******************************************************************
007400       FD  SEASON-FEED
007500           LABEL RECORD STANDARD.
007600       01  SEAF-REC.
007700           05  SEAF-RECORD-TYPE-CD        PIC X(1).
007800               88  SEAF-HEADER                VALUE 'H'.
007900               88  SEAF-DETAIL                VALUE 'D'.
008000               88  SEAF-TRAILER               VALUE 'T'.
008100           05  SEAF-HEADER-AREA.
008200               10  SEAF-EXTRACT-DATE.
008300                   15  SEAF-EXTRACT-YYYY  PIC 9(4).
008400                   15  SEAF-EXTRACT-MM    PIC 9(2).
008500                   15  SEAF-EXTRACT-DD    PIC 9(2).
008600               10  FILLER                 PIC X(59).
008700           05  SEAF-DETAIL-AREA REDEFINES SEAF-HEADER-AREA.
008800               10  SEAF-TOURN-ID          PIC 9(9).
008900               10  SEAF-SEASON-ID         PIC 9(9).
009000               10  SEAF-SEASON-NAME       PIC X(40).
009100               10  SEAF-SEASON-YEAR       PIC X(9).
009200           05  SEAF-TRAILER-AREA REDEFINES SEAF-HEADER-AREA.
009300               10  SEAF-EXTRACT-ROW-CT    PIC 9(9) COMP.
009400               10  FILLER                 PIC X(58).
009500
009600       FD  RUN-LOG-FILE
009700           LABEL RECORD OMITTED.
009800       01  RUN-LOG-LINE                   PIC X(80).
009900
010000       WORKING-STORAGE SECTION.
010100       77  WS-TABLE-COUNT             PIC 9(5)  COMP    VALUE ZERO.
010200       77  WS-SRCH-IX                 PIC 9(5)  COMP    VALUE ZERO.
010300       77  WS-OUT-IX                  PIC 9(5)  COMP    VALUE ZERO.
010400       77  WS-SORT-IX                 PIC 9(5)  COMP    VALUE ZERO.
010500       77  WS-SORT-HOLD-IX            PIC 9(5)  COMP    VALUE ZERO.
010600       77  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
010700           88  WS-FOUND                   VALUE 'Y'.
010800       77  WS-PRIOR-TOURN-ID          PIC 9(9)  VALUE ZERO.
010900       77  WS-INSERTED-CT             PIC 9(7)  COMP    VALUE ZERO.
011000       77  WS-UPDATED-CT              PIC 9(7)  COMP    VALUE ZERO.
011100       77  WS-WARNING-CT              PIC 9(7)  COMP    VALUE ZERO.
011200
011300      ******************************************************************
011400      *  WS-SEASON-TABLE -- EACH ENTRY ALSO CARRIES THE NEW-THIS-RUN  *
011500      *  SWITCH SO A SECOND TOURNAMENT CLAIMING THE SAME SEASON ID    *
011600      *  IS CAUGHT AS A DUPLICATE KEY, NOT SILENTLY OVERWRITTEN.      *
011700      ******************************************************************
011800       01  WS-SEASON-TABLE.
011900           05  WS-SEA-ENTRY OCCURS 8000 TIMES.
012000               10  WS-SEA-SEASON-ID       PIC 9(9).
012100               10  WS-SEA-SEASON-NAME     PIC X(40).
012200               10  WS-SEA-SEASON-YEAR     PIC X(9).
012300               10  WS-SEA-TOURN-ID        PIC 9(9).
012400               10  WS-SEA-NEW-SW          PIC X(1).
012500                   88  WS-SEA-NEW-THIS-RUN    VALUE 'Y'.
012600
012700      ******************************************************************
012800      *  ALTERNATE KEY VIEW OF THE SAME TABLE -- THE BUBBLE SORT      *
012900      *  COMPARES WS-SEA-SORT-KEY INSTEAD OF THE FULL GROUP.          *
013000      ******************************************************************
013100       01  WS-SEASON-KEY-TABLE REDEFINES WS-SEASON-TABLE.
013200           05  WS-SEA-KEY-ENTRY OCCURS 8000 TIMES.
013300               10  WS-SEA-SORT-KEY        PIC 9(9).
013400               10  FILLER                 PIC X(59).
013500
013600       01  WS-SEA-HOLD-ENTRY               PIC X(68).
013700
013800       01  WS-RUN-LOG-DETAIL.
013900           05  FILLER                     PIC X(10) VALUE 'Inserted '.
014000           05  WS-RL-INS                  PIC ZZZ9.
014100           05  FILLER                     PIC X(17) VALUE
014200                   ' seasons, updated'.
014300           05  FILLER                     PIC X(1)  VALUE SPACE.
014400           05  WS-RL-UPD                  PIC ZZZ9.
014500           05  FILLER                     PIC X(9)  VALUE ' seasons.'.
014600           05  FILLER                     PIC X(41) VALUE SPACES.
014700
014800       PROCEDURE DIVISION.
014900      ******************************************************************
015000      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0016.       *
015100      ******************************************************************
015200       0000-MAIN-CONTROL.
015300           PERFORM 1000-INITIALIZE
015400               THRU 1000-INITIALIZE-EXIT.
015500           PERFORM 2000-LOAD-MASTER-TABLE
015600               THRU 2000-LOAD-MASTER-TABLE-EXIT.
015700           PERFORM 3000-PROCESS-FEED
015800               THRU 3000-PROCESS-FEED-EXIT.
015900           PERFORM 9000-SORT-TABLE
016000               THRU 9000-SORT-TABLE-EXIT.
016100           PERFORM 5000-WRITE-NEW-MASTER
016200               THRU 5000-WRITE-NEW-MASTER-EXIT.
016300           PERFORM 8000-WRITE-RUN-LOG
016400               THRU 8000-WRITE-RUN-LOG-EXIT.
016500           STOP RUN.
016600
016700       1000-INITIALIZE.
016800           OPEN INPUT  SEASON-MASTER-OLD.
016900           OPEN INPUT  SEASON-FEED.
017000       1000-INITIALIZE-EXIT.
017100           EXIT.
017200
017300       2000-LOAD-MASTER-TABLE.
017400           READ SEASON-MASTER-OLD
017500               AT END GO TO 2000-LOAD-MASTER-TABLE-EXIT.
017600           ADD 1 TO WS-TABLE-COUNT.
017700           MOVE SEAM-O-SEASON-ID   TO WS-SEA-SEASON-ID (WS-TABLE-COUNT).
017800           MOVE SEAM-O-SEASON-NAME TO
017900                         WS-SEA-SEASON-NAME (WS-TABLE-COUNT).
018000           MOVE SEAM-O-SEASON-YEAR TO
018100                         WS-SEA-SEASON-YEAR (WS-TABLE-COUNT).
018200           MOVE SEAM-O-TOURN-ID    TO WS-SEA-TOURN-ID (WS-TABLE-COUNT).
018300           MOVE 'N' TO WS-SEA-NEW-SW (WS-TABLE-COUNT).
018400           GO TO 2000-LOAD-MASTER-TABLE.
018500       2000-LOAD-MASTER-TABLE-EXIT.
018600           CLOSE SEASON-MASTER-OLD.
018700           EXIT.
018800
018900      ******************************************************************
019000      *  3000-PROCESS-FEED -- CONTROL BREAK ON TOURN-ID; ONLY THE     *
019100      *  FIRST DETAIL RECORD OF EACH TOURNAMENT'S GROUP IS THE        *
019200      *  LATEST SEASON AND IS APPLIED.  REQ BA-0016.                  *
019300      ******************************************************************
019400       3000-PROCESS-FEED.
019500           MOVE ZERO TO WS-PRIOR-TOURN-ID.
019600       3000-READ-LOOP.
019700           READ SEASON-FEED
019800               AT END GO TO 3000-PROCESS-FEED-EXIT.
019900           IF SEAF-DETAIL
020000               IF SEAF-TOURN-ID NOT = WS-PRIOR-TOURN-ID
020100                   PERFORM 3200-APPLY-SEASON
020200                       THRU 3200-APPLY-SEASON-EXIT
020300                   MOVE SEAF-TOURN-ID TO WS-PRIOR-TOURN-ID
020400               ELSE
020500                   NEXT SENTENCE
020600           ELSE
020700               NEXT SENTENCE.
020800           GO TO 3000-READ-LOOP.
020900       3000-PROCESS-FEED-EXIT.
021000           CLOSE SEASON-FEED.
021100           EXIT.
021200
021300       3200-APPLY-SEASON.
021400           MOVE 'N' TO WS-FOUND-SW.
021500           MOVE 1   TO WS-OUT-IX.
021600       3200-SEARCH-LOOP.
021700           IF WS-OUT-IX > WS-TABLE-COUNT
021800               GO TO 3200-SEARCH-DONE.
021900           IF WS-SEA-SEASON-ID (WS-OUT-IX) = SEAF-SEASON-ID
022000               MOVE 'Y' TO WS-FOUND-SW
022100               GO TO 3200-SEARCH-DONE.
022200           ADD 1 TO WS-OUT-IX.
022300           GO TO 3200-SEARCH-LOOP.
022400       3200-SEARCH-DONE.
022500           IF WS-FOUND
022600               IF WS-SEA-NEW-THIS-RUN (WS-OUT-IX)
022700                   ADD 1 TO WS-WARNING-CT
022800               ELSE
022900                   IF WS-SEA-SEASON-NAME (WS-OUT-IX)
023000                                  NOT = SEAF-SEASON-NAME
023100                      OR WS-SEA-SEASON-YEAR (WS-OUT-IX)
023200                                  NOT = SEAF-SEASON-YEAR
023300                       MOVE SEAF-SEASON-NAME TO
023400                                 WS-SEA-SEASON-NAME (WS-OUT-IX)
023500                       MOVE SEAF-SEASON-YEAR TO
023600                                 WS-SEA-SEASON-YEAR (WS-OUT-IX)
023700                       ADD 1 TO WS-UPDATED-CT
023800                   ELSE
023900                       NEXT SENTENCE
024000           ELSE
024100               ADD 1 TO WS-TABLE-COUNT
024200               MOVE SEAF-SEASON-ID   TO
024300                             WS-SEA-SEASON-ID (WS-TABLE-COUNT)
024400               MOVE SEAF-SEASON-NAME TO
024500                             WS-SEA-SEASON-NAME (WS-TABLE-COUNT)
024600               MOVE SEAF-SEASON-YEAR TO
024700                             WS-SEA-SEASON-YEAR (WS-TABLE-COUNT)
024800               MOVE SEAF-TOURN-ID    TO
024900                             WS-SEA-TOURN-ID (WS-TABLE-COUNT)
025000               MOVE 'Y' TO WS-SEA-NEW-SW (WS-TABLE-COUNT)
025100               ADD 1 TO WS-INSERTED-CT.
025200       3200-APPLY-SEASON-EXIT.
025300           EXIT.
025400
025500      ******************************************************************
025600      *  9000-SORT-TABLE -- ASCENDING BUBBLE PASS ON THE SORT-KEY     *
025700      *  REDEFINE (SEASON-ID).                                        *
025800      ******************************************************************
025900       9000-SORT-TABLE.
026000           IF WS-TABLE-COUNT < 2
026100               GO TO 9000-SORT-TABLE-EXIT.
026200           MOVE 1 TO WS-SORT-IX.
026300       9000-OUTER-LOOP.
026400           IF WS-SORT-IX >= WS-TABLE-COUNT
026500               GO TO 9000-SORT-TABLE-EXIT.
026600           MOVE WS-SORT-IX TO WS-SORT-HOLD-IX.
026700       9000-INNER-LOOP.
026800           IF WS-SORT-HOLD-IX > WS-TABLE-COUNT
026900               GO TO 9000-NEXT-PASS.
027000           IF WS-SEA-SORT-KEY (WS-SORT-HOLD-IX)
027100                         < WS-SEA-SORT-KEY (WS-SORT-IX)
027200               MOVE WS-SEA-ENTRY (WS-SORT-IX)      TO WS-SEA-HOLD-ENTRY
027300               MOVE WS-SEA-ENTRY (WS-SORT-HOLD-IX) TO
027400                                  WS-SEA-ENTRY (WS-SORT-IX)
027500               MOVE WS-SEA-HOLD-ENTRY TO WS-SEA-ENTRY (WS-SORT-HOLD-IX).
027600           ADD 1 TO WS-SORT-HOLD-IX.
027700           GO TO 9000-INNER-LOOP.
027800       9000-NEXT-PASS.
027900           ADD 1 TO WS-SORT-IX.
028000           GO TO 9000-OUTER-LOOP.
028100       9000-SORT-TABLE-EXIT.
028200           EXIT.
028300
028400       5000-WRITE-NEW-MASTER.
028500           OPEN OUTPUT SEASON-MASTER-NEW.
028600           MOVE 1 TO WS-OUT-IX.
028700       5000-WRITE-LOOP.
028800           IF WS-OUT-IX > WS-TABLE-COUNT
028900               GO TO 5000-WRITE-NEW-MASTER-EXIT.
029000           MOVE WS-SEA-SEASON-ID (WS-OUT-IX)   TO SEAM-N-SEASON-ID.
029100           MOVE WS-SEA-SEASON-NAME (WS-OUT-IX) TO SEAM-N-SEASON-NAME.
029200           MOVE WS-SEA-SEASON-YEAR (WS-OUT-IX) TO SEAM-N-SEASON-YEAR.
029300           MOVE WS-SEA-TOURN-ID (WS-OUT-IX)    TO SEAM-N-TOURN-ID.
029400           WRITE SEAM-NEW-REC.
029500           ADD 1 TO WS-OUT-IX.
029600           GO TO 5000-WRITE-LOOP.
029700       5000-WRITE-NEW-MASTER-EXIT.
029800           CLOSE SEASON-MASTER-NEW.
029900           EXIT.
030000
030100       8000-WRITE-RUN-LOG.
030200           OPEN OUTPUT RUN-LOG-FILE.
030300           MOVE WS-INSERTED-CT TO WS-RL-INS.
030400           MOVE WS-UPDATED-CT  TO WS-RL-UPD.
030500           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
030600           CLOSE RUN-LOG-FILE.
030700       8000-WRITE-RUN-LOG-EXIT.
030800           EXIT.
