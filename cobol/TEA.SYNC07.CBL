000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    TEAM-SYNC.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY D MARCHETTI.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  01/09/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  01/09/89  TO   ORIGINAL CODING.  MERGES THE TEAM FEED INTO    *
001200      *                 THE TEAM MASTER FOR CLUBS WITH MATCHES ON      *
001300      *                 FILE.  REQ BA-0031.                            *
001400      *  06/25/90  TO   NATIONAL-TEAM DETERMINATION RULE ADDED --     *
001500      *                 FALLS BACK TO THE COUNTRY ALPHA-2 'XX' TEST   *
001600      *                 WHEN THE FEED OMITS THE NATIONAL FLAG.         *
001700      *                 REQ BA-0057.                                  *
001800      *  02/14/92  DM   SQUAD-VALUE RECOMPUTE PASS ADDED AGAINST THE  *
001900      *                 PLAYER MASTER.  REQ BA-0076.                  *
002000      *  09/03/93  DM   TEAM REPUTATION FORMULA ADDED, WEIGHTED ON    *
002100      *                 FOLLOWER COUNT, STADIUM CAPACITY, AND THE     *
002200      *                 PRIMARY TOURNAMENT'S OWN REPUTATION.          *
002300      *                 REQ BA-0093.                                  *
002400      *  04/28/96  DM   ZERO-PLAYER TEAMS NO LONGER DIVIDE BY ZERO ON *
002500      *                 THE SQUAD-VALUE PASS.  REQ BA-0121.           *
002600      *  12/21/98  KS   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN  *
002700      *                 THIS PROGRAM; REVIEWED AND SIGNED OFF.        *
002800      *                 REQ Y2K-0004.                                 *
002900      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.    *
003000      *                 REQ Y2K-0004.                                 *
003100      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.   *
003200      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
003300      *                 TEAM-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
003400      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
003500      *                 SYNC SUITE. REQ BA-0115.                      *
003600      ******************************************************************
003700      *  THIS PROGRAM REFRESHES THE TEAM MASTER FOR EVERY TEAM NAMED  *
003800      *  ON THE MATCH MASTER, THEN RECOMPUTES SQUAD-VALUE AND         *
003900      *  REPUTATION FOR THE WHOLE FILE.  RUNS AFTER FIXTURE-SYNC.     *
004000      ******************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           UPSI-0 IS WS-RERUN-SWITCH.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT MATCH-MASTER    ASSIGN TO MAT-MAST
004900               ORGANIZATION IS SEQUENTIAL.
005000           SELECT COUNTRY-MASTER  ASSIGN TO CTY-MAST
005100               ORGANIZATION IS SEQUENTIAL.
005200           SELECT TOURN-MASTER    ASSIGN TO TRN-MAST
005300               ORGANIZATION IS SEQUENTIAL.
005400           SELECT PLAYER-MASTER   ASSIGN TO PLR-MAST
005500               ORGANIZATION IS SEQUENTIAL.
005600           SELECT TEAM-MASTER-OLD ASSIGN TO TEA-MAST-OLD
005700               ORGANIZATION IS SEQUENTIAL.
005800           SELECT TEAM-MASTER-NEW ASSIGN TO TEA-MAST-NEW
005900               ORGANIZATION IS SEQUENTIAL.
006000           SELECT TEAM-FEED       ASSIGN TO TEA-FEED
006100               ORGANIZATION IS SEQUENTIAL.
006200           SELECT RUN-LOG-FILE    ASSIGN TO RUN-LOG
006300               ORGANIZATION IS LINE SEQUENTIAL.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700      ******************************************************************
006800      *  MATCH MASTER -- READ ONLY.  SUPPLIES THE SET OF TEAM IDS     *
006900      *  THIS RUN CARES ABOUT.                                        *
007000      ******************************************************************
007100       FD  MATCH-MASTER
007200           LABEL RECORD STANDARD.
007300       01  MATM-REC.
007400           05  MATM-MATCH-ID              PIC 9(10).
007500           05  MATM-HOME-TEAM-ID          PIC 9(9).
007600           05  MATM-AWAY-TEAM-ID          PIC 9(9).
007700           05  FILLER                     PIC X(92).
007800
007900      ******************************************************************
008000      *  COUNTRY MASTER -- READ ONLY.  SUPPLIES THE ALPHA-2 LOOKUP    *
008100      *  FOR THE NATIONAL-TEAM RULE.                                  *
008200      ******************************************************************
008300       FD  COUNTRY-MASTER
008400           LABEL RECORD STANDARD.
008500       01  CTYM-REC.
008600           05  CTYM-COUNTRY-ID            PIC 9(9).
008700           05  CTYM-COUNTRY-NAME          PIC X(40).
008800           05  CTYM-ALPHA2                PIC X(2).
008900
009000      ******************************************************************
009100      *  TOURNAMENT MASTER -- READ ONLY.  SUPPLIES REPUTATION FOR     *
009200      *  THE TEAM-REPUTATION FORMULA.                                 *
009300      ******************************************************************
009400       FD  TOURN-MASTER
009500           LABEL RECORD STANDARD.
009600       01  TRNM-REC.
009700           05  TRNM-TOURN-ID              PIC 9(9).
009800           05  FILLER                     PIC X(65).
009900           05  TRNM-REPUTATION            PIC 9(9).
010000           05  FILLER                     PIC X(06).
010100
010200      ******************************************************************
010300      *  PLAYER MASTER -- READ ONLY.  SUPPLIES MARKET VALUES FOR THE  *
010400      *  SQUAD-VALUE RECOMPUTE PASS.                                  *
010500      ******************************************************************
010600       FD  PLAYER-MASTER
010700           LABEL RECORD STANDARD.
010800       01  PLRM-REC.
010900           05  PLRM-PLAYER-ID             PIC 9(9).
011000           05  PLRM-PLAYER-NAME           PIC X(40).
011100           05  PLRM-SHORT-NAME            PIC X(25).
011200           05  PLRM-POSITION              PIC X(1).
011300           05  PLRM-MARKET-VALUE          PIC S9(9)V9(3).
011400           05  PLRM-TEAM-ID               PIC 9(9).
011500
011600      ******************************************************************
011700      *  TEAM MASTER -- SORTED ASCENDING BY TEAM-ID.                  *
011800      ******************************************************************
011900       FD  TEAM-MASTER-OLD
012000           LABEL RECORD STANDARD.
012100       01  TEAM-OLD-REC.
012200           05  TEAM-O-TEAM-ID             PIC 9(9).
012300           05  TEAM-O-TEAM-NAME           PIC X(40).
012400           05  TEAM-O-SHORT-NAME          PIC X(20).
012500           05  TEAM-O-USER-COUNT          PIC 9(9).
012600           05  TEAM-O-STADIUM-CAP         PIC 9(7).
012700           05  TEAM-O-PRIMARY-TOURN-ID    PIC 9(9).
012800           05  TEAM-O-COUNTRY-ID          PIC 9(9).
012900           05  TEAM-O-IS-NATIONAL         PIC 9(1).
013000           05  TEAM-O-SQUAD-VALUE         PIC S9(9)V9(2).
013100           05  TEAM-O-REPUTATION          PIC S9(11)V9(2).
013200           05  TEAM-O-REPUTATION-PARTS REDEFINES TEAM-O-REPUTATION.
013300               10  TEAM-O-REP-WHOLE       PIC S9(11).
013400               10  TEAM-O-REP-FRACTION    PIC 9(2).
013500           05  FILLER                     PIC X(08).
013600
013700       FD  TEAM-MASTER-NEW
013800           LABEL RECORD STANDARD.
013900       01  TEAM-NEW-REC.
014000           05  TEAM-N-TEAM-ID             PIC 9(9).
014100           05  TEAM-N-TEAM-NAME           PIC X(40).
014200           05  TEAM-N-SHORT-NAME          PIC X(20).
014300           05  TEAM-N-USER-COUNT          PIC 9(9).
014400           05  TEAM-N-STADIUM-CAP         PIC 9(7).
014500           05  TEAM-N-PRIMARY-TOURN-ID    PIC 9(9).
014600           05  TEAM-N-COUNTRY-ID          PIC 9(9).
014700           05  TEAM-N-IS-NATIONAL         PIC 9(1).
014800           05  TEAM-N-SQUAD-VALUE         PIC S9(9)V9(2).
014900           05  TEAM-N-REPUTATION          PIC S9(11)V9(2).
015000           05  FILLER                     PIC X(08).
015100
015200      ******************************************************************
015300      *  TEAM FEED -- HEADER/TRAILER ENVELOPE AROUND ONE TEAM DETAIL  *
015400      *  PER RECORD.                                                  *
015500      ******************************************************************
015600       FD  TEAM-FEED
015700           LABEL RECORD STANDARD.
015800       01  TEAF-REC.
015900           05  TEAF-RECORD-TYPE-CD        PIC X(1).
016000               88  TEAF-HEADER                VALUE 'H'.
016100               88  TEAF-DETAIL                VALUE 'D'.
016200               88  TEAF-TRAILER               VALUE 'T'.
016300           05  TEAF-HEADER-AREA.
016400               10  TEAF-EXTRACT-DATE.
016500                   15  TEAF-EXTRACT-YYYY  PIC 9(4).
016600                   15  TEAF-EXTRACT-MM    PIC 9(2).
016700                   15  TEAF-EXTRACT-DD    PIC 9(2).
016800               10  FILLER                 PIC X(89).
016900           05  TEAF-DETAIL-AREA REDEFINES TEAF-HEADER-AREA.
017000               10  TEAF-TEAM-ID           PIC 9(9).
017100               10  TEAF-TEAM-NAME         PIC X(40).
017200               10  TEAF-SHORT-NAME        PIC X(20).
017300               10  TEAF-USER-COUNT        PIC 9(9).
017400               10  TEAF-STADIUM-CAP       PIC 9(7).
017500               10  TEAF-PRIMARY-TOURN-ID  PIC 9(9).
017600               10  TEAF-NATIONAL-FLAG     PIC X(1).
017700                   88  TEAF-NATIONAL-YES      VALUE 'Y'.
017800                   88  TEAF-NATIONAL-NO       VALUE 'N'.
017900                   88  TEAF-NATIONAL-BLANK    VALUE SPACE.
018000               10  TEAF-PRIM-TOURN-CTRY-ID PIC 9(9).
018100               10  TEAF-CATEGORY-ID       PIC 9(9).
018200               10  FILLER                 PIC X(02).
018300           05  TEAF-TRAILER-AREA REDEFINES TEAF-HEADER-AREA.
018400               10  TEAF-EXTRACT-ROW-CT    PIC 9(9) COMP.
018500               10  FILLER                 PIC X(88).
018600
018700       FD  RUN-LOG-FILE
018800           LABEL RECORD OMITTED.
018900       01  RUN-LOG-LINE                   PIC X(80).
019000
019100       WORKING-STORAGE SECTION.
019200       77  WS-CTY-COUNT               PIC 9(5)  COMP    VALUE ZERO.
019300       77  WS-TRN-COUNT               PIC 9(5)  COMP    VALUE ZERO.
019400       77  WS-FEED-COUNT              PIC 9(6)  COMP    VALUE ZERO.
019500       77  WS-WINDOW-COUNT            PIC 9(5)  COMP    VALUE ZERO.
019600       77  WS-TABLE-COUNT             PIC 9(5)  COMP    VALUE ZERO.
019700       77  WS-SRCH-IX                 PIC 9(5)  COMP    VALUE ZERO.
019800       77  WS-OUT-IX                  PIC 9(5)  COMP    VALUE ZERO.
019900       77  WS-SORT-IX                 PIC 9(5)  COMP    VALUE ZERO.
020000       77  WS-SORT-HOLD-IX            PIC 9(5)  COMP    VALUE ZERO.
020100       77  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
020200           88  WS-FOUND                   VALUE 'Y'.
020300       77  WS-INSERTED-CT             PIC 9(7)  COMP    VALUE ZERO.
020400       77  WS-UPDATED-CT              PIC 9(7)  COMP    VALUE ZERO.
020500       77  WS-ERROR-CT                PIC 9(7)  COMP    VALUE ZERO.
020600       77  WS-COUNTRY-ID-WORK         PIC 9(9)  VALUE ZERO.
020700       77  WS-ALPHA2-WORK             PIC X(2)  VALUE SPACES.
020800       77  WS-TOURN-REP-WORK          PIC 9(9)  VALUE ZERO.
020900       77  WS-SQUAD-SUM               PIC S9(11)V9(3) COMP VALUE ZERO.
021000       77  WS-REP-WORK                PIC S9(11)V9(4) COMP VALUE ZERO.
021100
021200       01  WS-COUNTRY-TABLE.
021300           05  WS-CTY-ENTRY OCCURS 300 TIMES.
021400               10  WS-CTY-ID              PIC 9(9).
021500               10  WS-CTY-ALPHA2          PIC X(2).
021600
021700       01  WS-TOURN-TABLE.
021800           05  WS-TRN-ENTRY OCCURS 5000 TIMES.
021900               10  WS-TRN-ID              PIC 9(9).
022000               10  WS-TRN-REPUTATION      PIC 9(9).
022100
022200       01  WS-FEED-TABLE.
022300           05  WS-FD-ENTRY OCCURS 20000 TIMES.
022400               10  WS-FD-TEAM-ID          PIC 9(9).
022500               10  WS-FD-TEAM-NAME        PIC X(40).
022600               10  WS-FD-SHORT-NAME       PIC X(20).
022700               10  WS-FD-USER-COUNT       PIC 9(9).
022800               10  WS-FD-STADIUM-CAP      PIC 9(7).
022900               10  WS-FD-PRIMARY-TOURN-ID PIC 9(9).
023000               10  WS-FD-NATIONAL-FLAG    PIC X(1).
023100               10  WS-FD-PRIM-TOURN-CTRY-ID PIC 9(9).
023200               10  WS-FD-CATEGORY-ID      PIC 9(9).
023300
023400      ******************************************************************
023500      *  WINDOW-TEAM-TABLE -- DISTINCT HOME/AWAY TEAM IDS OFF THE     *
023600      *  MATCH MASTER, BEFORE DEDUPLICATION IS KNOWN.                 *
023700      ******************************************************************
023800       01  WS-WINDOW-TABLE.
023900           05  WS-WIN-ENTRY OCCURS 20000 TIMES.
024000               10  WS-WIN-TEAM-ID         PIC 9(9).
024100
024200       01  WS-TEAM-TABLE.
024300           05  WS-TEA-ENTRY OCCURS 20000 TIMES.
024400               10  WS-TEA-TEAM-ID          PIC 9(9).
024500               10  WS-TEA-TEAM-NAME        PIC X(40).
024600               10  WS-TEA-SHORT-NAME       PIC X(20).
024700               10  WS-TEA-USER-COUNT       PIC 9(9).
024800               10  WS-TEA-STADIUM-CAP      PIC 9(7).
024900               10  WS-TEA-PRIMARY-TOURN-ID PIC 9(9).
025000               10  WS-TEA-COUNTRY-ID       PIC 9(9).
025100               10  WS-TEA-IS-NATIONAL      PIC 9(1).
025200               10  WS-TEA-SQUAD-VALUE      PIC S9(9)V9(2).
025300               10  WS-TEA-REPUTATION       PIC S9(11)V9(2).
025400               10  WS-TEA-SQUAD-TOTAL      PIC S9(11)V9(3) COMP.
025500               10  WS-TEA-SQUAD-PLCT       PIC 9(7) COMP.
025600
025700       01  WS-TEA-HOLD-ENTRY               PIC X(127).
025800
025900       01  WS-RUN-LOG-DETAIL.
026000           05  FILLER                     PIC X(10) VALUE 'Inserted '.
026100           05  WS-RL-INS                  PIC ZZZ9.
026200           05  FILLER                     PIC X(15) VALUE
026300                   ' teams, updated'.
026400           05  FILLER                     PIC X(1)  VALUE SPACE.
026500           05  WS-RL-UPD                  PIC ZZZ9.
026600           05  FILLER                     PIC X(7)  VALUE ' teams.'.
026700           05  FILLER                     PIC X(37) VALUE SPACES.
026800
026900       PROCEDURE DIVISION.
027000      ******************************************************************
027100      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0031.       *
027200      ******************************************************************
027300       0000-MAIN-CONTROL.
027400           PERFORM 1000-INITIALIZE
027500               THRU 1000-INITIALIZE-EXIT.
027600           PERFORM 1200-LOAD-COUNTRY-TABLE
027700               THRU 1200-LOAD-COUNTRY-TABLE-EXIT.
027800           PERFORM 1400-LOAD-TOURN-TABLE
027900               THRU 1400-LOAD-TOURN-TABLE-EXIT.
028000           PERFORM 1600-LOAD-FEED-TABLE
028100               THRU 1600-LOAD-FEED-TABLE-EXIT.
028200           PERFORM 1800-LOAD-WINDOW-TEAMS
028300               THRU 1800-LOAD-WINDOW-TEAMS-EXIT.
028400           PERFORM 2000-LOAD-TEAM-TABLE
028500               THRU 2000-LOAD-TEAM-TABLE-EXIT.
028600           PERFORM 3000-APPLY-WINDOW-TEAMS
028700               THRU 3000-APPLY-WINDOW-TEAMS-EXIT.
028800           PERFORM 6000-RECOMPUTE-SQUAD-VALUE
028900               THRU 6000-RECOMPUTE-SQUAD-VALUE-EXIT.
029000           PERFORM 7000-RECOMPUTE-REPUTATION
029100               THRU 7000-RECOMPUTE-REPUTATION-EXIT.
029200           PERFORM 9000-SORT-TABLE
029300               THRU 9000-SORT-TABLE-EXIT.
029400           PERFORM 5000-WRITE-NEW-MASTER
029500               THRU 5000-WRITE-NEW-MASTER-EXIT.
029600           PERFORM 8000-WRITE-RUN-LOG
029700               THRU 8000-WRITE-RUN-LOG-EXIT.
029800           STOP RUN.
029900
030000       1000-INITIALIZE.
030100           OPEN INPUT  MATCH-MASTER.
030200           OPEN INPUT  COUNTRY-MASTER.
030300           OPEN INPUT  TOURN-MASTER.
030400           OPEN INPUT  PLAYER-MASTER.
030500           OPEN INPUT  TEAM-MASTER-OLD.
030600           OPEN INPUT  TEAM-FEED.
030700       1000-INITIALIZE-EXIT.
030800           EXIT.
030900
031000       1200-LOAD-COUNTRY-TABLE.
031100           READ COUNTRY-MASTER
031200               AT END GO TO 1200-LOAD-COUNTRY-TABLE-EXIT.
031300           ADD 1 TO WS-CTY-COUNT.
031400           MOVE CTYM-COUNTRY-ID TO WS-CTY-ID (WS-CTY-COUNT).
031500           MOVE CTYM-ALPHA2     TO WS-CTY-ALPHA2 (WS-CTY-COUNT).
031600           GO TO 1200-LOAD-COUNTRY-TABLE.
031700       1200-LOAD-COUNTRY-TABLE-EXIT.
031800           CLOSE COUNTRY-MASTER.
031900           EXIT.
032000
032100       1400-LOAD-TOURN-TABLE.
032200           READ TOURN-MASTER
032300               AT END GO TO 1400-LOAD-TOURN-TABLE-EXIT.
032400           ADD 1 TO WS-TRN-COUNT.
032500           MOVE TRNM-TOURN-ID   TO WS-TRN-ID (WS-TRN-COUNT).
032600           MOVE TRNM-REPUTATION TO WS-TRN-REPUTATION (WS-TRN-COUNT).
032700           GO TO 1400-LOAD-TOURN-TABLE.
032800       1400-LOAD-TOURN-TABLE-EXIT.
032900           CLOSE TOURN-MASTER.
033000           EXIT.
033100
033200       1600-LOAD-FEED-TABLE.
033300           READ TEAM-FEED
033400               AT END GO TO 1600-LOAD-FEED-TABLE-EXIT.
033500           IF TEAF-DETAIL
033600               ADD 1 TO WS-FEED-COUNT
033700               MOVE TEAF-TEAM-ID       TO WS-FD-TEAM-ID (WS-FEED-COUNT)
033800               MOVE TEAF-TEAM-NAME     TO
033900                             WS-FD-TEAM-NAME (WS-FEED-COUNT)
034000               MOVE TEAF-SHORT-NAME    TO
034100                             WS-FD-SHORT-NAME (WS-FEED-COUNT)
034200               MOVE TEAF-USER-COUNT    TO
034300                             WS-FD-USER-COUNT (WS-FEED-COUNT)
034400               MOVE TEAF-STADIUM-CAP   TO
034500                             WS-FD-STADIUM-CAP (WS-FEED-COUNT)
034600               MOVE TEAF-PRIMARY-TOURN-ID TO
034700                             WS-FD-PRIMARY-TOURN-ID (WS-FEED-COUNT)
034800               MOVE TEAF-NATIONAL-FLAG TO
034900                             WS-FD-NATIONAL-FLAG (WS-FEED-COUNT)
035000               MOVE TEAF-PRIM-TOURN-CTRY-ID TO
035100                             WS-FD-PRIM-TOURN-CTRY-ID (WS-FEED-COUNT)
035200               MOVE TEAF-CATEGORY-ID   TO
035300                             WS-FD-CATEGORY-ID (WS-FEED-COUNT)
035400           ELSE
035500               NEXT SENTENCE.
035600           GO TO 1600-LOAD-FEED-TABLE.
035700       1600-LOAD-FEED-TABLE-EXIT.
035800           CLOSE TEAM-FEED.
035900           EXIT.
036000
036100      ******************************************************************
036200      *  1800-LOAD-WINDOW-TEAMS -- DISTINCT HOME/AWAY TEAM IDS OFF    *
036300      *  THE MATCH MASTER.  REQ BA-0031.                              *
036400      ******************************************************************
036500       1800-LOAD-WINDOW-TEAMS.
036600           READ MATCH-MASTER
036700               AT END GO TO 1800-LOAD-WINDOW-TEAMS-EXIT.
036800           PERFORM 1850-ADD-WINDOW-TEAM
036900               THRU 1850-ADD-WINDOW-TEAM-EXIT.
037000           MOVE MATM-AWAY-TEAM-ID TO MATM-HOME-TEAM-ID.
037100           PERFORM 1850-ADD-WINDOW-TEAM
037200               THRU 1850-ADD-WINDOW-TEAM-EXIT.
037300           GO TO 1800-LOAD-WINDOW-TEAMS.
037400       1800-LOAD-WINDOW-TEAMS-EXIT.
037500           CLOSE MATCH-MASTER.
037600           EXIT.
037700
037800       1850-ADD-WINDOW-TEAM.
037900           MOVE 'N' TO WS-FOUND-SW.
038000           MOVE 1   TO WS-SRCH-IX.
038100       1850-SEARCH-LOOP.
038200           IF WS-SRCH-IX > WS-WINDOW-COUNT
038300               GO TO 1850-SEARCH-DONE.
038400           IF WS-WIN-TEAM-ID (WS-SRCH-IX) = MATM-HOME-TEAM-ID
038500               MOVE 'Y' TO WS-FOUND-SW
038600               GO TO 1850-SEARCH-DONE.
038700           ADD 1 TO WS-SRCH-IX.
038800           GO TO 1850-SEARCH-LOOP.
038900       1850-SEARCH-DONE.
039000           IF NOT WS-FOUND
039100               ADD 1 TO WS-WINDOW-COUNT
039200               MOVE MATM-HOME-TEAM-ID TO
039300                             WS-WIN-TEAM-ID (WS-WINDOW-COUNT).
039400       1850-ADD-WINDOW-TEAM-EXIT.
039500           EXIT.
039600
039700       2000-LOAD-TEAM-TABLE.
039800           READ TEAM-MASTER-OLD
039900               AT END GO TO 2000-LOAD-TEAM-TABLE-EXIT.
040000           ADD 1 TO WS-TABLE-COUNT.
040100           MOVE TEAM-O-TEAM-ID          TO
040200                             WS-TEA-TEAM-ID (WS-TABLE-COUNT).
040300           MOVE TEAM-O-TEAM-NAME        TO
040400                             WS-TEA-TEAM-NAME (WS-TABLE-COUNT).
040500           MOVE TEAM-O-SHORT-NAME       TO
040600                             WS-TEA-SHORT-NAME (WS-TABLE-COUNT).
040700           MOVE TEAM-O-USER-COUNT       TO
040800                             WS-TEA-USER-COUNT (WS-TABLE-COUNT).
040900           MOVE TEAM-O-STADIUM-CAP      TO
041000                             WS-TEA-STADIUM-CAP (WS-TABLE-COUNT).
041100           MOVE TEAM-O-PRIMARY-TOURN-ID TO
041200                             WS-TEA-PRIMARY-TOURN-ID (WS-TABLE-COUNT).
041300           MOVE TEAM-O-COUNTRY-ID       TO
041400                             WS-TEA-COUNTRY-ID (WS-TABLE-COUNT).
041500           MOVE TEAM-O-IS-NATIONAL      TO
041600                             WS-TEA-IS-NATIONAL (WS-TABLE-COUNT).
041700           MOVE TEAM-O-SQUAD-VALUE      TO
041800                             WS-TEA-SQUAD-VALUE (WS-TABLE-COUNT).
041900           MOVE TEAM-O-REPUTATION       TO
042000                             WS-TEA-REPUTATION (WS-TABLE-COUNT).
042100           MOVE ZERO TO WS-TEA-SQUAD-TOTAL (WS-TABLE-COUNT).
042200           MOVE ZERO TO WS-TEA-SQUAD-PLCT (WS-TABLE-COUNT).
042300           GO TO 2000-LOAD-TEAM-TABLE.
042400       2000-LOAD-TEAM-TABLE-EXIT.
042500           CLOSE TEAM-MASTER-OLD.
042600           EXIT.
042700
042800      ******************************************************************
042900      *  3000-APPLY-WINDOW-TEAMS -- FOR EACH TEAM ID IN THE MATCH      *
043000      *  WINDOW, APPLY ITS FEED RECORD (IF ANY) TO THE TEAM TABLE.    *
043100      ******************************************************************
043200       3000-APPLY-WINDOW-TEAMS.
043300           MOVE 1 TO WS-SORT-IX.
043400       3000-WINDOW-LOOP.
043500           IF WS-SORT-IX > WS-WINDOW-COUNT
043600               GO TO 3000-APPLY-WINDOW-TEAMS-EXIT.
043700           PERFORM 3100-FIND-FEED-ROW
043800               THRU 3100-FIND-FEED-ROW-EXIT.
043900           IF WS-FOUND
044000               PERFORM 3200-APPLY-FEED-ROW
044100                   THRU 3200-APPLY-FEED-ROW-EXIT
044200           ELSE
044300               NEXT SENTENCE.
044400           ADD 1 TO WS-SORT-IX.
044500           GO TO 3000-WINDOW-LOOP.
044600       3000-APPLY-WINDOW-TEAMS-EXIT.
044700           EXIT.
044800
044900       3100-FIND-FEED-ROW.
045000           MOVE 'N' TO WS-FOUND-SW.
045100           MOVE 1   TO WS-SRCH-IX.
045200       3100-SEARCH-LOOP.
045300           IF WS-SRCH-IX > WS-FEED-COUNT
045400               GO TO 3100-FIND-FEED-ROW-EXIT.
045500           IF WS-FD-TEAM-ID (WS-SRCH-IX) = WS-WIN-TEAM-ID (WS-SORT-IX)
045600               MOVE 'Y' TO WS-FOUND-SW
045700               GO TO 3100-FIND-FEED-ROW-EXIT.
045800           ADD 1 TO WS-SRCH-IX.
045900           GO TO 3100-SEARCH-LOOP.
046000       3100-FIND-FEED-ROW-EXIT.
046100           EXIT.
046200
046300      ******************************************************************
046400      *  3200-APPLY-FEED-ROW -- NATIONAL-TEAM RULE, THEN INSERT/      *
046500      *  UPDATE ON THE TEAM TABLE.  REQ BA-0057.                      *
046600      ******************************************************************
046700       3200-APPLY-FEED-ROW.
046800           IF WS-FD-PRIM-TOURN-CTRY-ID (WS-SRCH-IX) NOT = ZERO
046900               MOVE WS-FD-PRIM-TOURN-CTRY-ID (WS-SRCH-IX) TO
047000                             WS-COUNTRY-ID-WORK
047100           ELSE
047200               MOVE WS-FD-CATEGORY-ID (WS-SRCH-IX) TO
047300                             WS-COUNTRY-ID-WORK.
047400           IF WS-FD-NATIONAL-FLAG (WS-SRCH-IX) = 'Y'
047500               MOVE 1 TO TEAF-NATIONAL-FLAG
047600           ELSE
047700               IF WS-FD-NATIONAL-FLAG (WS-SRCH-IX) = 'N'
047800                   MOVE 0 TO TEAF-NATIONAL-FLAG
047900               ELSE
048000                   IF WS-COUNTRY-ID-WORK = ZERO
048100                       MOVE 0 TO TEAF-NATIONAL-FLAG
048200                   ELSE
048300                       PERFORM 3300-LOOKUP-ALPHA2
048400                           THRU 3300-LOOKUP-ALPHA2-EXIT
048500                       IF WS-ALPHA2-WORK = 'XX'
048600                           MOVE 1 TO TEAF-NATIONAL-FLAG
048700                       ELSE
048800                           MOVE 0 TO TEAF-NATIONAL-FLAG.
048900      *    TEAF-NATIONAL-FLAG IS BORROWED HERE ONLY AS A ONE-DIGIT
049000      *    SCRATCH HOLDER FOR THE DERIVED FLAG VALUE.
049100           MOVE 'N' TO WS-FOUND-SW.
049200           MOVE 1   TO WS-OUT-IX.
049300       3200-FIND-TEAM-LOOP.
049400           IF WS-OUT-IX > WS-TABLE-COUNT
049500               GO TO 3200-FIND-TEAM-DONE.
049600           IF WS-TEA-TEAM-ID (WS-OUT-IX) = WS-FD-TEAM-ID (WS-SRCH-IX)
049700               MOVE 'Y' TO WS-FOUND-SW
049800               GO TO 3200-FIND-TEAM-DONE.
049900           ADD 1 TO WS-OUT-IX.
050000           GO TO 3200-FIND-TEAM-LOOP.
050100       3200-FIND-TEAM-DONE.
050200           IF WS-FOUND
050300               IF WS-TEA-TEAM-NAME (WS-OUT-IX)
050400                          NOT = WS-FD-TEAM-NAME (WS-SRCH-IX)
050500                  OR WS-TEA-SHORT-NAME (WS-OUT-IX)
050600                          NOT = WS-FD-SHORT-NAME (WS-SRCH-IX)
050700                  OR WS-TEA-USER-COUNT (WS-OUT-IX)
050800                          NOT = WS-FD-USER-COUNT (WS-SRCH-IX)
050900                  OR WS-TEA-STADIUM-CAP (WS-OUT-IX)
051000                          NOT = WS-FD-STADIUM-CAP (WS-SRCH-IX)
051100                  OR WS-TEA-PRIMARY-TOURN-ID (WS-OUT-IX)
051200                          NOT = WS-FD-PRIMARY-TOURN-ID (WS-SRCH-IX)
051300                  OR WS-TEA-COUNTRY-ID (WS-OUT-IX)
051400                          NOT = WS-COUNTRY-ID-WORK
051500                  OR WS-TEA-IS-NATIONAL (WS-OUT-IX)
051600                          NOT = TEAF-NATIONAL-FLAG
051700                   MOVE WS-FD-TEAM-NAME (WS-SRCH-IX) TO
051800                             WS-TEA-TEAM-NAME (WS-OUT-IX)
051900                   MOVE WS-FD-SHORT-NAME (WS-SRCH-IX) TO
052000                             WS-TEA-SHORT-NAME (WS-OUT-IX)
052100                   MOVE WS-FD-USER-COUNT (WS-SRCH-IX) TO
052200                             WS-TEA-USER-COUNT (WS-OUT-IX)
052300                   MOVE WS-FD-STADIUM-CAP (WS-SRCH-IX) TO
052400                             WS-TEA-STADIUM-CAP (WS-OUT-IX)
052500                   MOVE WS-FD-PRIMARY-TOURN-ID (WS-SRCH-IX) TO
052600                             WS-TEA-PRIMARY-TOURN-ID (WS-OUT-IX)
052700                   MOVE WS-COUNTRY-ID-WORK TO
052800                             WS-TEA-COUNTRY-ID (WS-OUT-IX)
052900                   MOVE TEAF-NATIONAL-FLAG TO
053000                             WS-TEA-IS-NATIONAL (WS-OUT-IX)
053100                   ADD 1 TO WS-UPDATED-CT
053200               ELSE
053300                   NEXT SENTENCE
053400           ELSE
053500               ADD 1 TO WS-TABLE-COUNT
053600               MOVE WS-FD-TEAM-ID (WS-SRCH-IX) TO
053700                             WS-TEA-TEAM-ID (WS-TABLE-COUNT)
053800               MOVE WS-FD-TEAM-NAME (WS-SRCH-IX) TO
053900                             WS-TEA-TEAM-NAME (WS-TABLE-COUNT)
054000               MOVE WS-FD-SHORT-NAME (WS-SRCH-IX) TO
054100                             WS-TEA-SHORT-NAME (WS-TABLE-COUNT)
054200               MOVE WS-FD-USER-COUNT (WS-SRCH-IX) TO
054300                             WS-TEA-USER-COUNT (WS-TABLE-COUNT)
054400               MOVE WS-FD-STADIUM-CAP (WS-SRCH-IX) TO
054500                             WS-TEA-STADIUM-CAP (WS-TABLE-COUNT)
054600               MOVE WS-FD-PRIMARY-TOURN-ID (WS-SRCH-IX) TO
054700                             WS-TEA-PRIMARY-TOURN-ID (WS-TABLE-COUNT)
054800               MOVE WS-COUNTRY-ID-WORK TO
054900                             WS-TEA-COUNTRY-ID (WS-TABLE-COUNT)
055000               MOVE TEAF-NATIONAL-FLAG TO
055100                             WS-TEA-IS-NATIONAL (WS-TABLE-COUNT)
055200               MOVE ZERO TO WS-TEA-SQUAD-VALUE (WS-TABLE-COUNT)
055300               MOVE ZERO TO WS-TEA-REPUTATION (WS-TABLE-COUNT)
055400               MOVE ZERO TO WS-TEA-SQUAD-TOTAL (WS-TABLE-COUNT)
055500               MOVE ZERO TO WS-TEA-SQUAD-PLCT (WS-TABLE-COUNT)
055600               ADD 1 TO WS-INSERTED-CT.
055700       3200-APPLY-FEED-ROW-EXIT.
055800           EXIT.
055900
056000       3300-LOOKUP-ALPHA2.
056100           MOVE SPACES TO WS-ALPHA2-WORK.
056200           MOVE 1 TO WS-OUT-IX.
056300       3300-LOOKUP-LOOP.
056400           IF WS-OUT-IX > WS-CTY-COUNT
056500               GO TO 3300-LOOKUP-ALPHA2-EXIT.
056600           IF WS-CTY-ID (WS-OUT-IX) = WS-COUNTRY-ID-WORK
056700               MOVE WS-CTY-ALPHA2 (WS-OUT-IX) TO WS-ALPHA2-WORK
056800               GO TO 3300-LOOKUP-ALPHA2-EXIT.
056900           ADD 1 TO WS-OUT-IX.
057000           GO TO 3300-LOOKUP-LOOP.
057100       3300-LOOKUP-ALPHA2-EXIT.
057200           EXIT.
057300
057400      ******************************************************************
057500      *  6000-RECOMPUTE-SQUAD-VALUE -- READS THE FULL PLAYER MASTER   *
057600      *  ONCE, ACCUMULATING SUM/COUNT ONTO EACH MATCHING TEAM ROW.    *
057700      *  REQ BA-0076, BA-0121.                                        *
057800      ******************************************************************
057900       6000-RECOMPUTE-SQUAD-VALUE.
058000       6000-READ-LOOP.
058100           READ PLAYER-MASTER
058200               AT END GO TO 6000-SQUAD-PASS.
058300           IF PLRM-MARKET-VALUE > ZERO
058400               MOVE 'N' TO WS-FOUND-SW
058500               MOVE 1   TO WS-OUT-IX
058600               PERFORM 6050-FIND-TEAM-ROW
058700                   THRU 6050-FIND-TEAM-ROW-EXIT
058800               IF WS-FOUND
058900                   ADD PLRM-MARKET-VALUE TO
059000                             WS-TEA-SQUAD-TOTAL (WS-OUT-IX)
059100                   ADD 1 TO WS-TEA-SQUAD-PLCT (WS-OUT-IX)
059200               ELSE
059300                   NEXT SENTENCE
059400           ELSE
059500               NEXT SENTENCE.
059600           GO TO 6000-READ-LOOP.
059700       6000-SQUAD-PASS.
059800           CLOSE PLAYER-MASTER.
059900           MOVE 1 TO WS-SORT-IX.
060000       6000-SQUAD-LOOP.
060100           IF WS-SORT-IX > WS-TABLE-COUNT
060200               GO TO 6000-RECOMPUTE-SQUAD-VALUE-EXIT.
060300           IF WS-TEA-SQUAD-PLCT (WS-SORT-IX) = ZERO
060400               MOVE ZERO TO WS-TEA-SQUAD-VALUE (WS-SORT-IX)
060500           ELSE
060600               COMPUTE WS-TEA-SQUAD-VALUE (WS-SORT-IX) ROUNDED =
060700                       WS-TEA-SQUAD-TOTAL (WS-SORT-IX) /
060800                       WS-TEA-SQUAD-PLCT (WS-SORT-IX).
060900           ADD 1 TO WS-SORT-IX.
061000           GO TO 6000-SQUAD-LOOP.
061100       6000-RECOMPUTE-SQUAD-VALUE-EXIT.
061200           EXIT.
061300
061400       6050-FIND-TEAM-ROW.
061500       6050-FIND-LOOP.
061600           IF WS-OUT-IX > WS-TABLE-COUNT
061700               GO TO 6050-FIND-TEAM-ROW-EXIT.
061800           IF WS-TEA-TEAM-ID (WS-OUT-IX) = PLRM-TEAM-ID
061900               MOVE 'Y' TO WS-FOUND-SW
062000               GO TO 6050-FIND-TEAM-ROW-EXIT.
062100           ADD 1 TO WS-OUT-IX.
062200           GO TO 6050-FIND-LOOP.
062300       6050-FIND-TEAM-ROW-EXIT.
062400           EXIT.
062500
062600      ******************************************************************
062700      *  7000-RECOMPUTE-REPUTATION -- WEIGHTED FORMULA AGAINST THE    *
062800      *  PRIMARY TOURNAMENT'S OWN REPUTATION.  REQ BA-0093.           *
062900      ******************************************************************
063000       7000-RECOMPUTE-REPUTATION.
063100           MOVE 1 TO WS-SORT-IX.
063200       7000-LOOP.
063300           IF WS-SORT-IX > WS-TABLE-COUNT
063400               GO TO 7000-RECOMPUTE-REPUTATION-EXIT.
063500           MOVE ZERO TO WS-TOURN-REP-WORK.
063600           IF WS-TEA-PRIMARY-TOURN-ID (WS-SORT-IX) NOT = ZERO
063700               PERFORM 7100-FIND-TOURN-ROW
063800                   THRU 7100-FIND-TOURN-ROW-EXIT.
063900           COMPUTE WS-REP-WORK ROUNDED =
064000                   (WS-TEA-USER-COUNT (WS-SORT-IX) * 0.5)
064100                 + (WS-TEA-STADIUM-CAP (WS-SORT-IX) * 0.3)
064200                 + (WS-TOURN-REP-WORK * 0.2).
064300           MOVE WS-REP-WORK TO WS-TEA-REPUTATION (WS-SORT-IX).
064400           ADD 1 TO WS-SORT-IX.
064500           GO TO 7000-LOOP.
064600       7000-RECOMPUTE-REPUTATION-EXIT.
064700           EXIT.
064800
064900       7100-FIND-TOURN-ROW.
065000           MOVE 1 TO WS-OUT-IX.
065100       7100-FIND-LOOP.
065200           IF WS-OUT-IX > WS-TRN-COUNT
065300               GO TO 7100-FIND-TOURN-ROW-EXIT.
065400           IF WS-TRN-ID (WS-OUT-IX) =
065500                         WS-TEA-PRIMARY-TOURN-ID (WS-SORT-IX)
065600               MOVE WS-TRN-REPUTATION (WS-OUT-IX) TO WS-TOURN-REP-WORK
065700               GO TO 7100-FIND-TOURN-ROW-EXIT.
065800           ADD 1 TO WS-OUT-IX.
065900           GO TO 7100-FIND-LOOP.
066000       7100-FIND-TOURN-ROW-EXIT.
066100           EXIT.
066200
066300      ******************************************************************
066400      *  9000-SORT-TABLE -- ASCENDING BUBBLE PASS ON TEAM-ID.         *
066500      ******************************************************************
066600       9000-SORT-TABLE.
066700           IF WS-TABLE-COUNT < 2
066800               GO TO 9000-SORT-TABLE-EXIT.
066900           MOVE 1 TO WS-SORT-IX.
067000       9000-OUTER-LOOP.
067100           IF WS-SORT-IX >= WS-TABLE-COUNT
067200               GO TO 9000-SORT-TABLE-EXIT.
067300           MOVE WS-SORT-IX TO WS-SORT-HOLD-IX.
067400       9000-INNER-LOOP.
067500           IF WS-SORT-HOLD-IX > WS-TABLE-COUNT
067600               GO TO 9000-NEXT-PASS.
067700           IF WS-TEA-TEAM-ID (WS-SORT-HOLD-IX)
067800                         < WS-TEA-TEAM-ID (WS-SORT-IX)
067900               MOVE WS-TEA-ENTRY (WS-SORT-IX)      TO WS-TEA-HOLD-ENTRY
068000               MOVE WS-TEA-ENTRY (WS-SORT-HOLD-IX) TO
068100                                  WS-TEA-ENTRY (WS-SORT-IX)
068200               MOVE WS-TEA-HOLD-ENTRY TO WS-TEA-ENTRY (WS-SORT-HOLD-IX).
068300           ADD 1 TO WS-SORT-HOLD-IX.
068400           GO TO 9000-INNER-LOOP.
068500       9000-NEXT-PASS.
068600           ADD 1 TO WS-SORT-IX.
068700           GO TO 9000-OUTER-LOOP.
068800       9000-SORT-TABLE-EXIT.
068900           EXIT.
069000
069100      ******************************************************************
069200      *  5000-WRITE-NEW-MASTER                                        *
069300      ******************************************************************
069400       5000-WRITE-NEW-MASTER.
069500           OPEN OUTPUT TEAM-MASTER-NEW.
069600           MOVE 1 TO WS-OUT-IX.
069700       5000-WRITE-LOOP.
069800           IF WS-OUT-IX > WS-TABLE-COUNT
069900               GO TO 5000-WRITE-NEW-MASTER-EXIT.
070000           MOVE WS-TEA-TEAM-ID (WS-OUT-IX)    TO TEAM-N-TEAM-ID.
070100           MOVE WS-TEA-TEAM-NAME (WS-OUT-IX)  TO TEAM-N-TEAM-NAME.
070200           MOVE WS-TEA-SHORT-NAME (WS-OUT-IX) TO TEAM-N-SHORT-NAME.
070300           MOVE WS-TEA-USER-COUNT (WS-OUT-IX) TO TEAM-N-USER-COUNT.
070400           MOVE WS-TEA-STADIUM-CAP (WS-OUT-IX) TO TEAM-N-STADIUM-CAP.
070500           MOVE WS-TEA-PRIMARY-TOURN-ID (WS-OUT-IX) TO
070600                             TEAM-N-PRIMARY-TOURN-ID.
070700           MOVE WS-TEA-COUNTRY-ID (WS-OUT-IX) TO TEAM-N-COUNTRY-ID.
070800           MOVE WS-TEA-IS-NATIONAL (WS-OUT-IX) TO TEAM-N-IS-NATIONAL.
070900           MOVE WS-TEA-SQUAD-VALUE (WS-OUT-IX) TO TEAM-N-SQUAD-VALUE.
071000           MOVE WS-TEA-REPUTATION (WS-OUT-IX)  TO TEAM-N-REPUTATION.
071100           WRITE TEAM-NEW-REC.
071200           ADD 1 TO WS-OUT-IX.
071300           GO TO 5000-WRITE-LOOP.
071400       5000-WRITE-NEW-MASTER-EXIT.
071500           CLOSE TEAM-MASTER-NEW.
071600           EXIT.
071700
071800      ******************************************************************
071900      *  8000-WRITE-RUN-LOG                                           *
072000      ******************************************************************
072100       8000-WRITE-RUN-LOG.
072200           OPEN OUTPUT RUN-LOG-FILE.
072300           MOVE WS-INSERTED-CT TO WS-RL-INS.
072400           MOVE WS-UPDATED-CT  TO WS-RL-UPD.
072500           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
072600           CLOSE RUN-LOG-FILE.
072700       8000-WRITE-RUN-LOG-EXIT.
072800           EXIT.
