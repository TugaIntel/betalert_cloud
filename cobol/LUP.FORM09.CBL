000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LINEUP-FORM.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY J PALERMO, R HUANG.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  04/04/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  04/04/89  TO   ORIGINAL CODING.  LOADS LINEUP VALUES AND      *
001200      *                 FORM STRINGS FOR NOT-YET-STARTED MATCHES OF    *
001300      *                 SUFFICIENT REPUTATION.  REQ BA-0044.           *
001400      *  08/30/92  JP   BOTH SIDES MUST HAVE A LINEUP BEFORE A MATCH   *
001500      *                 IS UPDATED; ONE-SIDED LINEUPS ARE SKIPPED.     *
001600      *                 REQ BA-0075.                                  *
001700      *  02/11/97  RH   BLANK RATING FIELDS ON THE FORM FEED NOW       *
001800      *                 STORE AS ZERO INSTEAD OF BEING LEFT AS         *
001900      *                 SPACES.  REQ BA-0079.                          *
002000      *  12/24/98  KS   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   *
002100      *                 THIS PROGRAM; REVIEWED AND SIGNED OFF.         *
002200      *                 REQ Y2K-0006.                                  *
002300      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002400      *                 REQ Y2K-0006.                                  *
002500      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002600      *  03/11/08  DW   FORM-FEED RATINGS WERE CARRIED AS ALPHA X(5)   *
002700      *                 AND MOVED STRAIGHT INTO A SIGNED NUMERIC       *
002800      *                 FIELD DOWNSTREAM; RATINGS NOW DECLARED         *
002900      *                 S9(2)V9(2) ON THE FEED ITSELF.  REQ BA-0114.   *
003000      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
003100      *                 MATM-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
003200      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
003300      *                 SYNC SUITE. REQ BA-0115.                      *
003400      *  03/26/08  RH   TIGHTENED THE SIX-HOUR ELIGIBILITY TEST TO A  *
003500      *                 STRICT LESS-THAN COMPARE -- A KICKOFF LANDING *
003600      *                 IN THE SAME MINUTE AS THE WINDOW CEILING WAS  *
003700      *                 BEING ADMITTED. REQ BA-0116.                  *
003800      ******************************************************************
003900      *  THIS PROGRAM REWRITES THE MATCH MASTER, ADDING HOME/AWAY      *
004000      *  LINEUP VALUE, FORM STRING AND RATING FOR ELIGIBLE MATCHES.    *
004100      ******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           UPSI-0 IS WS-RERUN-SWITCH.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT MATCH-MASTER-OLD ASSIGN TO MAT-MAST-OLD
005000               ORGANIZATION IS SEQUENTIAL.
005100           SELECT MATCH-MASTER-NEW ASSIGN TO MAT-MAST-NEW
005200               ORGANIZATION IS SEQUENTIAL.
005300           SELECT TOURN-MASTER    ASSIGN TO TRN-MAST
005400               ORGANIZATION IS SEQUENTIAL.
005500           SELECT PLAYER-MASTER   ASSIGN TO PLR-MAST
005600               ORGANIZATION IS SEQUENTIAL.
005700           SELECT LINEUP-FEED     ASSIGN TO LUP-FEED
005800               ORGANIZATION IS SEQUENTIAL.
005900           SELECT FORM-FEED       ASSIGN TO FRM-FEED
006000               ORGANIZATION IS SEQUENTIAL.
006100           SELECT RUN-LOG-FILE    ASSIGN TO RUN-LOG
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300
006400       DATA DIVISION.
006500       FILE SECTION.
006600      ******************************************************************
006700      *  MATCH MASTER -- FULL RECORD, SORTED ASCENDING BY MATCH-ID.   *
006800      ******************************************************************
006900       FD  MATCH-MASTER-OLD
007000           LABEL RECORD STANDARD.
007100       01  MATM-OLD-REC.
007200           05  MATM-O-MATCH-ID            PIC 9(10).
007300           05  MATM-O-HOME-TEAM-ID        PIC 9(9).
007400           05  MATM-O-AWAY-TEAM-ID        PIC 9(9).
007500           05  MATM-O-TOURN-ID            PIC 9(9).
007600           05  MATM-O-ROUND-NUMBER        PIC 9(3).
007700           05  MATM-O-MATCH-TIME          PIC X(19).
007800           05  MATM-O-HOME-SCORE          PIC S9(3).
007900           05  MATM-O-AWAY-SCORE          PIC S9(3).
008000           05  MATM-O-MATCH-STATUS        PIC X(10).
008100               88  MATM-O-NOTSTARTED          VALUE 'notstarted'.
008200           05  MATM-O-SEASON-ID           PIC 9(9).
008300           05  MATM-O-HOME-LINEUP         PIC S9(9)V9(2).
008400           05  MATM-O-AWAY-LINEUP         PIC S9(9)V9(2).
008500           05  MATM-O-HOME-FORM           PIC X(5).
008600           05  MATM-O-AWAY-FORM           PIC X(5).
008700           05  MATM-O-HOME-RATING         PIC S9(2)V9(2).
008800           05  MATM-O-AWAY-RATING         PIC S9(2)V9(2).
008900           05  FILLER                     PIC X(10).
009000
009100       FD  MATCH-MASTER-NEW
009200           LABEL RECORD STANDARD.
009300       01  MATM-NEW-REC.
009400           05  MATM-N-MATCH-ID            PIC 9(10).
009500           05  MATM-N-HOME-TEAM-ID        PIC 9(9).
009600           05  MATM-N-AWAY-TEAM-ID        PIC 9(9).
009700           05  MATM-N-TOURN-ID            PIC 9(9).
009800           05  MATM-N-ROUND-NUMBER        PIC 9(3).
009900           05  MATM-N-MATCH-TIME          PIC X(19).
010000           05  MATM-N-HOME-SCORE          PIC S9(3).
010100           05  MATM-N-AWAY-SCORE          PIC S9(3).
010200           05  MATM-N-MATCH-STATUS        PIC X(10).
010300           05  MATM-N-SEASON-ID           PIC 9(9).
010400           05  MATM-N-HOME-LINEUP         PIC S9(9)V9(2).
010500           05  MATM-N-AWAY-LINEUP         PIC S9(9)V9(2).
010600           05  MATM-N-HOME-FORM           PIC X(5).
010700           05  MATM-N-AWAY-FORM           PIC X(5).
010800           05  MATM-N-HOME-RATING         PIC S9(2)V9(2).
010900           05  MATM-N-AWAY-RATING         PIC S9(2)V9(2).
011000           05  FILLER                     PIC X(10).
011100
011200      ******************************************************************
011300      *  TOURNAMENT MASTER -- READ ONLY, FOR REPUTATION TIER.         *
011400      ******************************************************************
011500       FD  TOURN-MASTER
011600           LABEL RECORD STANDARD.
011700       01  TRNM-REC.
011800           05  TRNM-TOURN-ID              PIC 9(9).
011900           05  TRNM-TOURN-NAME            PIC X(50).
012000           05  TRNM-TIER                  PIC S9(3).
012100           05  TRNM-USER-COUNT            PIC 9(9).
012200           05  TRNM-HAS-ROUNDS            PIC 9(1).
012300           05  TRNM-HAS-PLAYOFF           PIC 9(1).
012400           05  TRNM-HAS-PERF-GRAPH        PIC 9(1).
012500           05  TRNM-HAS-STAND-GROUPS      PIC 9(1).
012600           05  TRNM-START-DATE            PIC X(10).
012700           05  TRNM-END-DATE              PIC X(10).
012800           05  TRNM-COUNTRY-ID            PIC 9(9).
012900           05  TRNM-REPUTATION            PIC 9(9).
013000           05  TRNM-REPUTATION-TIER       PIC X(6).
013100               88  TRNM-TIER-TOP              VALUE 'top'.
013200               88  TRNM-TIER-GOOD              VALUE 'good'.
013300               88  TRNM-TIER-MEDIUM            VALUE 'medium'.
013400               88  TRNM-TIER-LOW               VALUE 'low'.
013500               88  TRNM-TIER-BOTTOM            VALUE 'bottom'.
013600           05  FILLER                     PIC X(10).
013700
013800      ******************************************************************
013900      *  PLAYER MASTER -- READ ONLY, FOR MARKET VALUE LOOKUP.         *
014000      ******************************************************************
014100       FD  PLAYER-MASTER
014200           LABEL RECORD STANDARD.
014300       01  PLRM-REC.
014400           05  PLRM-PLAYER-ID             PIC 9(9).
014500           05  PLRM-PLAYER-NAME           PIC X(40).
014600           05  PLRM-SHORT-NAME            PIC X(25).
014700           05  PLRM-POSITION              PIC X(1).
014800           05  PLRM-MARKET-VALUE          PIC S9(9)V9(3).
014900           05  PLRM-TEAM-ID               PIC 9(9).
015000           05  FILLER                     PIC X(10).
015100
015200      ******************************************************************
015300      *  LINEUP FEED -- HEADER/DETAIL/TRAILER ENVELOPE.  ONE DETAIL   *
015400      *  PER PLAYER LISTED FOR A MATCH.                               *
015500      ******************************************************************
015600       FD  LINEUP-FEED
015700           LABEL RECORD STANDARD.
015800       01  LUPF-REC.
015900           05  LUPF-RECORD-TYPE-CD        PIC X(1).
016000               88  LUPF-HEADER                VALUE 'H'.
016100               88  LUPF-DETAIL                VALUE 'D'.
016200               88  LUPF-TRAILER               VALUE 'T'.
016300           05  LUPF-HEADER-AREA.
016400               10  LUPF-EXTRACT-DATE.
016500                   15  LUPF-EXTRACT-YYYY  PIC 9(4).
016600                   15  LUPF-EXTRACT-MM    PIC 9(2).
016700                   15  LUPF-EXTRACT-DD    PIC 9(2).
016800               10  FILLER                 PIC X(11).
016900           05  LUPF-DETAIL-AREA REDEFINES LUPF-HEADER-AREA.
017000               10  LUPF-MATCH-ID          PIC 9(10).
017100               10  LUPF-SIDE              PIC X(1).
017200                   88  LUPF-SIDE-HOME         VALUE 'H'.
017300                   88  LUPF-SIDE-AWAY         VALUE 'A'.
017400               10  LUPF-PLAYER-ID         PIC 9(9).
017500           05  LUPF-TRAILER-AREA REDEFINES LUPF-HEADER-AREA.
017600               10  LUPF-EXTRACT-ROW-CT    PIC 9(9)  COMP.
017700               10  FILLER                 PIC X(11).
017800
017900      ******************************************************************
018000      *  FORM FEED -- HEADER/DETAIL/TRAILER ENVELOPE.  ONE DETAIL PER *
018100      *  MATCH CARRYING BOTH SIDES' FORM STRING AND RATING.           *
018200      ******************************************************************
018300       FD  FORM-FEED
018400           LABEL RECORD STANDARD.
018500       01  FRMF-REC.
018600           05  FRMF-RECORD-TYPE-CD        PIC X(1).
018700               88  FRMF-HEADER                VALUE 'H'.
018800               88  FRMF-DETAIL                VALUE 'D'.
018900               88  FRMF-TRAILER               VALUE 'T'.
019000           05  FRMF-HEADER-AREA.
019100               10  FRMF-EXTRACT-DATE.
019200                   15  FRMF-EXTRACT-YYYY  PIC 9(4).
019300                   15  FRMF-EXTRACT-MM    PIC 9(2).
019400                   15  FRMF-EXTRACT-DD    PIC 9(2).
019500               10  FILLER                 PIC X(15).
019600           05  FRMF-DETAIL-AREA REDEFINES FRMF-HEADER-AREA.
019700               10  FRMF-MATCH-ID          PIC 9(10).
019800               10  FRMF-HOME-FORM         PIC X(5).
019900               10  FRMF-HOME-RATING       PIC S9(2)V9(2).
020000               10  FRMF-AWAY-FORM         PIC X(5).
020100               10  FRMF-AWAY-RATING       PIC S9(2)V9(2).
020200           05  FRMF-TRAILER-AREA REDEFINES FRMF-HEADER-AREA.
020300               10  FRMF-EXTRACT-ROW-CT    PIC 9(9)  COMP.
020400               10  FILLER                 PIC X(15).
020500
020600       FD  RUN-LOG-FILE
020700           LABEL RECORD OMITTED.
020800       01  RUN-LOG-LINE                   PIC X(80).
020900
021000       WORKING-STORAGE SECTION.
021100       01  WS-RUN-DATE.
021200           05  WS-RUN-YYYY                PIC 9(4).
021300           05  FILLER                     PIC X(1)  VALUE '-'.
021400           05  WS-RUN-MM                  PIC 9(2).
021500           05  FILLER                     PIC X(1)  VALUE '-'.
021600           05  WS-RUN-DD                  PIC 9(2).
021700       01  WS-SYSTEM-DATE.
021800           05  WS-SYS-YY                  PIC 9(2).
021900           05  WS-SYS-MM                  PIC 9(2).
022000           05  WS-SYS-DD                  PIC 9(2).
022100       01  WS-SYSTEM-TIME.
022200           05  WS-SYS-HH                  PIC 9(2).
022300           05  WS-SYS-MN                  PIC 9(2).
022400           05  FILLER                     PIC X(4).
022500
022600      ******************************************************************
022700      *  SIX-HOUR WINDOW BOUND, BY THE DAYS-FROM-CIVIL/CIVIL-FROM-     *
022800      *  DAYS ALGORITHM (HOWARD HINNANT), AS IN FIXTURE-SYNC.  REQ    *
022900      *  BA-0044.                                                     *
023000      ******************************************************************
023100       01  WS-CIV-Y-ADJ                 PIC S9(9)  COMP  VALUE ZERO.
023200       01  WS-CIV-ERA                   PIC S9(9)  COMP  VALUE ZERO.
023300       01  WS-CIV-YOE                   PIC S9(9)  COMP  VALUE ZERO.
023400       01  WS-CIV-DOY                   PIC S9(9)  COMP  VALUE ZERO.
023500       01  WS-CIV-DOE                   PIC S9(9)  COMP  VALUE ZERO.
023600       01  WS-CIV-MP                    PIC S9(9)  COMP  VALUE ZERO.
023700       01  WS-DAYS-SINCE-EPOCH          PIC S9(9)  COMP  VALUE ZERO.
023800       01  WS-DAYS-PLUS-WINDOW          PIC S9(9)  COMP  VALUE ZERO.
023900
024000       01  WS-WINDOW-DATE.
024100           05  WS-WIN-YYYY                PIC 9(4).
024200           05  FILLER                     PIC X(1)  VALUE '-'.
024300           05  WS-WIN-MM                  PIC 9(2).
024400           05  FILLER                     PIC X(1)  VALUE '-'.
024500           05  WS-WIN-DD                  PIC 9(2).
024600
024700       01  WS-RUN-TIMESTAMP.
024800           05  WS-RT-DATE                 PIC X(10).
024900           05  FILLER                     PIC X(1)  VALUE SPACE.
025000           05  WS-RT-TIME                 PIC X(5).
025100           05  FILLER                     PIC X(3)  VALUE SPACES.
025200
025300       01  WS-WINDOW-TIMESTAMP.
025400           05  WS-WT-DATE                 PIC X(10).
025500           05  FILLER                     PIC X(1)  VALUE SPACE.
025600           05  WS-WT-TIME                 PIC X(5).
025700           05  FILLER                     PIC X(3)  VALUE SPACES.
025800
025900       77  WS-TABLE-COUNT              PIC 9(5)  COMP    VALUE ZERO.
026000       77  WS-TOURN-COUNT              PIC 9(5)  COMP    VALUE ZERO.
026100       77  WS-PLAYER-COUNT             PIC 9(6)  COMP    VALUE ZERO.
026200       77  WS-LUP-COUNT                PIC 9(6)  COMP    VALUE ZERO.
026300       77  WS-FRM-COUNT                PIC 9(6)  COMP    VALUE ZERO.
026400       77  WS-SRCH-IX                  PIC 9(6)  COMP    VALUE ZERO.
026500       77  WS-OUT-IX                   PIC 9(6)  COMP    VALUE ZERO.
026600       77  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
026700           88  WS-FOUND                    VALUE 'Y'.
026800       77  WS-ELIGIBLE-SW              PIC X(1)  VALUE 'N'.
026900           88  WS-ROW-ELIGIBLE             VALUE 'Y'.
027000       77  WS-HOME-LISTED-SW           PIC X(1)  VALUE 'N'.
027100           88  WS-HOME-LISTED              VALUE 'Y'.
027200       77  WS-AWAY-LISTED-SW           PIC X(1)  VALUE 'N'.
027300           88  WS-AWAY-LISTED              VALUE 'Y'.
027400       77  WS-UPDATED-CT               PIC 9(7)  COMP    VALUE ZERO.
027500       77  WS-LINEUP-SUM               PIC S9(9)V9(2)    VALUE ZERO.
027600
027700       01  WS-MATCH-TABLE.
027800           05  WS-MAT-ENTRY OCCURS 8000 TIMES.
027900               10  WS-MAT-MATCH-ID         PIC 9(10).
028000               10  WS-MAT-HOME-TEAM-ID     PIC 9(9).
028100               10  WS-MAT-AWAY-TEAM-ID     PIC 9(9).
028200               10  WS-MAT-TOURN-ID         PIC 9(9).
028300               10  WS-MAT-ROUND-NUMBER     PIC 9(3).
028400               10  WS-MAT-MATCH-TIME       PIC X(19).
028500               10  WS-MAT-HOME-SCORE       PIC S9(3).
028600               10  WS-MAT-AWAY-SCORE       PIC S9(3).
028700               10  WS-MAT-MATCH-STATUS     PIC X(10).
028800               10  WS-MAT-SEASON-ID        PIC 9(9).
028900               10  WS-MAT-HOME-LINEUP      PIC S9(9)V9(2).
029000               10  WS-MAT-AWAY-LINEUP      PIC S9(9)V9(2).
029100               10  WS-MAT-HOME-FORM        PIC X(5).
029200               10  WS-MAT-AWAY-FORM        PIC X(5).
029300               10  WS-MAT-HOME-RATING      PIC S9(2)V9(2).
029400               10  WS-MAT-AWAY-RATING      PIC S9(2)V9(2).
029500
029600       01  WS-TOURN-TABLE.
029700           05  WS-TRN-ENTRY OCCURS 2000 TIMES.
029800               10  WS-TRN-TOURN-ID         PIC 9(9).
029900               10  WS-TRN-REPUTATION-TIER  PIC X(6).
030000
030100       01  WS-PLAYER-TABLE.
030200           05  WS-PLR-ENTRY OCCURS 40000 TIMES.
030300               10  WS-PLR-PLAYER-ID        PIC 9(9).
030400               10  WS-PLR-MARKET-VALUE     PIC S9(9)V9(3).
030500
030600       01  WS-LUP-TABLE.
030700           05  WS-LUP-ENTRY OCCURS 60000 TIMES.
030800               10  WS-LUP-MATCH-ID         PIC 9(10).
030900               10  WS-LUP-SIDE             PIC X(1).
031000               10  WS-LUP-PLAYER-ID        PIC 9(9).
031100
031200       01  WS-FRM-TABLE.
031300           05  WS-FRM-ENTRY OCCURS 8000 TIMES.
031400               10  WS-FRM-MATCH-ID         PIC 9(10).
031500               10  WS-FRM-HOME-FORM        PIC X(5).
031600               10  WS-FRM-HOME-RATING      PIC S9(2)V9(2).
031700               10  WS-FRM-AWAY-FORM        PIC X(5).
031800               10  WS-FRM-AWAY-RATING      PIC S9(2)V9(2).
031900
032000       01  WS-RUN-LOG-DETAIL.
032100           05  FILLER                     PIC X(9)  VALUE 'Updated '.
032200           05  WS-RL-UPD                  PIC ZZZ9.
032300           05  FILLER                     PIC X(8)  VALUE ' matches'.
032400           05  FILLER                     PIC X(1)  VALUE '.'.
032500           05  FILLER                     PIC X(57) VALUE SPACES.
032600
032700       PROCEDURE DIVISION.
032800      ******************************************************************
032900      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0044.       *
033000      ******************************************************************
033100       0000-MAIN-CONTROL.
033200           PERFORM 1000-INITIALIZE
033300               THRU 1000-INITIALIZE-EXIT.
033400           PERFORM 1500-LOAD-TOURN-TABLE
033500               THRU 1500-LOAD-TOURN-TABLE-EXIT.
033600           PERFORM 1600-LOAD-PLAYER-TABLE
033700               THRU 1600-LOAD-PLAYER-TABLE-EXIT.
033800           PERFORM 1700-LOAD-LINEUP-TABLE
033900               THRU 1700-LOAD-LINEUP-TABLE-EXIT.
034000           PERFORM 1800-LOAD-FORM-TABLE
034100               THRU 1800-LOAD-FORM-TABLE-EXIT.
034200           PERFORM 2000-LOAD-MASTER-TABLE
034300               THRU 2000-LOAD-MASTER-TABLE-EXIT.
034400           PERFORM 5000-WRITE-NEW-MASTER
034500               THRU 5000-WRITE-NEW-MASTER-EXIT.
034600           PERFORM 8000-WRITE-RUN-LOG
034700               THRU 8000-WRITE-RUN-LOG-EXIT.
034800           STOP RUN.
034900
035000      ******************************************************************
035100      *  1000-INITIALIZE -- BUILDS THE RUN-TIME-PLUS-SIX-HOURS         *
035200      *  WINDOW BOUND, REQ BA-0044.                                    *
035300      ******************************************************************
035400       1000-INITIALIZE.
035500           ACCEPT WS-SYSTEM-DATE FROM DATE.
035600           ACCEPT WS-SYSTEM-TIME FROM TIME.
035700           IF WS-SYS-YY < 70
035800               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
035900           ELSE
036000               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
036100           MOVE WS-SYS-MM TO WS-RUN-MM.
036200           MOVE WS-SYS-DD TO WS-RUN-DD.
036300           MOVE WS-RUN-DATE TO WS-RT-DATE.
036400           MOVE WS-SYS-HH TO WS-RT-TIME (1:2).
036500           MOVE ':'       TO WS-RT-TIME (3:1).
036600           MOVE WS-SYS-MN TO WS-RT-TIME (4:2).
036700           PERFORM 4700-DAYS-FROM-CIVIL
036800               THRU 4700-DAYS-FROM-CIVIL-EXIT.
036900           IF WS-SYS-HH >= 18
037000               ADD 1 TO WS-DAYS-SINCE-EPOCH
037100               MOVE WS-DAYS-SINCE-EPOCH TO WS-DAYS-PLUS-WINDOW
037200           ELSE
037300               MOVE WS-DAYS-SINCE-EPOCH TO WS-DAYS-PLUS-WINDOW.
037400           PERFORM 4600-CIVIL-FROM-DAYS
037500               THRU 4600-CIVIL-FROM-DAYS-EXIT.
037600           MOVE WS-WINDOW-DATE TO WS-WT-DATE.
037700           IF WS-SYS-HH >= 18
037800               COMPUTE WS-WT-TIME (1:2) = WS-SYS-HH - 18
037900           ELSE
038000               COMPUTE WS-WT-TIME (1:2) = WS-SYS-HH + 6.
038100           MOVE ':'       TO WS-WT-TIME (3:1).
038200           MOVE WS-SYS-MN TO WS-WT-TIME (4:2).
038300           OPEN INPUT  MATCH-MASTER-OLD.
038400           OPEN INPUT  TOURN-MASTER.
038500           OPEN INPUT  PLAYER-MASTER.
038600           OPEN INPUT  LINEUP-FEED.
038700           OPEN INPUT  FORM-FEED.
038800       1000-INITIALIZE-EXIT.
038900           EXIT.
039000
039100      ******************************************************************
039200      *  4700-DAYS-FROM-CIVIL -- WS-RUN-YYYY/MM/DD TO A DAY COUNT.    *
039300      ******************************************************************
039400       4700-DAYS-FROM-CIVIL.
039500           IF WS-RUN-MM <= 2
039600               COMPUTE WS-CIV-Y-ADJ = WS-RUN-YYYY - 1
039700           ELSE
039800               COMPUTE WS-CIV-Y-ADJ = WS-RUN-YYYY.
039900           IF WS-CIV-Y-ADJ >= 0
040000               COMPUTE WS-CIV-ERA = WS-CIV-Y-ADJ / 400
040100           ELSE
040200               COMPUTE WS-CIV-ERA = (WS-CIV-Y-ADJ - 399) / 400.
040300           COMPUTE WS-CIV-YOE = WS-CIV-Y-ADJ - WS-CIV-ERA * 400.
040400           IF WS-RUN-MM > 2
040500               COMPUTE WS-CIV-DOY = (153 * (WS-RUN-MM - 3) + 2) / 5
040600                                   + WS-RUN-DD - 1
040700           ELSE
040800               COMPUTE WS-CIV-DOY = (153 * (WS-RUN-MM + 9) + 2) / 5
040900                                   + WS-RUN-DD - 1.
041000           COMPUTE WS-CIV-DOE = WS-CIV-YOE * 365
041100                               + WS-CIV-YOE / 4
041200                               - WS-CIV-YOE / 100
041300                               + WS-CIV-DOY.
041400           COMPUTE WS-DAYS-SINCE-EPOCH =
041500                   WS-CIV-ERA * 146097 + WS-CIV-DOE - 719468.
041600       4700-DAYS-FROM-CIVIL-EXIT.
041700           EXIT.
041800
041900      ******************************************************************
042000      *  4600-CIVIL-FROM-DAYS -- WS-DAYS-PLUS-WINDOW TO WS-WINDOW-    *
042100      *  YYYY/MM/DD.                                                  *
042200      ******************************************************************
042300       4600-CIVIL-FROM-DAYS.
042400           COMPUTE WS-CIV-ERA =
042500                   (WS-DAYS-PLUS-WINDOW + 719468) / 146097.
042600           COMPUTE WS-CIV-DOE =
042700                   WS-DAYS-PLUS-WINDOW + 719468 - WS-CIV-ERA * 146097.
042800           COMPUTE WS-CIV-YOE =
042900                   (WS-CIV-DOE - WS-CIV-DOE / 1460
043000                               + WS-CIV-DOE / 36524
043100                               - WS-CIV-DOE / 146096) / 365.
043200           COMPUTE WS-CIV-Y-ADJ = WS-CIV-YOE + WS-CIV-ERA * 400.
043300           COMPUTE WS-CIV-DOY = WS-CIV-DOE
043400                   - (365 * WS-CIV-YOE + WS-CIV-YOE / 4
043500                                        - WS-CIV-YOE / 100).
043600           COMPUTE WS-CIV-MP = (5 * WS-CIV-DOY + 2) / 153.
043700           IF WS-CIV-MP < 10
043800               COMPUTE WS-WIN-MM = WS-CIV-MP + 3
043900           ELSE
044000               COMPUTE WS-WIN-MM = WS-CIV-MP - 9.
044100           COMPUTE WS-WIN-DD =
044200                   WS-CIV-DOY - (153 * WS-CIV-MP + 2) / 5 + 1.
044300           IF WS-WIN-MM <= 2
044400               COMPUTE WS-WIN-YYYY = WS-CIV-Y-ADJ + 1
044500           ELSE
044600               COMPUTE WS-WIN-YYYY = WS-CIV-Y-ADJ.
044700       4600-CIVIL-FROM-DAYS-EXIT.
044800           EXIT.
044900
045000       1500-LOAD-TOURN-TABLE.
045100           READ TOURN-MASTER
045200               AT END GO TO 1500-LOAD-TOURN-TABLE-EXIT.
045300           ADD 1 TO WS-TOURN-COUNT.
045400           MOVE TRNM-TOURN-ID TO WS-TRN-TOURN-ID (WS-TOURN-COUNT).
045500           MOVE TRNM-REPUTATION-TIER TO
045600                         WS-TRN-REPUTATION-TIER (WS-TOURN-COUNT).
045700           GO TO 1500-LOAD-TOURN-TABLE.
045800       1500-LOAD-TOURN-TABLE-EXIT.
045900           CLOSE TOURN-MASTER.
046000           EXIT.
046100
046200       1600-LOAD-PLAYER-TABLE.
046300           READ PLAYER-MASTER
046400               AT END GO TO 1600-LOAD-PLAYER-TABLE-EXIT.
046500           ADD 1 TO WS-PLAYER-COUNT.
046600           MOVE PLRM-PLAYER-ID    TO WS-PLR-PLAYER-ID (WS-PLAYER-COUNT).
046700           MOVE PLRM-MARKET-VALUE TO
046800                         WS-PLR-MARKET-VALUE (WS-PLAYER-COUNT).
046900           GO TO 1600-LOAD-PLAYER-TABLE.
047000       1600-LOAD-PLAYER-TABLE-EXIT.
047100           CLOSE PLAYER-MASTER.
047200           EXIT.
047300
047400       1700-LOAD-LINEUP-TABLE.
047500           READ LINEUP-FEED
047600               AT END GO TO 1700-LOAD-LINEUP-TABLE-EXIT.
047700           IF LUPF-DETAIL
047800               ADD 1 TO WS-LUP-COUNT
047900               MOVE LUPF-MATCH-ID  TO WS-LUP-MATCH-ID (WS-LUP-COUNT)
048000               MOVE LUPF-SIDE      TO WS-LUP-SIDE (WS-LUP-COUNT)
048100               MOVE LUPF-PLAYER-ID TO WS-LUP-PLAYER-ID (WS-LUP-COUNT)
048200           ELSE
048300               NEXT SENTENCE.
048400           GO TO 1700-LOAD-LINEUP-TABLE.
048500       1700-LOAD-LINEUP-TABLE-EXIT.
048600           CLOSE LINEUP-FEED.
048700           EXIT.
048800
048900       1800-LOAD-FORM-TABLE.
049000           READ FORM-FEED
049100               AT END GO TO 1800-LOAD-FORM-TABLE-EXIT.
049200           IF FRMF-DETAIL
049300               ADD 1 TO WS-FRM-COUNT
049400               MOVE FRMF-MATCH-ID    TO WS-FRM-MATCH-ID (WS-FRM-COUNT)
049500               MOVE FRMF-HOME-FORM   TO
049600                             WS-FRM-HOME-FORM (WS-FRM-COUNT)
049700               MOVE FRMF-AWAY-FORM   TO
049800                             WS-FRM-AWAY-FORM (WS-FRM-COUNT)
049900      *        RATING ARRIVES NUMERIC OFF THE FEED; ZERO ALREADY
050000      *        MEANS "NO RATING", SO NO BLANK TEST IS NEEDED.  REQ
050100      *        BA-0114.
050200               MOVE FRMF-HOME-RATING TO
050300                             WS-FRM-HOME-RATING (WS-FRM-COUNT)
050400               MOVE FRMF-AWAY-RATING TO
050500                             WS-FRM-AWAY-RATING (WS-FRM-COUNT)
050600           ELSE
050700               NEXT SENTENCE.
050800           GO TO 1800-LOAD-FORM-TABLE.
050900       1800-LOAD-FORM-TABLE-EXIT.
051000           CLOSE FORM-FEED.
051100           EXIT.
051200
051300      ******************************************************************
051400      *  2000-LOAD-MASTER-TABLE -- SELECT NOTSTARTED MATCHES OF        *
051500      *  MEDIUM/GOOD/TOP REPUTATION KICKING OFF WITHIN SIX HOURS.      *
051600      *  REQ BA-0044, BA-0075, BA-0079.                                *
051700      ******************************************************************
051800       2000-LOAD-MASTER-TABLE.
051900           READ MATCH-MASTER-OLD
052000               AT END GO TO 2000-LOAD-MASTER-TABLE-EXIT.
052100           ADD 1 TO WS-TABLE-COUNT.
052200           MOVE MATM-O-MATCH-ID     TO WS-MAT-MATCH-ID (WS-TABLE-COUNT).
052300           MOVE MATM-O-HOME-TEAM-ID TO
052400                         WS-MAT-HOME-TEAM-ID (WS-TABLE-COUNT).
052500           MOVE MATM-O-AWAY-TEAM-ID TO
052600                         WS-MAT-AWAY-TEAM-ID (WS-TABLE-COUNT).
052700           MOVE MATM-O-TOURN-ID     TO
052800                         WS-MAT-TOURN-ID (WS-TABLE-COUNT).
052900           MOVE MATM-O-ROUND-NUMBER TO
053000                         WS-MAT-ROUND-NUMBER (WS-TABLE-COUNT).
053100           MOVE MATM-O-MATCH-TIME   TO
053200                         WS-MAT-MATCH-TIME (WS-TABLE-COUNT).
053300           MOVE MATM-O-HOME-SCORE   TO
053400                         WS-MAT-HOME-SCORE (WS-TABLE-COUNT).
053500           MOVE MATM-O-AWAY-SCORE   TO
053600                         WS-MAT-AWAY-SCORE (WS-TABLE-COUNT).
053700           MOVE MATM-O-MATCH-STATUS TO
053800                         WS-MAT-MATCH-STATUS (WS-TABLE-COUNT).
053900           MOVE MATM-O-SEASON-ID    TO
054000                         WS-MAT-SEASON-ID (WS-TABLE-COUNT).
054100           MOVE MATM-O-HOME-LINEUP  TO
054200                         WS-MAT-HOME-LINEUP (WS-TABLE-COUNT).
054300           MOVE MATM-O-AWAY-LINEUP  TO
054400                         WS-MAT-AWAY-LINEUP (WS-TABLE-COUNT).
054500           MOVE MATM-O-HOME-FORM    TO
054600                         WS-MAT-HOME-FORM (WS-TABLE-COUNT).
054700           MOVE MATM-O-AWAY-FORM    TO
054800                         WS-MAT-AWAY-FORM (WS-TABLE-COUNT).
054900           MOVE MATM-O-HOME-RATING  TO
055000                         WS-MAT-HOME-RATING (WS-TABLE-COUNT).
055100           MOVE MATM-O-AWAY-RATING  TO
055200                         WS-MAT-AWAY-RATING (WS-TABLE-COUNT).
055300           MOVE 'N' TO WS-ELIGIBLE-SW.
055400           IF MATM-O-NOTSTARTED
055500              AND MATM-O-MATCH-TIME (1:16) < WS-WINDOW-TIMESTAMP (1:16)
055600               PERFORM 2100-CHECK-TIER
055700                   THRU 2100-CHECK-TIER-EXIT.
055800           IF WS-ROW-ELIGIBLE
055900               PERFORM 3000-APPLY-LINEUP-FORM
056000                   THRU 3000-APPLY-LINEUP-FORM-EXIT.
056100           GO TO 2000-LOAD-MASTER-TABLE.
056200       2000-LOAD-MASTER-TABLE-EXIT.
056300           CLOSE MATCH-MASTER-OLD.
056400           EXIT.
056500
056600       2100-CHECK-TIER.
056700           MOVE 'N' TO WS-FOUND-SW.
056800           MOVE 1   TO WS-SRCH-IX.
056900       2100-SEARCH-LOOP.
057000           IF WS-SRCH-IX > WS-TOURN-COUNT
057100               GO TO 2100-CHECK-TIER-EXIT.
057200           IF WS-TRN-TOURN-ID (WS-SRCH-IX) =
057300                         WS-MAT-TOURN-ID (WS-TABLE-COUNT)
057400               MOVE 'Y' TO WS-FOUND-SW
057500               GO TO 2100-CHECK-TIER-EXIT.
057600           ADD 1 TO WS-SRCH-IX.
057700           GO TO 2100-SEARCH-LOOP.
057800       2100-CHECK-TIER-EXIT.
057900           IF WS-FOUND
058000              AND (WS-TRN-REPUTATION-TIER (WS-SRCH-IX) = 'medium'
058100                OR WS-TRN-REPUTATION-TIER (WS-SRCH-IX) = 'good'
058200                OR WS-TRN-REPUTATION-TIER (WS-SRCH-IX) = 'top')
058300               MOVE 'Y' TO WS-ELIGIBLE-SW.
058400           EXIT.
058500
058600      ******************************************************************
058700      *  3000-APPLY-LINEUP-FORM -- BOTH SIDES MUST HAVE A LINEUP AND  *
058800      *  A FORM RECORD, ELSE THE MATCH IS LEFT UNCHANGED.  REQ        *
058900      *  BA-0075.                                                     *
059000      ******************************************************************
059100       3000-APPLY-LINEUP-FORM.
059200           MOVE 'N' TO WS-HOME-LISTED-SW.
059300           MOVE 'N' TO WS-AWAY-LISTED-SW.
059400           MOVE 1   TO WS-SRCH-IX.
059500       3000-SCAN-LINEUP.
059600           IF WS-SRCH-IX > WS-LUP-COUNT
059700               GO TO 3000-SCAN-DONE.
059800           IF WS-LUP-MATCH-ID (WS-SRCH-IX) =
059900                         WS-MAT-MATCH-ID (WS-TABLE-COUNT)
060000               IF WS-LUP-SIDE (WS-SRCH-IX) = 'H'
060100                   MOVE 'Y' TO WS-HOME-LISTED-SW
060200               ELSE
060300                   MOVE 'Y' TO WS-AWAY-LISTED-SW.
060400           ADD 1 TO WS-SRCH-IX.
060500           GO TO 3000-SCAN-LINEUP.
060600       3000-SCAN-DONE.
060700           IF NOT WS-HOME-LISTED OR NOT WS-AWAY-LISTED
060800               GO TO 3000-APPLY-LINEUP-FORM-EXIT.
060900           MOVE 'N' TO WS-FOUND-SW.
061000           MOVE 1   TO WS-SRCH-IX.
061100       3000-SEARCH-FORM.
061200           IF WS-SRCH-IX > WS-FRM-COUNT
061300               GO TO 3000-SEARCH-FORM-DONE.
061400           IF WS-FRM-MATCH-ID (WS-SRCH-IX) =
061500                         WS-MAT-MATCH-ID (WS-TABLE-COUNT)
061600               MOVE 'Y' TO WS-FOUND-SW
061700               GO TO 3000-SEARCH-FORM-DONE.
061800           ADD 1 TO WS-SRCH-IX.
061900           GO TO 3000-SEARCH-FORM.
062000       3000-SEARCH-FORM-DONE.
062100           IF NOT WS-FOUND
062200               GO TO 3000-APPLY-LINEUP-FORM-EXIT.
062300           MOVE WS-FRM-HOME-FORM (WS-SRCH-IX) TO
062400                         WS-MAT-HOME-FORM (WS-TABLE-COUNT).
062500           MOVE WS-FRM-AWAY-FORM (WS-SRCH-IX) TO
062600                         WS-MAT-AWAY-FORM (WS-TABLE-COUNT).
062700           MOVE WS-FRM-HOME-RATING (WS-SRCH-IX) TO
062800                         WS-MAT-HOME-RATING (WS-TABLE-COUNT).
062900           MOVE WS-FRM-AWAY-RATING (WS-SRCH-IX) TO
063000                         WS-MAT-AWAY-RATING (WS-TABLE-COUNT).
063100           MOVE 'H' TO WS-LUP-SIDE (WS-LUP-COUNT + 1).
063200           PERFORM 3500-SUM-LINEUP-VALUE
063300               THRU 3500-SUM-LINEUP-VALUE-EXIT.
063400           MOVE WS-LINEUP-SUM TO
063500                         WS-MAT-HOME-LINEUP (WS-TABLE-COUNT).
063600           MOVE 'A' TO WS-LUP-SIDE (WS-LUP-COUNT + 1).
063700           PERFORM 3500-SUM-LINEUP-VALUE
063800               THRU 3500-SUM-LINEUP-VALUE-EXIT.
063900           MOVE WS-LINEUP-SUM TO
064000                         WS-MAT-AWAY-LINEUP (WS-TABLE-COUNT).
064100           ADD 1 TO WS-UPDATED-CT.
064200       3000-APPLY-LINEUP-FORM-EXIT.
064300           EXIT.
064400
064500      ******************************************************************
064600      *  3500-SUM-LINEUP-VALUE -- TOTALS MARKET VALUE FOR THE SIDE    *
064700      *  MARKED IN WS-LUP-SIDE(WS-LUP-COUNT+1), USED AS A WORK CELL.  *
064800      *  PLAYERS NOT FOUND ON THE PLAYER MASTER CONTRIBUTE ZERO.      *
064900      ******************************************************************
065000       3500-SUM-LINEUP-VALUE.
065100           MOVE ZERO TO WS-LINEUP-SUM.
065200           MOVE 1    TO WS-SRCH-IX.
065300       3500-SCAN-LOOP.
065400           IF WS-SRCH-IX > WS-LUP-COUNT
065500               GO TO 3500-SUM-LINEUP-VALUE-EXIT.
065600           IF WS-LUP-MATCH-ID (WS-SRCH-IX) =
065700                         WS-MAT-MATCH-ID (WS-TABLE-COUNT)
065800              AND WS-LUP-SIDE (WS-SRCH-IX) =
065900                         WS-LUP-SIDE (WS-LUP-COUNT + 1)
066000               PERFORM 3600-ADD-PLAYER-VALUE
066100                   THRU 3600-ADD-PLAYER-VALUE-EXIT.
066200           ADD 1 TO WS-SRCH-IX.
066300           GO TO 3500-SCAN-LOOP.
066400       3500-SUM-LINEUP-VALUE-EXIT.
066500           EXIT.
066600
066700       3600-ADD-PLAYER-VALUE.
066800           MOVE 'N' TO WS-FOUND-SW.
066900           MOVE 1   TO WS-OUT-IX.
067000       3600-PLAYER-LOOP.
067100           IF WS-OUT-IX > WS-PLAYER-COUNT
067200               GO TO 3600-ADD-PLAYER-VALUE-EXIT.
067300           IF WS-PLR-PLAYER-ID (WS-OUT-IX) =
067400                         WS-LUP-PLAYER-ID (WS-SRCH-IX)
067500               ADD WS-PLR-MARKET-VALUE (WS-OUT-IX) TO WS-LINEUP-SUM
067600               MOVE 'Y' TO WS-FOUND-SW
067700               GO TO 3600-ADD-PLAYER-VALUE-EXIT.
067800           ADD 1 TO WS-OUT-IX.
067900           GO TO 3600-PLAYER-LOOP.
068000       3600-ADD-PLAYER-VALUE-EXIT.
068100           EXIT.
068200
068300       5000-WRITE-NEW-MASTER.
068400           OPEN OUTPUT MATCH-MASTER-NEW.
068500           MOVE 1 TO WS-OUT-IX.
068600       5000-WRITE-LOOP.
068700           IF WS-OUT-IX > WS-TABLE-COUNT
068800               GO TO 5000-WRITE-NEW-MASTER-EXIT.
068900           MOVE WS-MAT-MATCH-ID (WS-OUT-IX)     TO MATM-N-MATCH-ID.
069000           MOVE WS-MAT-HOME-TEAM-ID (WS-OUT-IX) TO MATM-N-HOME-TEAM-ID.
069100           MOVE WS-MAT-AWAY-TEAM-ID (WS-OUT-IX) TO MATM-N-AWAY-TEAM-ID.
069200           MOVE WS-MAT-TOURN-ID (WS-OUT-IX)     TO MATM-N-TOURN-ID.
069300           MOVE WS-MAT-ROUND-NUMBER (WS-OUT-IX) TO MATM-N-ROUND-NUMBER.
069400           MOVE WS-MAT-MATCH-TIME (WS-OUT-IX)   TO MATM-N-MATCH-TIME.
069500           MOVE WS-MAT-HOME-SCORE (WS-OUT-IX)   TO MATM-N-HOME-SCORE.
069600           MOVE WS-MAT-AWAY-SCORE (WS-OUT-IX)   TO MATM-N-AWAY-SCORE.
069700           MOVE WS-MAT-MATCH-STATUS (WS-OUT-IX) TO MATM-N-MATCH-STATUS.
069800           MOVE WS-MAT-SEASON-ID (WS-OUT-IX)    TO MATM-N-SEASON-ID.
069900           MOVE WS-MAT-HOME-LINEUP (WS-OUT-IX)  TO MATM-N-HOME-LINEUP.
070000           MOVE WS-MAT-AWAY-LINEUP (WS-OUT-IX)  TO MATM-N-AWAY-LINEUP.
070100           MOVE WS-MAT-HOME-FORM (WS-OUT-IX)    TO MATM-N-HOME-FORM.
070200           MOVE WS-MAT-AWAY-FORM (WS-OUT-IX)    TO MATM-N-AWAY-FORM.
070300           MOVE WS-MAT-HOME-RATING (WS-OUT-IX)  TO MATM-N-HOME-RATING.
070400           MOVE WS-MAT-AWAY-RATING (WS-OUT-IX)  TO MATM-N-AWAY-RATING.
070500           WRITE MATM-NEW-REC.
070600           ADD 1 TO WS-OUT-IX.
070700           GO TO 5000-WRITE-LOOP.
070800       5000-WRITE-NEW-MASTER-EXIT.
070900           CLOSE MATCH-MASTER-NEW.
071000           EXIT.
071100
071200       8000-WRITE-RUN-LOG.
071300           OPEN OUTPUT RUN-LOG-FILE.
071400           MOVE WS-UPDATED-CT TO WS-RL-UPD.
071500           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
071600           CLOSE RUN-LOG-FILE.
071700       8000-WRITE-RUN-LOG-EXIT.
071800           EXIT.
