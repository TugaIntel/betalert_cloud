000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    RESULT-SYNC.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY J PALERMO.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  01/18/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  01/18/89  TO   ORIGINAL CODING.  REFRESHES SCORE/STATUS ON    *
001200      *                 MATCHES THAT HAVE STARTED OR ARE DUE WITHIN    *
001300      *                 FIVE MINUTES.  REQ BA-0033.                    *
001400      *  09/02/90  JP   STATUS-ONLY CHANGES (NO SCORE MOVEMENT) NOW    *
001500      *                 COUNTED AS UPDATES, NOT SKIPPED.  REQ BA-0059. *
001600      *  12/21/98  KS   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS IN   *
001700      *                 THIS PROGRAM; REVIEWED AND SIGNED OFF.         *
001800      *                 REQ Y2K-0006.                                  *
001900      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002000      *                 REQ Y2K-0006.                                  *
002100      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002200      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
002300      *                 MATM-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
002400      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
002500      *                 SYNC SUITE. REQ BA-0115.                      *
002600      ******************************************************************
002700      *  THIS PROGRAM REWRITES THE MATCH MASTER, REFRESHING HOME AND   *
002800      *  AWAY SCORE AND STATUS FOR MATCHES IN PLAY OR ABOUT TO START.  *
002900      *  RUNS EVERY FEW MINUTES WHILE MATCHES ARE LIVE.                *
003000      ******************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           UPSI-0 IS WS-RERUN-SWITCH.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT MATCH-MASTER-OLD ASSIGN TO MAT-MAST-OLD
003900               ORGANIZATION IS SEQUENTIAL.
004000           SELECT MATCH-MASTER-NEW ASSIGN TO MAT-MAST-NEW
004100               ORGANIZATION IS SEQUENTIAL.
004200           SELECT RESULT-FEED       ASSIGN TO RES-FEED
004300               ORGANIZATION IS SEQUENTIAL.
004400           SELECT RUN-LOG-FILE      ASSIGN TO RUN-LOG
004500               ORGANIZATION IS LINE SEQUENTIAL.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900      ******************************************************************
005000      *  MATCH MASTER -- FULL RECORD, SORTED ASCENDING BY MATCH-ID.   *
005100      ******************************************************************
005200       FD  MATCH-MASTER-OLD
005300           LABEL RECORD STANDARD.
005400       01  MATM-OLD-REC.
005500           05  MATM-O-MATCH-ID            PIC 9(10).
005600           05  MATM-O-HOME-TEAM-ID        PIC 9(9).
005700           05  MATM-O-AWAY-TEAM-ID        PIC 9(9).
005800           05  MATM-O-TOURN-ID            PIC 9(9).
005900           05  MATM-O-ROUND-NUMBER        PIC 9(3).
006000           05  MATM-O-MATCH-TIME          PIC X(19).
006100           05  MATM-O-HOME-SCORE          PIC S9(3).
006200           05  MATM-O-AWAY-SCORE          PIC S9(3).
006300           05  MATM-O-MATCH-STATUS        PIC X(10).
006400               88  MATM-O-NOTSTARTED          VALUE 'notstarted'.
006500               88  MATM-O-INPROGRESS          VALUE 'inprogress'.
006600               88  MATM-O-FINISHED            VALUE 'finished'.
006700           05  MATM-O-SEASON-ID           PIC 9(9).
006800           05  MATM-O-HOME-LINEUP         PIC S9(9)V9(2).
006900           05  MATM-O-AWAY-LINEUP         PIC S9(9)V9(2).
007000           05  MATM-O-HOME-FORM           PIC X(5).
007100           05  MATM-O-AWAY-FORM           PIC X(5).
007200           05  MATM-O-HOME-RATING         PIC S9(2)V9(2).
007300           05  MATM-O-AWAY-RATING         PIC S9(2)V9(2).
007400           05  FILLER                     PIC X(10).
007500
007600       FD  MATCH-MASTER-NEW
007700           LABEL RECORD STANDARD.
007800       01  MATM-NEW-REC.
007900           05  MATM-N-MATCH-ID            PIC 9(10).
008000           05  MATM-N-HOME-TEAM-ID        PIC 9(9).
008100           05  MATM-N-AWAY-TEAM-ID        PIC 9(9).
008200           05  MATM-N-TOURN-ID            PIC 9(9).
008300           05  MATM-N-ROUND-NUMBER        PIC 9(3).
008400           05  MATM-N-MATCH-TIME          PIC X(19).
008500           05  MATM-N-HOME-SCORE          PIC S9(3).
008600           05  MATM-N-AWAY-SCORE          PIC S9(3).
008700           05  MATM-N-MATCH-STATUS        PIC X(10).
008800           05  MATM-N-SEASON-ID           PIC 9(9).
008900           05  MATM-N-HOME-LINEUP         PIC S9(9)V9(2).
009000           05  MATM-N-AWAY-LINEUP         PIC S9(9)V9(2).
009100           05  MATM-N-HOME-FORM           PIC X(5).
009200           05  MATM-N-AWAY-FORM           PIC X(5).
009300           05  MATM-N-HOME-RATING         PIC S9(2)V9(2).
009400           05  MATM-N-AWAY-RATING         PIC S9(2)V9(2).
009500           05  FILLER                     PIC X(10).
009600
009700      ******************************************************************
009800      *  RESULT FEED -- CURRENT EVENT RECORD PER LIVE MATCH.  HEADER/ *
009900      *  TRAILER ENVELOPE AROUND ONE DETAIL PER RECORD.               *
010000      ******************************************************************
010100       FD  RESULT-FEED
010200           LABEL RECORD STANDARD.
010300       01  RESF-REC.
010400           05  RESF-RECORD-TYPE-CD        PIC X(1).
010500               88  RESF-HEADER                VALUE 'H'.
010600               88  RESF-DETAIL                VALUE 'D'.
010700               88  RESF-TRAILER               VALUE 'T'.
010800           05  RESF-HEADER-AREA.
010900               10  RESF-EXTRACT-DATE.
011000                   15  RESF-EXTRACT-YYYY  PIC 9(4).
011100                   15  RESF-EXTRACT-MM    PIC 9(2).
011200                   15  RESF-EXTRACT-DD    PIC 9(2).
011300               10  FILLER                 PIC X(36).
011400           05  RESF-DETAIL-AREA REDEFINES RESF-HEADER-AREA.
011500               10  RESF-MATCH-ID          PIC 9(10).
011600               10  RESF-HOME-SCORE        PIC S9(3).
011700               10  RESF-AWAY-SCORE        PIC S9(3).
011800               10  RESF-MATCH-STATUS      PIC X(10).
011900               10  FILLER                 PIC X(19).
012000           05  RESF-TRAILER-AREA REDEFINES RESF-HEADER-AREA.
012100               10  RESF-EXTRACT-ROW-CT    PIC 9(9) COMP.
012200               10  FILLER                 PIC X(35).
012300
012400       FD  RUN-LOG-FILE
012500           LABEL RECORD OMITTED.
012600       01  RUN-LOG-LINE                   PIC X(80).
012700
012800       WORKING-STORAGE SECTION.
012900       01  WS-RUN-DATE.
013000           05  WS-RUN-YYYY                PIC 9(4).
013100           05  FILLER                     PIC X(1)  VALUE '-'.
013200           05  WS-RUN-MM                  PIC 9(2).
013300           05  FILLER                     PIC X(1)  VALUE '-'.
013400           05  WS-RUN-DD                  PIC 9(2).
013500       01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
013600           05  WS-RUN-YYYY-N              PIC 9(4).
013700           05  FILLER                     PIC X(1).
013800           05  WS-RUN-MM-N                PIC 9(2).
013900           05  FILLER                     PIC X(1).
014000           05  WS-RUN-DD-N                PIC 9(2).
014100       01  WS-SYSTEM-DATE.
014200           05  WS-SYS-YY                  PIC 9(2).
014300           05  WS-SYS-MM                  PIC 9(2).
014400           05  WS-SYS-DD                  PIC 9(2).
014500       01  WS-SYSTEM-TIME.
014600           05  WS-SYS-HH                  PIC 9(2).
014700           05  WS-SYS-MN                  PIC 9(2).
014800           05  FILLER                     PIC X(4).
014900
015000       01  WS-WINDOW-TIME.
015100           05  WS-WIN-HH                  PIC 9(2).
015200           05  FILLER                     PIC X(1)  VALUE ':'.
015300           05  WS-WIN-MN                  PIC 9(2).
015400       01  WS-WINDOW-TIME-NUM REDEFINES WS-WINDOW-TIME.
015500           05  WS-WIN-HH-N                PIC 9(2).
015600           05  FILLER                     PIC X(1).
015700           05  WS-WIN-MN-N                PIC 9(2).
015800
015900       01  WS-RUN-TIMESTAMP.
016000           05  WS-RT-DATE                 PIC X(10).
016100           05  FILLER                     PIC X(1)  VALUE SPACE.
016200           05  WS-RT-TIME                 PIC X(5).
016300           05  FILLER                     PIC X(3)  VALUE SPACES.
016400
016500       01  WS-WINDOW-TIMESTAMP.
016600           05  WS-WT-DATE                 PIC X(10).
016700           05  FILLER                     PIC X(1)  VALUE SPACE.
016800           05  WS-WT-TIME                 PIC X(5).
016900           05  FILLER                     PIC X(3)  VALUE SPACES.
017000
017100       77  WS-TABLE-COUNT             PIC 9(5)  COMP    VALUE ZERO.
017200       77  WS-FEED-COUNT              PIC 9(6)  COMP    VALUE ZERO.
017300       77  WS-SRCH-IX                 PIC 9(6)  COMP    VALUE ZERO.
017400       77  WS-OUT-IX                  PIC 9(6)  COMP    VALUE ZERO.
017500       77  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
017600           88  WS-FOUND                   VALUE 'Y'.
017700       77  WS-ELIGIBLE-SW             PIC X(1)  VALUE 'N'.
017800           88  WS-ROW-ELIGIBLE            VALUE 'Y'.
017900       77  WS-UPDATED-CT              PIC 9(7)  COMP    VALUE ZERO.
018000
018100       01  WS-MATCH-TABLE.
018200           05  WS-MAT-ENTRY OCCURS 8000 TIMES.
018300               10  WS-MAT-MATCH-ID         PIC 9(10).
018400               10  WS-MAT-HOME-TEAM-ID     PIC 9(9).
018500               10  WS-MAT-AWAY-TEAM-ID     PIC 9(9).
018600               10  WS-MAT-TOURN-ID         PIC 9(9).
018700               10  WS-MAT-ROUND-NUMBER     PIC 9(3).
018800               10  WS-MAT-MATCH-TIME       PIC X(19).
018900               10  WS-MAT-HOME-SCORE       PIC S9(3).
019000               10  WS-MAT-AWAY-SCORE       PIC S9(3).
019100               10  WS-MAT-MATCH-STATUS     PIC X(10).
019200               10  WS-MAT-SEASON-ID        PIC 9(9).
019300               10  WS-MAT-HOME-LINEUP      PIC S9(9)V9(2).
019400               10  WS-MAT-AWAY-LINEUP      PIC S9(9)V9(2).
019500               10  WS-MAT-HOME-FORM        PIC X(5).
019600               10  WS-MAT-AWAY-FORM        PIC X(5).
019700               10  WS-MAT-HOME-RATING      PIC S9(2)V9(2).
019800               10  WS-MAT-AWAY-RATING      PIC S9(2)V9(2).
019900
020000       01  WS-FEED-TABLE.
020100           05  WS-FD-ENTRY OCCURS 8000 TIMES.
020200               10  WS-FD-MATCH-ID          PIC 9(10).
020300               10  WS-FD-HOME-SCORE        PIC S9(3).
020400               10  WS-FD-AWAY-SCORE        PIC S9(3).
020500               10  WS-FD-MATCH-STATUS      PIC X(10).
020600
020700       01  WS-RUN-LOG-DETAIL.
020800           05  FILLER                     PIC X(9)  VALUE 'Updated '.
020900           05  WS-RL-UPD                  PIC ZZZ9.
021000           05  FILLER                     PIC X(8)  VALUE ' matches'.
021100           05  FILLER                     PIC X(1)  VALUE '.'.
021200           05  FILLER                     PIC X(57) VALUE SPACES.
021300
021400       PROCEDURE DIVISION.
021500      ******************************************************************
021600      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0033.       *
021700      ******************************************************************
021800       0000-MAIN-CONTROL.
021900           PERFORM 1000-INITIALIZE
022000               THRU 1000-INITIALIZE-EXIT.
022100           PERFORM 1500-LOAD-FEED-TABLE
022200               THRU 1500-LOAD-FEED-TABLE-EXIT.
022300           PERFORM 2000-LOAD-MASTER-TABLE
022400               THRU 2000-LOAD-MASTER-TABLE-EXIT.
022500           PERFORM 5000-WRITE-NEW-MASTER
022600               THRU 5000-WRITE-NEW-MASTER-EXIT.
022700           PERFORM 8000-WRITE-RUN-LOG
022800               THRU 8000-WRITE-RUN-LOG-EXIT.
022900           STOP RUN.
023000
023100      ******************************************************************
023200      *  1000-INITIALIZE -- BUILDS THE RUN-TIME-PLUS-FIVE-MINUTES     *
023300      *  WINDOW BOUND AS A COMPARABLE "YYYY-MM-DD HH:MM" STRING.      *
023400      ******************************************************************
023500       1000-INITIALIZE.
023600           ACCEPT WS-SYSTEM-DATE FROM DATE.
023700           ACCEPT WS-SYSTEM-TIME FROM TIME.
023800           IF WS-SYS-YY < 70
023900               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
024000           ELSE
024100               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
024200           MOVE WS-SYS-MM TO WS-RUN-MM.
024300           MOVE WS-SYS-DD TO WS-RUN-DD.
024400           MOVE WS-RUN-DATE TO WS-RT-DATE.
024500           MOVE WS-RUN-DATE TO WS-WT-DATE.
024600           MOVE WS-SYS-HH   TO WS-WIN-HH.
024700           MOVE WS-SYS-MN   TO WS-WIN-MN.
024800           MOVE WS-WINDOW-TIME TO WS-RT-TIME.
024900           ADD 5 TO WS-WIN-MN-N.
025000           IF WS-WIN-MN-N > 59
025100               SUBTRACT 60 FROM WS-WIN-MN-N
025200               ADD 1 TO WS-WIN-HH-N
025300               IF WS-WIN-HH-N > 23
025400                   MOVE 0 TO WS-WIN-HH-N.
025500           MOVE WS-WINDOW-TIME TO WS-WT-TIME.
025600           OPEN INPUT  MATCH-MASTER-OLD.
025700           OPEN INPUT  RESULT-FEED.
025800       1000-INITIALIZE-EXIT.
025900           EXIT.
026000
026100       1500-LOAD-FEED-TABLE.
026200           READ RESULT-FEED
026300               AT END GO TO 1500-LOAD-FEED-TABLE-EXIT.
026400           IF RESF-DETAIL
026500               ADD 1 TO WS-FEED-COUNT
026600               MOVE RESF-MATCH-ID     TO WS-FD-MATCH-ID (WS-FEED-COUNT)
026700               MOVE RESF-HOME-SCORE   TO
026800                             WS-FD-HOME-SCORE (WS-FEED-COUNT)
026900               MOVE RESF-AWAY-SCORE   TO
027000                             WS-FD-AWAY-SCORE (WS-FEED-COUNT)
027100               MOVE RESF-MATCH-STATUS TO
027200                             WS-FD-MATCH-STATUS (WS-FEED-COUNT)
027300           ELSE
027400               NEXT SENTENCE.
027500           GO TO 1500-LOAD-FEED-TABLE.
027600       1500-LOAD-FEED-TABLE-EXIT.
027700           CLOSE RESULT-FEED.
027800           EXIT.
027900
028000      ******************************************************************
028100      *  2000-LOAD-MASTER-TABLE -- SELECT INPROGRESS/NOTSTARTED        *
028200      *  MATCHES DUE AT OR BEFORE RUN-TIME + 5 MINUTES, APPLY THE      *
028300      *  FEED'S CURRENT SCORE/STATUS.  REQ BA-0033, BA-0059.           *
028400      ******************************************************************
028500       2000-LOAD-MASTER-TABLE.
028600           READ MATCH-MASTER-OLD
028700               AT END GO TO 2000-LOAD-MASTER-TABLE-EXIT.
028800           ADD 1 TO WS-TABLE-COUNT.
028900           MOVE MATM-O-MATCH-ID     TO WS-MAT-MATCH-ID (WS-TABLE-COUNT).
029000           MOVE MATM-O-HOME-TEAM-ID TO
029100                         WS-MAT-HOME-TEAM-ID (WS-TABLE-COUNT).
029200           MOVE MATM-O-AWAY-TEAM-ID TO
029300                         WS-MAT-AWAY-TEAM-ID (WS-TABLE-COUNT).
029400           MOVE MATM-O-TOURN-ID     TO
029500                         WS-MAT-TOURN-ID (WS-TABLE-COUNT).
029600           MOVE MATM-O-ROUND-NUMBER TO
029700                         WS-MAT-ROUND-NUMBER (WS-TABLE-COUNT).
029800           MOVE MATM-O-MATCH-TIME   TO
029900                         WS-MAT-MATCH-TIME (WS-TABLE-COUNT).
030000           MOVE MATM-O-HOME-SCORE   TO
030100                         WS-MAT-HOME-SCORE (WS-TABLE-COUNT).
030200           MOVE MATM-O-AWAY-SCORE   TO
030300                         WS-MAT-AWAY-SCORE (WS-TABLE-COUNT).
030400           MOVE MATM-O-MATCH-STATUS TO
030500                         WS-MAT-MATCH-STATUS (WS-TABLE-COUNT).
030600           MOVE MATM-O-SEASON-ID    TO
030700                         WS-MAT-SEASON-ID (WS-TABLE-COUNT).
030800           MOVE MATM-O-HOME-LINEUP  TO
030900                         WS-MAT-HOME-LINEUP (WS-TABLE-COUNT).
031000           MOVE MATM-O-AWAY-LINEUP  TO
031100                         WS-MAT-AWAY-LINEUP (WS-TABLE-COUNT).
031200           MOVE MATM-O-HOME-FORM    TO
031300                         WS-MAT-HOME-FORM (WS-TABLE-COUNT).
031400           MOVE MATM-O-AWAY-FORM    TO
031500                         WS-MAT-AWAY-FORM (WS-TABLE-COUNT).
031600           MOVE MATM-O-HOME-RATING  TO
031700                         WS-MAT-HOME-RATING (WS-TABLE-COUNT).
031800           MOVE MATM-O-AWAY-RATING  TO
031900                         WS-MAT-AWAY-RATING (WS-TABLE-COUNT).
032000           MOVE 'N' TO WS-ELIGIBLE-SW.
032100           IF MATM-O-NOTSTARTED OR MATM-O-INPROGRESS
032200               IF MATM-O-MATCH-TIME (1:16) <= WS-WINDOW-TIMESTAMP (1:16)
032300                   MOVE 'Y' TO WS-ELIGIBLE-SW.
032400           IF WS-ROW-ELIGIBLE
032500               PERFORM 3000-APPLY-RESULT
032600                   THRU 3000-APPLY-RESULT-EXIT.
032700           GO TO 2000-LOAD-MASTER-TABLE.
032800       2000-LOAD-MASTER-TABLE-EXIT.
032900           CLOSE MATCH-MASTER-OLD.
033000           EXIT.
033100
033200       3000-APPLY-RESULT.
033300           MOVE 'N' TO WS-FOUND-SW.
033400           MOVE 1   TO WS-SRCH-IX.
033500       3000-SEARCH-LOOP.
033600           IF WS-SRCH-IX > WS-FEED-COUNT
033700               GO TO 3000-APPLY-RESULT-EXIT.
033800           IF WS-FD-MATCH-ID (WS-SRCH-IX) = WS-MAT-MATCH-ID
033900                         (WS-TABLE-COUNT)
034000               MOVE 'Y' TO WS-FOUND-SW
034100               GO TO 3000-FOUND-ROW.
034200           ADD 1 TO WS-SRCH-IX.
034300           GO TO 3000-SEARCH-LOOP.
034400       3000-FOUND-ROW.
034500           IF WS-MAT-HOME-SCORE (WS-TABLE-COUNT)
034600                         NOT = WS-FD-HOME-SCORE (WS-SRCH-IX)
034700              OR WS-MAT-AWAY-SCORE (WS-TABLE-COUNT)
034800                         NOT = WS-FD-AWAY-SCORE (WS-SRCH-IX)
034900              OR WS-MAT-MATCH-STATUS (WS-TABLE-COUNT)
035000                         NOT = WS-FD-MATCH-STATUS (WS-SRCH-IX)
035100               MOVE WS-FD-HOME-SCORE (WS-SRCH-IX) TO
035200                         WS-MAT-HOME-SCORE (WS-TABLE-COUNT)
035300               MOVE WS-FD-AWAY-SCORE (WS-SRCH-IX) TO
035400                         WS-MAT-AWAY-SCORE (WS-TABLE-COUNT)
035500               MOVE WS-FD-MATCH-STATUS (WS-SRCH-IX) TO
035600                         WS-MAT-MATCH-STATUS (WS-TABLE-COUNT)
035700               ADD 1 TO WS-UPDATED-CT
035800           ELSE
035900               NEXT SENTENCE.
036000       3000-APPLY-RESULT-EXIT.
036100           EXIT.
036200
036300       5000-WRITE-NEW-MASTER.
036400           OPEN OUTPUT MATCH-MASTER-NEW.
036500           MOVE 1 TO WS-OUT-IX.
036600       5000-WRITE-LOOP.
036700           IF WS-OUT-IX > WS-TABLE-COUNT
036800               GO TO 5000-WRITE-NEW-MASTER-EXIT.
036900           MOVE WS-MAT-MATCH-ID (WS-OUT-IX)     TO MATM-N-MATCH-ID.
037000           MOVE WS-MAT-HOME-TEAM-ID (WS-OUT-IX) TO MATM-N-HOME-TEAM-ID.
037100           MOVE WS-MAT-AWAY-TEAM-ID (WS-OUT-IX) TO MATM-N-AWAY-TEAM-ID.
037200           MOVE WS-MAT-TOURN-ID (WS-OUT-IX)     TO MATM-N-TOURN-ID.
037300           MOVE WS-MAT-ROUND-NUMBER (WS-OUT-IX) TO MATM-N-ROUND-NUMBER.
037400           MOVE WS-MAT-MATCH-TIME (WS-OUT-IX)   TO MATM-N-MATCH-TIME.
037500           MOVE WS-MAT-HOME-SCORE (WS-OUT-IX)   TO MATM-N-HOME-SCORE.
037600           MOVE WS-MAT-AWAY-SCORE (WS-OUT-IX)   TO MATM-N-AWAY-SCORE.
037700           MOVE WS-MAT-MATCH-STATUS (WS-OUT-IX) TO MATM-N-MATCH-STATUS.
037800           MOVE WS-MAT-SEASON-ID (WS-OUT-IX)    TO MATM-N-SEASON-ID.
037900           MOVE WS-MAT-HOME-LINEUP (WS-OUT-IX)  TO MATM-N-HOME-LINEUP.
038000           MOVE WS-MAT-AWAY-LINEUP (WS-OUT-IX)  TO MATM-N-AWAY-LINEUP.
038100           MOVE WS-MAT-HOME-FORM (WS-OUT-IX)    TO MATM-N-HOME-FORM.
038200           MOVE WS-MAT-AWAY-FORM (WS-OUT-IX)    TO MATM-N-AWAY-FORM.
038300           MOVE WS-MAT-HOME-RATING (WS-OUT-IX)  TO MATM-N-HOME-RATING.
038400           MOVE WS-MAT-AWAY-RATING (WS-OUT-IX)  TO MATM-N-AWAY-RATING.
038500           WRITE MATM-NEW-REC.
038600           ADD 1 TO WS-OUT-IX.
038700           GO TO 5000-WRITE-LOOP.
038800       5000-WRITE-NEW-MASTER-EXIT.
038900           CLOSE MATCH-MASTER-NEW.
039000           EXIT.
039100
039200       8000-WRITE-RUN-LOG.
039300           OPEN OUTPUT RUN-LOG-FILE.
039400           MOVE WS-UPDATED-CT TO WS-RL-UPD.
039500           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
039600           CLOSE RUN-LOG-FILE.
039700       8000-WRITE-RUN-LOG-EXIT.
039800           EXIT.
