000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PLAYER-SYNC.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY D MARCHETTI.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  03/11/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  03/11/89  TO   ORIGINAL CODING.  REFRESHES THE PLAYER ROSTER  *
001200      *                 FOR EVERY CLUB PLAYING INSIDE THE NEXT TWO     *
001300      *                 DAYS.  REQ BA-0032.                            *
001400      *  08/19/90  TO   MARKET VALUE NOW STORED IN THOUSANDS TO MATCH  *
001500      *                 TEAM-SYNC'S SQUAD-VALUE UNITS.  REQ BA-0058.   *
001600      *  03/02/92  DM   SQUAD-VALUE RECOMPUTE MOVED INTO THIS RUN SO   *
001700      *                 THE TEAM MASTER NEVER CARRIES A STALE AVERAGE  *
001800      *                 AFTER A ROSTER REFRESH.  REQ BA-0077.          *
001900      *  12/21/98  KS   Y2K REMEDIATION -- RUN-DATE WINDOW MATH        *
002000      *                 REVIEWED, NO 2-DIGIT CENTURY HELD ANYWHERE.    *
002100      *                 REQ Y2K-0005.                                  *
002200      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002300      *                 REQ Y2K-0005.                                  *
002400      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002500      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
002600      *                 PLRM-NEW-REC AND TEAM-NEW-REC FROM THE        *
002700      *                 WRITE-NEW PARAGRAPHS -- SAME FILLER-REFERENCE *
002800      *                 DEFECT FOUND ACROSS THE SYNC SUITE. REQ       *
002900      *                 BA-0115.                                      *
003000      ******************************************************************
003100      *  THIS PROGRAM DROPS AND REBUILDS THE PLAYER ROSTER FOR EVERY   *
003200      *  CLUB WITH A MATCH INSIDE THE NEXT TWO DAYS, THEN REFRESHES    *
003300      *  SQUAD-VALUE ON THE TEAM MASTER.  RUNS AFTER TEAM-SYNC.        *
003400      ******************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           UPSI-0 IS WS-RERUN-SWITCH.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT MATCH-MASTER    ASSIGN TO MAT-MAST
004300               ORGANIZATION IS SEQUENTIAL.
004400           SELECT TEAM-MASTER-OLD ASSIGN TO TEA-MAST-OLD
004500               ORGANIZATION IS SEQUENTIAL.
004600           SELECT TEAM-MASTER-NEW ASSIGN TO TEA-MAST-NEW
004700               ORGANIZATION IS SEQUENTIAL.
004800           SELECT PLAYER-MASTER-OLD ASSIGN TO PLR-MAST-OLD
004900               ORGANIZATION IS SEQUENTIAL.
005000           SELECT PLAYER-MASTER-NEW ASSIGN TO PLR-MAST-NEW
005100               ORGANIZATION IS SEQUENTIAL.
005200           SELECT PLAYER-FEED      ASSIGN TO PLR-FEED
005300               ORGANIZATION IS SEQUENTIAL.
005400           SELECT RUN-LOG-FILE     ASSIGN TO RUN-LOG
005500               ORGANIZATION IS LINE SEQUENTIAL.
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900      ******************************************************************
006000      *  MATCH MASTER -- READ ONLY.  SUPPLIES THE TWO-DAY TEAM WINDOW.*
006100      ******************************************************************
006200       FD  MATCH-MASTER
006300           LABEL RECORD STANDARD.
006400       01  MATM-REC.
006500           05  MATM-MATCH-ID              PIC 9(10).
006600           05  MATM-HOME-TEAM-ID          PIC 9(9).
006700           05  MATM-AWAY-TEAM-ID          PIC 9(9).
006800           05  FILLER                     PIC X(18).
006900           05  MATM-MATCH-TIME            PIC X(19).
007000           05  MATM-MATCH-TIME-QUAD REDEFINES MATM-MATCH-TIME.
007100               10  MATM-MT-CCYY           PIC 9(4).
007200               10  FILLER                 PIC X(1).
007300               10  MATM-MT-MM             PIC 9(2).
007400               10  FILLER                 PIC X(1).
007500               10  MATM-MT-DD             PIC 9(2).
007600               10  FILLER                 PIC X(1).
007700               10  MATM-MT-HH             PIC 9(2).
007800               10  FILLER                 PIC X(1).
007900               10  MATM-MT-MN             PIC 9(2).
008000               10  FILLER                 PIC X(1).
008100               10  MATM-MT-SS             PIC 9(2).
008200           05  FILLER                     PIC X(55).
008300
008400      ******************************************************************
008500      *  TEAM MASTER -- REWRITTEN TO CARRY THE REFRESHED SQUAD-VALUE. *
008600      ******************************************************************
008700       FD  TEAM-MASTER-OLD
008800           LABEL RECORD STANDARD.
008900       01  TEAM-OLD-REC.
009000           05  TEAM-O-TEAM-ID             PIC 9(9).
009100           05  TEAM-O-TEAM-NAME           PIC X(40).
009200           05  TEAM-O-SHORT-NAME          PIC X(20).
009300           05  TEAM-O-USER-COUNT          PIC 9(9).
009400           05  TEAM-O-STADIUM-CAP         PIC 9(7).
009500           05  TEAM-O-PRIMARY-TOURN-ID    PIC 9(9).
009600           05  TEAM-O-COUNTRY-ID          PIC 9(9).
009700           05  TEAM-O-IS-NATIONAL         PIC 9(1).
009800           05  TEAM-O-SQUAD-VALUE         PIC S9(9)V9(2).
009900           05  TEAM-O-REPUTATION          PIC S9(11)V9(2).
010000           05  FILLER                     PIC X(08).
010100
010200       FD  TEAM-MASTER-NEW
010300           LABEL RECORD STANDARD.
010400       01  TEAM-NEW-REC.
010500           05  TEAM-N-TEAM-ID             PIC 9(9).
010600           05  TEAM-N-TEAM-NAME           PIC X(40).
010700           05  TEAM-N-SHORT-NAME          PIC X(20).
010800           05  TEAM-N-USER-COUNT          PIC 9(9).
010900           05  TEAM-N-STADIUM-CAP         PIC 9(7).
011000           05  TEAM-N-PRIMARY-TOURN-ID    PIC 9(9).
011100           05  TEAM-N-COUNTRY-ID          PIC 9(9).
011200           05  TEAM-N-IS-NATIONAL         PIC 9(1).
011300           05  TEAM-N-SQUAD-VALUE         PIC S9(9)V9(2).
011400           05  TEAM-N-REPUTATION          PIC S9(11)V9(2).
011500           05  FILLER                     PIC X(08).
011600
011700      ******************************************************************
011800      *  PLAYER MASTER -- SORTED ASCENDING TEAM-ID WITHIN PLAYER-ID.  *
011900      ******************************************************************
012000       FD  PLAYER-MASTER-OLD
012100           LABEL RECORD STANDARD.
012200       01  PLRM-OLD-REC.
012300           05  PLRM-O-PLAYER-ID           PIC 9(9).
012400           05  PLRM-O-PLAYER-NAME         PIC X(40).
012500           05  PLRM-O-SHORT-NAME          PIC X(25).
012600           05  PLRM-O-POSITION            PIC X(1).
012700           05  PLRM-O-MARKET-VALUE        PIC S9(9)V9(3).
012800           05  PLRM-O-TEAM-ID             PIC 9(9).
012900           05  FILLER                     PIC X(08).
013000
013100       FD  PLAYER-MASTER-NEW
013200           LABEL RECORD STANDARD.
013300       01  PLRM-NEW-REC.
013400           05  PLRM-N-PLAYER-ID           PIC 9(9).
013500           05  PLRM-N-PLAYER-NAME         PIC X(40).
013600           05  PLRM-N-SHORT-NAME          PIC X(25).
013700           05  PLRM-N-POSITION            PIC X(1).
013800           05  PLRM-N-MARKET-VALUE        PIC S9(9)V9(3).
013900           05  PLRM-N-TEAM-ID             PIC 9(9).
014000           05  FILLER                     PIC X(08).
014100
014200      ******************************************************************
014300      *  PLAYER FEED -- HEADER/TRAILER ENVELOPE AROUND ONE PLAYER     *
014400      *  DETAIL PER RECORD.  MARKET VALUE ARRIVES IN ONES.            *
014500      ******************************************************************
014600       FD  PLAYER-FEED
014700           LABEL RECORD STANDARD.
014800       01  PLRF-REC.
014900           05  PLRF-RECORD-TYPE-CD        PIC X(1).
015000               88  PLRF-HEADER                VALUE 'H'.
015100               88  PLRF-DETAIL                VALUE 'D'.
015200               88  PLRF-TRAILER               VALUE 'T'.
015300           05  PLRF-HEADER-AREA.
015400               10  PLRF-EXTRACT-DATE.
015500                   15  PLRF-EXTRACT-YYYY  PIC 9(4).
015600                   15  PLRF-EXTRACT-MM    PIC 9(2).
015700                   15  PLRF-EXTRACT-DD    PIC 9(2).
015800               10  FILLER                 PIC X(94).
015900           05  PLRF-DETAIL-AREA REDEFINES PLRF-HEADER-AREA.
016000               10  PLRF-TEAM-ID           PIC 9(9).
016100               10  PLRF-PLAYER-ID         PIC 9(9).
016200               10  PLRF-PLAYER-NAME       PIC X(40).
016300               10  PLRF-SHORT-NAME        PIC X(25).
016400               10  PLRF-POSITION          PIC X(1).
016500               10  PLRF-MARKET-VALUE-RAW  PIC S9(12).
016600               10  FILLER                 PIC X(05).
016700           05  PLRF-TRAILER-AREA REDEFINES PLRF-HEADER-AREA.
016800               10  PLRF-EXTRACT-ROW-CT    PIC 9(9) COMP.
016900               10  FILLER                 PIC X(93).
017000
017100       FD  RUN-LOG-FILE
017200           LABEL RECORD OMITTED.
017300       01  RUN-LOG-LINE                   PIC X(80).
017400
017500       WORKING-STORAGE SECTION.
017600       01  WS-RUN-DATE.
017700           05  WS-RUN-YYYY                PIC 9(4).
017800           05  FILLER                     PIC X(1)  VALUE '-'.
017900           05  WS-RUN-MM                  PIC 9(2).
018000           05  FILLER                     PIC X(1)  VALUE '-'.
018100           05  WS-RUN-DD                  PIC 9(2).
018200       01  WS-SYSTEM-DATE.
018300           05  WS-SYS-YY                  PIC 9(2).
018400           05  WS-SYS-MM                  PIC 9(2).
018500           05  WS-SYS-DD                  PIC 9(2).
018600
018700       01  WS-WINDOW-DATE.
018800           05  WS-WIN-YYYY                PIC 9(4).
018900           05  FILLER                     PIC X(1)  VALUE '-'.
019000           05  WS-WIN-MM                  PIC 9(2).
019100           05  FILLER                     PIC X(1)  VALUE '-'.
019200           05  WS-WIN-DD                  PIC 9(2).
019300
019400      ******************************************************************
019500      *  CIVIL-DATE WORK AREA -- HINTS TAKEN FROM FIXTURE-SYNC'S      *
019600      *  EPOCH ARITHMETIC, TRIMMED TO WHOLE DAYS (NO TIME-OF-DAY).    *
019700      ******************************************************************
019800       77  WS-CIV-ERA                 PIC S9(9) COMP VALUE ZERO.
019900       77  WS-CIV-Y-ADJ               PIC S9(9) COMP VALUE ZERO.
020000       77  WS-CIV-DOE                 PIC S9(9) COMP VALUE ZERO.
020100       77  WS-CIV-YOE                 PIC S9(9) COMP VALUE ZERO.
020200       77  WS-CIV-DOY                 PIC S9(9) COMP VALUE ZERO.
020300       77  WS-CIV-MP                  PIC S9(9) COMP VALUE ZERO.
020400       77  WS-DAYS-SINCE-EPOCH        PIC S9(9) COMP VALUE ZERO.
020500       77  WS-DAYS-PLUS-WINDOW        PIC S9(9) COMP VALUE ZERO.
020600
020700       77  WS-CTY-COUNT               PIC 9(5)  COMP    VALUE ZERO.
020800       77  WS-TEAM-COUNT              PIC 9(5)  COMP    VALUE ZERO.
020900       77  WS-WINDOW-COUNT            PIC 9(5)  COMP    VALUE ZERO.
021000       77  WS-FEED-COUNT              PIC 9(6)  COMP    VALUE ZERO.
021100       77  WS-TABLE-COUNT             PIC 9(6)  COMP    VALUE ZERO.
021200       77  WS-SRCH-IX                 PIC 9(6)  COMP    VALUE ZERO.
021300       77  WS-OUT-IX                  PIC 9(6)  COMP    VALUE ZERO.
021400       77  WS-SORT-IX                 PIC 9(6)  COMP    VALUE ZERO.
021500       77  WS-SORT-HOLD-IX            PIC 9(6)  COMP    VALUE ZERO.
021600       77  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
021700           88  WS-FOUND                   VALUE 'Y'.
021800       77  WS-WITH-FEED-SW            PIC X(1)  VALUE 'N'.
021900           88  WS-TEAM-HAD-FEED           VALUE 'Y'.
022000       77  WS-INSERTED-CT             PIC 9(7)  COMP    VALUE ZERO.
022100       77  WS-WITH-FEED-CT            PIC 9(5)  COMP    VALUE ZERO.
022200       77  WS-SQUAD-SUM               PIC S9(11)V9(3) COMP VALUE ZERO.
022300
022400       01  WS-WINDOW-TABLE.
022500           05  WS-WIN-ENTRY OCCURS 20000 TIMES.
022600               10  WS-WIN-TEAM-ID         PIC 9(9).
022700
022800       01  WS-FEED-TABLE.
022900           05  WS-FD-ENTRY OCCURS 50000 TIMES.
023000               10  WS-FD-TEAM-ID          PIC 9(9).
023100               10  WS-FD-PLAYER-ID        PIC 9(9).
023200               10  WS-FD-PLAYER-NAME      PIC X(40).
023300               10  WS-FD-SHORT-NAME       PIC X(25).
023400               10  WS-FD-POSITION         PIC X(1).
023500               10  WS-FD-MARKET-VALUE-RAW PIC S9(12).
023600
023700       01  WS-PLAYER-TABLE.
023800           05  WS-PLR-ENTRY OCCURS 50000 TIMES.
023900               10  WS-PLR-PLAYER-ID       PIC 9(9).
024000               10  WS-PLR-PLAYER-NAME     PIC X(40).
024100               10  WS-PLR-SHORT-NAME      PIC X(25).
024200               10  WS-PLR-POSITION        PIC X(1).
024300               10  WS-PLR-MARKET-VALUE    PIC S9(9)V9(3).
024400               10  WS-PLR-TEAM-ID         PIC 9(9).
024500
024600       01  WS-PLR-HOLD-ENTRY               PIC X(101).
024700
024800       01  WS-TEAM-TABLE.
024900           05  WS-TEA-ENTRY OCCURS 20000 TIMES.
025000               10  WS-TEA-TEAM-ID          PIC 9(9).
025100               10  WS-TEA-TEAM-NAME        PIC X(40).
025200               10  WS-TEA-SHORT-NAME       PIC X(20).
025300               10  WS-TEA-USER-COUNT       PIC 9(9).
025400               10  WS-TEA-STADIUM-CAP      PIC 9(7).
025500               10  WS-TEA-PRIMARY-TOURN-ID PIC 9(9).
025600               10  WS-TEA-COUNTRY-ID       PIC 9(9).
025700               10  WS-TEA-IS-NATIONAL      PIC 9(1).
025800               10  WS-TEA-SQUAD-VALUE      PIC S9(9)V9(2).
025900               10  WS-TEA-REPUTATION       PIC S9(11)V9(2).
026000               10  WS-TEA-SQUAD-TOTAL      PIC S9(11)V9(3) COMP.
026100               10  WS-TEA-SQUAD-PLCT       PIC 9(7) COMP.
026200
026300       01  WS-RUN-LOG-DETAIL.
026400           05  FILLER                     PIC X(10) VALUE 'Inserted '.
026500           05  WS-RL-INS                  PIC ZZZZ9.
026600           05  FILLER                     PIC X(16) VALUE
026700                   ' players, teams '.
026800           05  FILLER                     PIC X(4)  VALUE 'with'.
026900           05  FILLER                     PIC X(1)  VALUE SPACE.
027000           05  WS-RL-WFD                  PIC ZZZ9.
027100           05  FILLER                     PIC X(10) VALUE ' feed data'.
027200           05  FILLER                     PIC X(1)  VALUE '.'.
027300           05  FILLER                     PIC X(34) VALUE SPACES.
027400
027500       PROCEDURE DIVISION.
027600      ******************************************************************
027700      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0032.       *
027800      ******************************************************************
027900       0000-MAIN-CONTROL.
028000           PERFORM 1000-INITIALIZE
028100               THRU 1000-INITIALIZE-EXIT.
028200           PERFORM 1500-LOAD-WINDOW-TEAMS
028300               THRU 1500-LOAD-WINDOW-TEAMS-EXIT.
028400           PERFORM 2000-LOAD-PLAYER-TABLE
028500               THRU 2000-LOAD-PLAYER-TABLE-EXIT.
028600           PERFORM 2500-LOAD-FEED-TABLE
028700               THRU 2500-LOAD-FEED-TABLE-EXIT.
028800           PERFORM 3000-APPLY-WINDOW-TEAMS
028900               THRU 3000-APPLY-WINDOW-TEAMS-EXIT.
029000           PERFORM 9000-SORT-TABLE
029100               THRU 9000-SORT-TABLE-EXIT.
029200           PERFORM 5000-WRITE-NEW-MASTER
029300               THRU 5000-WRITE-NEW-MASTER-EXIT.
029400           PERFORM 2700-LOAD-TEAM-TABLE
029500               THRU 2700-LOAD-TEAM-TABLE-EXIT.
029600           PERFORM 6000-RECOMPUTE-SQUAD-VALUE
029700               THRU 6000-RECOMPUTE-SQUAD-VALUE-EXIT.
029800           PERFORM 5500-WRITE-TEAM-MASTER
029900               THRU 5500-WRITE-TEAM-MASTER-EXIT.
030000           PERFORM 8000-WRITE-RUN-LOG
030100               THRU 8000-WRITE-RUN-LOG-EXIT.
030200           STOP RUN.
030300
030400      ******************************************************************
030500      *  1000-INITIALIZE -- RUN DATE, PLUS THE TWO-DAY WINDOW UPPER   *
030600      *  BOUND COMPUTED VIA THE DAYS-FROM-CIVIL / CIVIL-FROM-DAYS     *
030700      *  ALGORITHM (HOWARD HINNANT), AS IN FIXTURE-SYNC.              *
030800      ******************************************************************
030900       1000-INITIALIZE.
031000           ACCEPT WS-SYSTEM-DATE FROM DATE.
031100           IF WS-SYS-YY < 70
031200               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
031300           ELSE
031400               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
031500           MOVE WS-SYS-MM TO WS-RUN-MM.
031600           MOVE WS-SYS-DD TO WS-RUN-DD.
031700           PERFORM 4700-DAYS-FROM-CIVIL
031800               THRU 4700-DAYS-FROM-CIVIL-EXIT.
031900           COMPUTE WS-DAYS-PLUS-WINDOW = WS-DAYS-SINCE-EPOCH + 2.
032000           PERFORM 4600-CIVIL-FROM-DAYS
032100               THRU 4600-CIVIL-FROM-DAYS-EXIT.
032200       1000-INITIALIZE-EXIT.
032300           EXIT.
032400
032500      ******************************************************************
032600      *  4700-DAYS-FROM-CIVIL -- WS-RUN-YYYY/MM/DD TO A DAY COUNT.    *
032700      ******************************************************************
032800       4700-DAYS-FROM-CIVIL.
032900           IF WS-RUN-MM <= 2
033000               COMPUTE WS-CIV-Y-ADJ = WS-RUN-YYYY - 1
033100           ELSE
033200               COMPUTE WS-CIV-Y-ADJ = WS-RUN-YYYY.
033300           IF WS-CIV-Y-ADJ >= 0
033400               COMPUTE WS-CIV-ERA = WS-CIV-Y-ADJ / 400
033500           ELSE
033600               COMPUTE WS-CIV-ERA = (WS-CIV-Y-ADJ - 399) / 400.
033700           COMPUTE WS-CIV-YOE = WS-CIV-Y-ADJ - WS-CIV-ERA * 400.
033800           IF WS-RUN-MM > 2
033900               COMPUTE WS-CIV-DOY = (153 * (WS-RUN-MM - 3) + 2) / 5
034000                                   + WS-RUN-DD - 1
034100           ELSE
034200               COMPUTE WS-CIV-DOY = (153 * (WS-RUN-MM + 9) + 2) / 5
034300                                   + WS-RUN-DD - 1.
034400           COMPUTE WS-CIV-DOE = WS-CIV-YOE * 365
034500                               + WS-CIV-YOE / 4
034600                               - WS-CIV-YOE / 100
034700                               + WS-CIV-DOY.
034800           COMPUTE WS-DAYS-SINCE-EPOCH =
034900                   WS-CIV-ERA * 146097 + WS-CIV-DOE - 719468.
035000       4700-DAYS-FROM-CIVIL-EXIT.
035100           EXIT.
035200
035300      ******************************************************************
035400      *  4600-CIVIL-FROM-DAYS -- WS-DAYS-PLUS-WINDOW TO WS-WINDOW-    *
035500      *  YYYY/MM/DD.                                                  *
035600      ******************************************************************
035700       4600-CIVIL-FROM-DAYS.
035800           COMPUTE WS-CIV-ERA =
035900                   (WS-DAYS-PLUS-WINDOW + 719468) / 146097.
036000           COMPUTE WS-CIV-DOE =
036100                   WS-DAYS-PLUS-WINDOW + 719468 - WS-CIV-ERA * 146097.
036200           COMPUTE WS-CIV-YOE =
036300                   (WS-CIV-DOE - WS-CIV-DOE / 1460
036400                               + WS-CIV-DOE / 36524
036500                               - WS-CIV-DOE / 146096) / 365.
036600           COMPUTE WS-CIV-Y-ADJ = WS-CIV-YOE + WS-CIV-ERA * 400.
036700           COMPUTE WS-CIV-DOY = WS-CIV-DOE
036800                   - (365 * WS-CIV-YOE + WS-CIV-YOE / 4
036900                                        - WS-CIV-YOE / 100).
037000           COMPUTE WS-CIV-MP = (5 * WS-CIV-DOY + 2) / 153.
037100           IF WS-CIV-MP < 10
037200               COMPUTE WS-WIN-MM = WS-CIV-MP + 3
037300           ELSE
037400               COMPUTE WS-WIN-MM = WS-CIV-MP - 9.
037500           COMPUTE WS-WIN-DD =
037600                   WS-CIV-DOY - (153 * WS-CIV-MP + 2) / 5 + 1.
037700           IF WS-WIN-MM <= 2
037800               COMPUTE WS-WIN-YYYY = WS-CIV-Y-ADJ + 1
037900           ELSE
038000               COMPUTE WS-WIN-YYYY = WS-CIV-Y-ADJ.
038100       4600-CIVIL-FROM-DAYS-EXIT.
038200           EXIT.
038300
038400      ******************************************************************
038500      *  1500-LOAD-WINDOW-TEAMS -- DISTINCT HOME/AWAY TEAM IDS OFF    *
038600      *  MATCHES KICKING OFF BETWEEN TODAY AND THE WINDOW DATE.       *
038700      ******************************************************************
038800       1500-LOAD-WINDOW-TEAMS.
038900           OPEN INPUT MATCH-MASTER.
039000       1500-READ-LOOP.
039100           READ MATCH-MASTER
039200               AT END GO TO 1500-LOAD-WINDOW-TEAMS-EXIT.
039300           IF MATM-MATCH-TIME (1:10) >= WS-RUN-DATE
039400              AND MATM-MATCH-TIME (1:10) <= WS-WINDOW-DATE
039500               MOVE MATM-HOME-TEAM-ID TO WS-SRCH-IX
039600               PERFORM 1550-ADD-WINDOW-TEAM
039700                   THRU 1550-ADD-WINDOW-TEAM-EXIT
039800               MOVE MATM-AWAY-TEAM-ID TO MATM-HOME-TEAM-ID
039900               PERFORM 1550-ADD-WINDOW-TEAM
040000                   THRU 1550-ADD-WINDOW-TEAM-EXIT
040100           ELSE
040200               NEXT SENTENCE.
040300           GO TO 1500-READ-LOOP.
040400       1500-LOAD-WINDOW-TEAMS-EXIT.
040500           CLOSE MATCH-MASTER.
040600           EXIT.
040700
040800       1550-ADD-WINDOW-TEAM.
040900           MOVE 'N' TO WS-FOUND-SW.
041000           MOVE 1   TO WS-OUT-IX.
041100       1550-SEARCH-LOOP.
041200           IF WS-OUT-IX > WS-WINDOW-COUNT
041300               GO TO 1550-SEARCH-DONE.
041400           IF WS-WIN-TEAM-ID (WS-OUT-IX) = MATM-HOME-TEAM-ID
041500               MOVE 'Y' TO WS-FOUND-SW
041600               GO TO 1550-SEARCH-DONE.
041700           ADD 1 TO WS-OUT-IX.
041800           GO TO 1550-SEARCH-LOOP.
041900       1550-SEARCH-DONE.
042000           IF NOT WS-FOUND
042100               ADD 1 TO WS-WINDOW-COUNT
042200               MOVE MATM-HOME-TEAM-ID TO
042300                             WS-WIN-TEAM-ID (WS-WINDOW-COUNT).
042400       1550-ADD-WINDOW-TEAM-EXIT.
042500           EXIT.
042600
042700      ******************************************************************
042800      *  2000-LOAD-PLAYER-TABLE -- CARRIES FORWARD ONLY THE ROWS OF   *
042900      *  TEAMS OUTSIDE THE WINDOW; WINDOW TEAMS ARE DROPPED HERE AND  *
043000      *  REBUILT FROM THE FEED.  REQ BA-0032.                         *
043100      ******************************************************************
043200       2000-LOAD-PLAYER-TABLE.
043300           OPEN INPUT PLAYER-MASTER-OLD.
043400       2000-READ-LOOP.
043500           READ PLAYER-MASTER-OLD
043600               AT END GO TO 2000-LOAD-PLAYER-TABLE-EXIT.
043700           MOVE 'N' TO WS-FOUND-SW.
043800           MOVE 1   TO WS-SRCH-IX.
043900       2000-SEARCH-LOOP.
044000           IF WS-SRCH-IX > WS-WINDOW-COUNT
044100               GO TO 2000-SEARCH-DONE.
044200           IF WS-WIN-TEAM-ID (WS-SRCH-IX) = PLRM-O-TEAM-ID
044300               MOVE 'Y' TO WS-FOUND-SW
044400               GO TO 2000-SEARCH-DONE.
044500           ADD 1 TO WS-SRCH-IX.
044600           GO TO 2000-SEARCH-LOOP.
044700       2000-SEARCH-DONE.
044800           IF NOT WS-FOUND
044900               ADD 1 TO WS-TABLE-COUNT
045000               MOVE PLRM-O-PLAYER-ID    TO
045100                             WS-PLR-PLAYER-ID (WS-TABLE-COUNT)
045200               MOVE PLRM-O-PLAYER-NAME  TO
045300                             WS-PLR-PLAYER-NAME (WS-TABLE-COUNT)
045400               MOVE PLRM-O-SHORT-NAME   TO
045500                             WS-PLR-SHORT-NAME (WS-TABLE-COUNT)
045600               MOVE PLRM-O-POSITION     TO
045700                             WS-PLR-POSITION (WS-TABLE-COUNT)
045800               MOVE PLRM-O-MARKET-VALUE TO
045900                             WS-PLR-MARKET-VALUE (WS-TABLE-COUNT)
046000               MOVE PLRM-O-TEAM-ID      TO
046100                             WS-PLR-TEAM-ID (WS-TABLE-COUNT).
046200           GO TO 2000-READ-LOOP.
046300       2000-LOAD-PLAYER-TABLE-EXIT.
046400           CLOSE PLAYER-MASTER-OLD.
046500           EXIT.
046600
046700       2500-LOAD-FEED-TABLE.
046800           OPEN INPUT PLAYER-FEED.
046900       2500-READ-LOOP.
047000           READ PLAYER-FEED
047100               AT END GO TO 2500-LOAD-FEED-TABLE-EXIT.
047200           IF PLRF-DETAIL AND PLRF-PLAYER-ID NOT = ZERO
047300               ADD 1 TO WS-FEED-COUNT
047400               MOVE PLRF-TEAM-ID          TO
047500                             WS-FD-TEAM-ID (WS-FEED-COUNT)
047600               MOVE PLRF-PLAYER-ID        TO
047700                             WS-FD-PLAYER-ID (WS-FEED-COUNT)
047800               MOVE PLRF-PLAYER-NAME      TO
047900                             WS-FD-PLAYER-NAME (WS-FEED-COUNT)
048000               MOVE PLRF-SHORT-NAME       TO
048100                             WS-FD-SHORT-NAME (WS-FEED-COUNT)
048200               MOVE PLRF-POSITION         TO
048300                             WS-FD-POSITION (WS-FEED-COUNT)
048400               MOVE PLRF-MARKET-VALUE-RAW TO
048500                             WS-FD-MARKET-VALUE-RAW (WS-FEED-COUNT)
048600           ELSE
048700               NEXT SENTENCE.
048800           GO TO 2500-READ-LOOP.
048900       2500-LOAD-FEED-TABLE-EXIT.
049000           CLOSE PLAYER-FEED.
049100           EXIT.
049200
049300      ******************************************************************
049400      *  3000-APPLY-WINDOW-TEAMS -- FOR EACH TEAM IN THE WINDOW,      *
049500      *  INSERT EVERY FEED PLAYER ROW OWNED BY THAT TEAM.             *
049600      ******************************************************************
049700       3000-APPLY-WINDOW-TEAMS.
049800           MOVE 1 TO WS-OUT-IX.
049900       3000-TEAM-LOOP.
050000           IF WS-OUT-IX > WS-WINDOW-COUNT
050100               GO TO 3000-APPLY-WINDOW-TEAMS-EXIT.
050200           MOVE 'N' TO WS-WITH-FEED-SW.
050300           MOVE 1   TO WS-SRCH-IX.
050400       3000-FEED-LOOP.
050500           IF WS-SRCH-IX > WS-FEED-COUNT
050600               GO TO 3000-FEED-DONE.
050700           IF WS-FD-TEAM-ID (WS-SRCH-IX) = WS-WIN-TEAM-ID (WS-OUT-IX)
050800               MOVE 'Y' TO WS-WITH-FEED-SW
050900               ADD 1 TO WS-TABLE-COUNT
051000               MOVE WS-FD-PLAYER-ID (WS-SRCH-IX)   TO
051100                             WS-PLR-PLAYER-ID (WS-TABLE-COUNT)
051200               MOVE WS-FD-PLAYER-NAME (WS-SRCH-IX) TO
051300                             WS-PLR-PLAYER-NAME (WS-TABLE-COUNT)
051400               MOVE WS-FD-SHORT-NAME (WS-SRCH-IX)  TO
051500                             WS-PLR-SHORT-NAME (WS-TABLE-COUNT)
051600               MOVE WS-FD-POSITION (WS-SRCH-IX)    TO
051700                             WS-PLR-POSITION (WS-TABLE-COUNT)
051800               COMPUTE WS-PLR-MARKET-VALUE (WS-TABLE-COUNT) ROUNDED =
051900                       WS-FD-MARKET-VALUE-RAW (WS-SRCH-IX) / 1000
052000               MOVE WS-WIN-TEAM-ID (WS-OUT-IX) TO
052100                             WS-PLR-TEAM-ID (WS-TABLE-COUNT)
052200               ADD 1 TO WS-INSERTED-CT.
052300           ADD 1 TO WS-SRCH-IX.
052400           GO TO 3000-FEED-LOOP.
052500       3000-FEED-DONE.
052600           IF WS-TEAM-HAD-FEED
052700               ADD 1 TO WS-WITH-FEED-CT.
052800           ADD 1 TO WS-OUT-IX.
052900           GO TO 3000-TEAM-LOOP.
053000       3000-APPLY-WINDOW-TEAMS-EXIT.
053100           EXIT.
053200
053300      ******************************************************************
053400      *  9000-SORT-TABLE -- ASCENDING BUBBLE PASS ON TEAM-ID WITHIN   *
053500      *  PLAYER-ID.                                                   *
053600      ******************************************************************
053700       9000-SORT-TABLE.
053800           IF WS-TABLE-COUNT < 2
053900               GO TO 9000-SORT-TABLE-EXIT.
054000           MOVE 1 TO WS-SORT-IX.
054100       9000-OUTER-LOOP.
054200           IF WS-SORT-IX >= WS-TABLE-COUNT
054300               GO TO 9000-SORT-TABLE-EXIT.
054400           MOVE WS-SORT-IX TO WS-SORT-HOLD-IX.
054500       9000-INNER-LOOP.
054600           IF WS-SORT-HOLD-IX > WS-TABLE-COUNT
054700               GO TO 9000-NEXT-PASS.
054800           IF WS-PLR-TEAM-ID (WS-SORT-HOLD-IX) <
054900                         WS-PLR-TEAM-ID (WS-SORT-IX)
055000               OR (WS-PLR-TEAM-ID (WS-SORT-HOLD-IX) =
055100                             WS-PLR-TEAM-ID (WS-SORT-IX)
055200               AND WS-PLR-PLAYER-ID (WS-SORT-HOLD-IX) <
055300                             WS-PLR-PLAYER-ID (WS-SORT-IX))
055400               MOVE WS-PLR-ENTRY (WS-SORT-IX)      TO WS-PLR-HOLD-ENTRY
055500               MOVE WS-PLR-ENTRY (WS-SORT-HOLD-IX) TO
055600                                  WS-PLR-ENTRY (WS-SORT-IX)
055700               MOVE WS-PLR-HOLD-ENTRY TO WS-PLR-ENTRY (WS-SORT-HOLD-IX).
055800           ADD 1 TO WS-SORT-HOLD-IX.
055900           GO TO 9000-INNER-LOOP.
056000       9000-NEXT-PASS.
056100           ADD 1 TO WS-SORT-IX.
056200           GO TO 9000-OUTER-LOOP.
056300       9000-SORT-TABLE-EXIT.
056400           EXIT.
056500
056600       5000-WRITE-NEW-MASTER.
056700           OPEN OUTPUT PLAYER-MASTER-NEW.
056800           MOVE 1 TO WS-OUT-IX.
056900       5000-WRITE-LOOP.
057000           IF WS-OUT-IX > WS-TABLE-COUNT
057100               GO TO 5000-WRITE-NEW-MASTER-EXIT.
057200           MOVE WS-PLR-PLAYER-ID (WS-OUT-IX)    TO PLRM-N-PLAYER-ID.
057300           MOVE WS-PLR-PLAYER-NAME (WS-OUT-IX)  TO PLRM-N-PLAYER-NAME.
057400           MOVE WS-PLR-SHORT-NAME (WS-OUT-IX)   TO PLRM-N-SHORT-NAME.
057500           MOVE WS-PLR-POSITION (WS-OUT-IX)     TO PLRM-N-POSITION.
057600           MOVE WS-PLR-MARKET-VALUE (WS-OUT-IX) TO PLRM-N-MARKET-VALUE.
057700           MOVE WS-PLR-TEAM-ID (WS-OUT-IX)      TO PLRM-N-TEAM-ID.
057800           WRITE PLRM-NEW-REC.
057900           ADD 1 TO WS-OUT-IX.
058000           GO TO 5000-WRITE-LOOP.
058100       5000-WRITE-NEW-MASTER-EXIT.
058200           CLOSE PLAYER-MASTER-NEW.
058300           EXIT.
058400
058500       2700-LOAD-TEAM-TABLE.
058600           OPEN INPUT TEAM-MASTER-OLD.
058700       2700-READ-LOOP.
058800           READ TEAM-MASTER-OLD
058900               AT END GO TO 2700-LOAD-TEAM-TABLE-EXIT.
059000           ADD 1 TO WS-TEAM-COUNT.
059100           MOVE TEAM-O-TEAM-ID          TO
059200                             WS-TEA-TEAM-ID (WS-TEAM-COUNT).
059300           MOVE TEAM-O-TEAM-NAME        TO
059400                             WS-TEA-TEAM-NAME (WS-TEAM-COUNT).
059500           MOVE TEAM-O-SHORT-NAME       TO
059600                             WS-TEA-SHORT-NAME (WS-TEAM-COUNT).
059700           MOVE TEAM-O-USER-COUNT       TO
059800                             WS-TEA-USER-COUNT (WS-TEAM-COUNT).
059900           MOVE TEAM-O-STADIUM-CAP      TO
060000                             WS-TEA-STADIUM-CAP (WS-TEAM-COUNT).
060100           MOVE TEAM-O-PRIMARY-TOURN-ID TO
060200                             WS-TEA-PRIMARY-TOURN-ID (WS-TEAM-COUNT).
060300           MOVE TEAM-O-COUNTRY-ID       TO
060400                             WS-TEA-COUNTRY-ID (WS-TEAM-COUNT).
060500           MOVE TEAM-O-IS-NATIONAL      TO
060600                             WS-TEA-IS-NATIONAL (WS-TEAM-COUNT).
060700           MOVE TEAM-O-SQUAD-VALUE      TO
060800                             WS-TEA-SQUAD-VALUE (WS-TEAM-COUNT).
060900           MOVE TEAM-O-REPUTATION       TO
061000                             WS-TEA-REPUTATION (WS-TEAM-COUNT).
061100           MOVE ZERO TO WS-TEA-SQUAD-TOTAL (WS-TEAM-COUNT).
061200           MOVE ZERO TO WS-TEA-SQUAD-PLCT (WS-TEAM-COUNT).
061300           GO TO 2700-READ-LOOP.
061400       2700-LOAD-TEAM-TABLE-EXIT.
061500           CLOSE TEAM-MASTER-OLD.
061600           EXIT.
061700
061800      ******************************************************************
061900      *  6000-RECOMPUTE-SQUAD-VALUE -- SAME AVERAGE-MARKET-VALUE      *
062000      *  FORMULA AS TEAM-SYNC, REQ BA-0077.                           *
062100      ******************************************************************
062200       6000-RECOMPUTE-SQUAD-VALUE.
062300           MOVE 1 TO WS-SRCH-IX.
062400       6000-SCAN-LOOP.
062500           IF WS-SRCH-IX > WS-TABLE-COUNT
062600               GO TO 6000-SQUAD-PASS.
062700           IF WS-PLR-MARKET-VALUE (WS-SRCH-IX) > ZERO
062800               MOVE 'N' TO WS-FOUND-SW
062900               MOVE 1   TO WS-OUT-IX
063000               PERFORM 6050-FIND-TEAM-ROW
063100                   THRU 6050-FIND-TEAM-ROW-EXIT
063200               IF WS-FOUND
063300                   ADD WS-PLR-MARKET-VALUE (WS-SRCH-IX) TO
063400                             WS-TEA-SQUAD-TOTAL (WS-OUT-IX)
063500                   ADD 1 TO WS-TEA-SQUAD-PLCT (WS-OUT-IX)
063600               ELSE
063700                   NEXT SENTENCE
063800           ELSE
063900               NEXT SENTENCE.
064000           ADD 1 TO WS-SRCH-IX.
064100           GO TO 6000-SCAN-LOOP.
064200       6000-SQUAD-PASS.
064300           MOVE 1 TO WS-SORT-IX.
064400       6000-SQUAD-LOOP.
064500           IF WS-SORT-IX > WS-TEAM-COUNT
064600               GO TO 6000-RECOMPUTE-SQUAD-VALUE-EXIT.
064700           IF WS-TEA-SQUAD-PLCT (WS-SORT-IX) = ZERO
064800               MOVE ZERO TO WS-TEA-SQUAD-VALUE (WS-SORT-IX)
064900           ELSE
065000               COMPUTE WS-TEA-SQUAD-VALUE (WS-SORT-IX) ROUNDED =
065100                       WS-TEA-SQUAD-TOTAL (WS-SORT-IX) /
065200                       WS-TEA-SQUAD-PLCT (WS-SORT-IX).
065300           ADD 1 TO WS-SORT-IX.
065400           GO TO 6000-SQUAD-LOOP.
065500       6000-RECOMPUTE-SQUAD-VALUE-EXIT.
065600           EXIT.
065700
065800       6050-FIND-TEAM-ROW.
065900       6050-FIND-LOOP.
066000           IF WS-OUT-IX > WS-TEAM-COUNT
066100               GO TO 6050-FIND-TEAM-ROW-EXIT.
066200           IF WS-TEA-TEAM-ID (WS-OUT-IX) = WS-PLR-TEAM-ID (WS-SRCH-IX)
066300               MOVE 'Y' TO WS-FOUND-SW
066400               GO TO 6050-FIND-TEAM-ROW-EXIT.
066500           ADD 1 TO WS-OUT-IX.
066600           GO TO 6050-FIND-LOOP.
066700       6050-FIND-TEAM-ROW-EXIT.
066800           EXIT.
066900
067000       5500-WRITE-TEAM-MASTER.
067100           OPEN OUTPUT TEAM-MASTER-NEW.
067200           MOVE 1 TO WS-OUT-IX.
067300       5500-WRITE-LOOP.
067400           IF WS-OUT-IX > WS-TEAM-COUNT
067500               GO TO 5500-WRITE-TEAM-MASTER-EXIT.
067600           MOVE WS-TEA-TEAM-ID (WS-OUT-IX)    TO TEAM-N-TEAM-ID.
067700           MOVE WS-TEA-TEAM-NAME (WS-OUT-IX)  TO TEAM-N-TEAM-NAME.
067800           MOVE WS-TEA-SHORT-NAME (WS-OUT-IX) TO TEAM-N-SHORT-NAME.
067900           MOVE WS-TEA-USER-COUNT (WS-OUT-IX) TO TEAM-N-USER-COUNT.
068000           MOVE WS-TEA-STADIUM-CAP (WS-OUT-IX) TO TEAM-N-STADIUM-CAP.
068100           MOVE WS-TEA-PRIMARY-TOURN-ID (WS-OUT-IX) TO
068200                             TEAM-N-PRIMARY-TOURN-ID.
068300           MOVE WS-TEA-COUNTRY-ID (WS-OUT-IX) TO TEAM-N-COUNTRY-ID.
068400           MOVE WS-TEA-IS-NATIONAL (WS-OUT-IX) TO TEAM-N-IS-NATIONAL.
068500           MOVE WS-TEA-SQUAD-VALUE (WS-OUT-IX) TO TEAM-N-SQUAD-VALUE.
068600           MOVE WS-TEA-REPUTATION (WS-OUT-IX)  TO TEAM-N-REPUTATION.
068700           WRITE TEAM-NEW-REC.
068800           ADD 1 TO WS-OUT-IX.
068900           GO TO 5500-WRITE-LOOP.
069000       5500-WRITE-TEAM-MASTER-EXIT.
069100           CLOSE TEAM-MASTER-NEW.
069200           EXIT.
069300
069400       8000-WRITE-RUN-LOG.
069500           OPEN OUTPUT RUN-LOG-FILE.
069600           MOVE WS-INSERTED-CT  TO WS-RL-INS.
069700           MOVE WS-WITH-FEED-CT TO WS-RL-WFD.
069800           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
069900           CLOSE RUN-LOG-FILE.
070000       8000-WRITE-RUN-LOG-EXIT.
070100           EXIT.
