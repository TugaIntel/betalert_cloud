000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LIVE-ALERT.
000300       AUTHOR.        T OKONKWO.  MODIFIED BY J PALERMO, R HUANG.
000400       INSTALLATION.  BETALERT DATA SERVICES.
000500       DATE-WRITTEN.  05/22/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      ******************************************************************
000900      *  CHANGE LOG                                                   *
001000      *  -----------                                                  *
001100      *  05/22/89  TO   ORIGINAL CODING.  SCANS LIVE MATCH INCIDENTS   *
001200      *                 AND RAISES RED CARD ALERTS.  REQ BA-0050.      *
001300      *  11/06/91  JP   YELLOWRED (SECOND YELLOW) NOW TREATED THE      *
001400      *                 SAME AS A STRAIGHT RED.  REQ BA-0083.          *
001500      *  03/19/95  RH   ONE ALERT PER INCIDENT -- INCIDENT REGISTER    *
001600      *                 ADDED SO A RERUN DOES NOT DUPLICATE A          *
001700      *                 BULLETIN ALREADY SENT.  REQ BA-0091.           *
001800      *  12/27/98  KS   Y2K REMEDIATION -- REGISTER TIMESTAMP WIDENED  *
001900      *                 TO A FOUR-DIGIT YEAR.  REQ Y2K-0006.           *
002000      *  06/30/99  KS   Y2K -- PARALLEL RUN WITH OPERATIONS CLEAN.     *
002100      *                 REQ Y2K-0006.                                  *
002200      *  10/02/03  NP   REHOSTED ASSIGN-TO NAMES FOR NEW SCHEDULER.    *
002300      *  03/11/08  DW   LIVE-INFO VIEW NOW CARRIES MINUTES PLAYED AND  *
002400      *                 THE HOME LINEUP VALUE; "VALUES:" LINE SHOWS    *
002500      *                 THE LINEUP VALUE WHEN ONE IS ANNOUNCED, SAME   *
002600      *                 AS THE PRE-MATCH BULLETIN.  GOAL-RATIO AND     *
002700      *                 CONCEDED-RATIO FIXED TO CARRY THE TWO-LETTER   *
002800      *                 GRADE CODES INSTEAD OF A NUMERIC RATIO.        *
002900      *                 REQ BA-0114.                                   *
003000      *  03/19/08  DW   REMOVED THE MOVE SPACES TO FILLER IN          *
003100      *                 INCR-NEW-REC FROM THE WRITE-NEW PARAGRAPH --  *
003200      *                 SAME FILLER-REFERENCE DEFECT FOUND ACROSS THE *
003300      *                 SYNC SUITE. REQ BA-0115.                      *
003400      *  03/26/08  RH   CORRECTED TWO STRAY PERIODS IN THE 'VS'       *
003500      *                 SEPARATOR ON THE TEAM-INFO AND VALUES         *
003600      *                 BULLETIN LINES -- WAS CARRYING THE SCORELINE  *
003700      *                 'VS.' ABBREVIATION INSTEAD OF THE PLAIN 'VS'  *
003800      *                 THE BULLETIN TEMPLATE CALLS FOR THERE. ALSO   *
003900      *                 DROPPED A STRAY BLANK BEFORE 'RECEIVED A RED  *
004000      *                 CARD' ON THE INCIDENT LINE. REQ BA-0116.      *
004100      ******************************************************************
004200      *  THIS PROGRAM READS THE INCIDENT FEED FOR LIVE MATCHES, AND    *
004300      *  FOR EACH QUALIFYING RED-CARD INCIDENT NOT YET ALERTED,        *
004400      *  WRITES A BULLETIN LINE AND UPDATES THE INCIDENT REGISTER.     *
004500      ******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           UPSI-0 IS WS-RERUN-SWITCH.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT INCIDENT-FEED       ASSIGN TO INC-FEED
005400               ORGANIZATION IS SEQUENTIAL.
005500           SELECT LIVEINFO-VIEW       ASSIGN TO LIV-VIEW
005600               ORGANIZATION IS SEQUENTIAL.
005700           SELECT INCIDENT-REGISTER-OLD ASSIGN TO INC-REG-OLD
005800               ORGANIZATION IS SEQUENTIAL.
005900           SELECT INCIDENT-REGISTER-NEW ASSIGN TO INC-REG-NEW
006000               ORGANIZATION IS SEQUENTIAL.
006100           SELECT ALERT-OUT-FILE     ASSIGN TO ALERT-OUT
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT RUN-LOG-FILE       ASSIGN TO RUN-LOG
006400               ORGANIZATION IS LINE SEQUENTIAL.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800      ******************************************************************
006900      *  INCIDENT FEED -- HEADER/DETAIL/TRAILER ENVELOPE.  ONE DETAIL *
007000      *  PER MATCH INCIDENT (CARD, GOAL, SUBSTITUTION, ETC).          *
007100      ******************************************************************
007200       FD  INCIDENT-FEED
007300           LABEL RECORD STANDARD.
007400       01  INCF-REC.
007500           05  INCF-RECORD-TYPE-CD        PIC X(1).
007600               88  INCF-HEADER                VALUE 'H'.
007700               88  INCF-DETAIL                VALUE 'D'.
007800               88  INCF-TRAILER               VALUE 'T'.
007900           05  INCF-HEADER-AREA.
008000               10  INCF-EXTRACT-DATE.
008100                   15  INCF-EXTRACT-YYYY  PIC 9(4).
008200                   15  INCF-EXTRACT-MM    PIC 9(2).
008300                   15  INCF-EXTRACT-DD    PIC 9(2).
008400               10  FILLER                 PIC X(40).
008500           05  INCF-DETAIL-AREA REDEFINES INCF-HEADER-AREA.
008600               10  INCF-INCIDENT-ID       PIC 9(12).
008700               10  INCF-MATCH-ID          PIC 9(10).
008800               10  INCF-INCIDENT-TYPE     PIC X(12).
008900                   88  INCF-TYPE-CARD         VALUE 'card'.
009000               10  INCF-INCIDENT-CLASS    PIC X(10).
009100                   88  INCF-CLASS-RED         VALUE 'red'.
009200                   88  INCF-CLASS-YELLOWRED   VALUE 'yellowRed'.
009300               10  INCF-SIDE              PIC X(1).
009400                   88  INCF-SIDE-HOME         VALUE 'H'.
009500                   88  INCF-SIDE-AWAY         VALUE 'A'.
009600               10  INCF-MINUTE            PIC 9(3).
009700           05  INCF-TRAILER-AREA REDEFINES INCF-HEADER-AREA.
009800               10  INCF-EXTRACT-ROW-CT    PIC 9(9)  COMP.
009900               10  FILLER                 PIC X(40).
010000
010100      ******************************************************************
010200      *  LIVE-INFO VIEW -- READ ONLY, CURRENT STATE OF A LIVE MATCH.  *
010300      ******************************************************************
010400       FD  LIVEINFO-VIEW
010500           LABEL RECORD STANDARD.
010600       01  LIVV-REC.
010700           05  LIVV-MATCH-ID              PIC 9(10).
010800           05  LIVV-MINUTES               PIC 9(3).
010900           05  LIVV-COUNTRY               PIC X(20).
011000           05  LIVV-TOURNAMENT            PIC X(30).
011100           05  LIVV-HOME-TEAM             PIC X(20).
011200           05  LIVV-AWAY-TEAM             PIC X(20).
011300           05  LIVV-HOME-SCORE            PIC 9(3).
011400           05  LIVV-AWAY-SCORE            PIC 9(3).
011500           05  LIVV-HOME-POSITION         PIC 9(3).
011600           05  LIVV-AWAY-POSITION         PIC 9(3).
011700           05  LIVV-SCORE-RATIO           PIC X(2).
011800           05  LIVV-CONCEDED-RATIO        PIC X(2).
011900           05  LIVV-HOME-SQUAD-VALUE      PIC S9(9)V9(2).
012000           05  LIVV-AWAY-SQUAD-VALUE      PIC S9(9)V9(2).
012100           05  LIVV-SQUAD-RATIO           PIC S9(3)V9(2).
012200           05  LIVV-HOME-LINEUP-K         PIC S9(9)V9(2).
012300           05  FILLER                     PIC X(10).
012400
012500      ******************************************************************
012600      *  INCIDENT REGISTER -- OLD/NEW REWRITE, ONE ROW PER INCIDENT   *
012700      *  ALREADY ALERTED.  REQ BA-0091.                                *
012800      ******************************************************************
012900       FD  INCIDENT-REGISTER-OLD
013000           LABEL RECORD STANDARD.
013100       01  INCR-OLD-REC.
013200           05  INCR-O-INCIDENT-ID         PIC 9(12).
013300           05  INCR-O-PROCESSED-FLAG      PIC 9(1).
013400               88  INCR-O-IS-PROCESSED        VALUE 1.
013500           05  INCR-O-PROCESSED-TS        PIC X(19).
013600           05  INCR-O-PROCESSED-TS-QUAD REDEFINES INCR-O-PROCESSED-TS.
013700               10  INCR-O-PTS-CCYY        PIC 9(4).
013800               10  FILLER                 PIC X(1).
013900               10  INCR-O-PTS-MM          PIC 9(2).
014000               10  FILLER                 PIC X(1).
014100               10  INCR-O-PTS-DD          PIC 9(2).
014200               10  FILLER                 PIC X(1).
014300               10  INCR-O-PTS-HH          PIC 9(2).
014400               10  FILLER                 PIC X(1).
014500               10  INCR-O-PTS-MN          PIC 9(2).
014600               10  FILLER                 PIC X(1).
014700               10  INCR-O-PTS-SS          PIC 9(2).
014800           05  FILLER                     PIC X(10).
014900
015000       FD  INCIDENT-REGISTER-NEW
015100           LABEL RECORD STANDARD.
015200       01  INCR-NEW-REC.
015300           05  INCR-N-INCIDENT-ID         PIC 9(12).
015400           05  INCR-N-PROCESSED-FLAG      PIC 9(1).
015500           05  INCR-N-PROCESSED-TS        PIC X(19).
015600           05  FILLER                     PIC X(10).
015700
015800       FD  ALERT-OUT-FILE
015900           LABEL RECORD OMITTED.
016000       01  ALERT-OUT-LINE                 PIC X(132).
016100
016200       FD  RUN-LOG-FILE
016300           LABEL RECORD OMITTED.
016400       01  RUN-LOG-LINE                   PIC X(80).
016500
016600       WORKING-STORAGE SECTION.
016700       01  WS-RUN-DATE.
016800           05  WS-RUN-YYYY                PIC 9(4).
016900           05  FILLER                     PIC X(1)  VALUE '-'.
017000           05  WS-RUN-MM                  PIC 9(2).
017100           05  FILLER                     PIC X(1)  VALUE '-'.
017200           05  WS-RUN-DD                  PIC 9(2).
017300       01  WS-SYSTEM-DATE.
017400           05  WS-SYS-YY                  PIC 9(2).
017500           05  WS-SYS-MM                  PIC 9(2).
017600           05  WS-SYS-DD                  PIC 9(2).
017700       01  WS-SYSTEM-TIME.
017800           05  WS-SYS-HH                  PIC 9(2).
017900           05  WS-SYS-MN                  PIC 9(2).
018000           05  WS-SYS-SS                  PIC 9(2).
018100           05  FILLER                     PIC X(2).
018200
018300       01  WS-RUN-TIMESTAMP.
018400           05  WS-RTS-DATE                PIC X(10).
018500           05  FILLER                     PIC X(1)  VALUE SPACE.
018600           05  WS-RTS-TIME.
018700               10  WS-RTS-HH              PIC X(2).
018800               10  FILLER                 PIC X(1)  VALUE ':'.
018900               10  WS-RTS-MN              PIC X(2).
019000               10  FILLER                 PIC X(1)  VALUE ':'.
019100               10  WS-RTS-SS              PIC X(2).
019200
019300       77  WS-REG-COUNT                PIC 9(7)  COMP    VALUE ZERO.
019400       77  WS-SRCH-IX                  PIC 9(7)  COMP    VALUE ZERO.
019500       77  WS-OUT-IX                   PIC 9(7)  COMP    VALUE ZERO.
019600       77  WS-ALERT-COUNT              PIC 9(7)  COMP    VALUE ZERO.
019700       77  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
019800           88  WS-FOUND                    VALUE 'Y'.
019900       77  WS-QUALIFIES-SW             PIC X(1)  VALUE 'N'.
020000           88  WS-QUALIFIES                VALUE 'Y'.
020100       77  WS-VIEW-FOUND-SW            PIC X(1)  VALUE 'N'.
020200           88  WS-VIEW-FOUND                VALUE 'Y'.
020300       77  WS-HOME-VALUE               PIC S9(9)V9(2)  VALUE ZERO.
020400       77  WS-AWAY-VALUE               PIC S9(9)V9(2)  VALUE ZERO.
020500
020600       01  WS-REGISTER-TABLE.
020700           05  WS-REG-ENTRY OCCURS 200000 TIMES.
020800               10  WS-REG-INCIDENT-ID      PIC 9(12).
020900               10  WS-REG-PROCESSED-FLAG   PIC 9(1).
021000               10  WS-REG-PROCESSED-TS     PIC X(19).
021100               10  WS-REG-CARRIED-SW       PIC X(1).
021200                   88  WS-REG-CARRIED          VALUE 'Y'.
021300
021400      ******************************************************************
021500      *  BULLETIN LAYOUT -- EXACT FORMAT OF THE RED CARD ALERT.        *
021600      *  REQ BA-0050.                                                  *
021700      ******************************************************************
021800       01  WS-BULLETIN-LINE-1.
021900           05  FILLER                     PIC X(18) VALUE
022000               'Alert: Red Card'.
022100           05  FILLER                     PIC X(114) VALUE SPACES.
022200       01  WS-BULLETIN-LINE-2.
022300           05  WS-B2-TOURN                PIC X(30).
022400           05  FILLER                     PIC X(2)  VALUE ' ('.
022500           05  WS-B2-COUNTRY              PIC X(20).
022600           05  FILLER                     PIC X(1)  VALUE ')'.
022700           05  FILLER                     PIC X(79) VALUE SPACES.
022800       01  WS-BULLETIN-LINE-3.
022900           05  WS-B3-HOME                 PIC X(20).
023000           05  FILLER                     PIC X(5)  VALUE ' vs. '.
023100           05  WS-B3-AWAY                 PIC X(20).
023200           05  FILLER                     PIC X(87) VALUE SPACES.
023300       01  WS-BULLETIN-LINE-4.
023400           05  FILLER                     PIC X(15) VALUE
023500               'Current Score: '.
023600           05  WS-B4-HOME-SCORE           PIC ---9.
023700           05  FILLER                     PIC X(3)  VALUE ' - '.
023800           05  WS-B4-AWAY-SCORE           PIC ---9.
023900           05  FILLER                     PIC X(106) VALUE SPACES.
024000       01  WS-BULLETIN-LINE-5.
024100           05  FILLER                     PIC X(14) VALUE
024200               'Incident Time:'.
024300           05  FILLER                     PIC X(1)  VALUE SPACE.
024400           05  WS-B5-MINUTE               PIC ZZ9.
024500           05  FILLER                     PIC X(8)  VALUE ' minutes'.
024600           05  FILLER                     PIC X(106) VALUE SPACES.
024700       01  WS-BULLETIN-LINE-6.
024800           05  WS-B6-SIDE-NAME            PIC X(9).
024900           05  FILLER                     PIC X(25) VALUE
025000               ' received a red card.'.
025100           05  FILLER                     PIC X(97) VALUE SPACES.
025200       01  WS-BULLETIN-LINE-7.
025300           05  FILLER                     PIC X(10) VALUE
025400               'Team info:'.
025500           05  FILLER                     PIC X(1)  VALUE SPACE.
025600           05  FILLER                     PIC X(4)  VALUE 'Pos '.
025700           05  WS-B7-HOME-POS             PIC ZZ9.
025800           05  FILLER                     PIC X(4)  VALUE ' vs '.
025900           05  FILLER                     PIC X(4)  VALUE 'Pos '.
026000           05  WS-B7-AWAY-POS             PIC ZZ9.
026100           05  FILLER                     PIC X(98) VALUE SPACES.
026200       01  WS-BULLETIN-LINE-8.
026300           05  FILLER                     PIC X(11) VALUE
026400               'Goal Ratio:'.
026500           05  FILLER                     PIC X(1)  VALUE SPACE.
026600           05  WS-B8-SCORE-RATIO          PIC X(2).
026700           05  FILLER                     PIC X(1)  VALUE '/'.
026800           05  WS-B8-CONCEDED-RATIO       PIC X(2).
026900           05  FILLER                     PIC X(113) VALUE SPACES.
027000       01  WS-BULLETIN-LINE-9.
027100           05  FILLER                     PIC X(7)  VALUE 'Values:'.
027200           05  FILLER                     PIC X(1)  VALUE SPACE.
027300           05  WS-B9-HOME-VALUE           PIC Z,ZZZ,ZZ9.
027400           05  FILLER                     PIC X(1)  VALUE 'K'.
027500           05  FILLER                     PIC X(4)  VALUE ' vs '.
027600           05  WS-B9-AWAY-VALUE           PIC Z,ZZZ,ZZ9.
027700           05  FILLER                     PIC X(1)  VALUE 'K'.
027800           05  FILLER                     PIC X(16) VALUE
027900               ' (Squad Ratio: '.
028000           05  WS-B9-SQUAD-RATIO          PIC ZZ9.99.
028100           05  FILLER                     PIC X(1)  VALUE ')'.
028200           05  FILLER                     PIC X(58) VALUE SPACES.
028300       01  WS-BLANK-LINE                  PIC X(132) VALUE SPACES.
028400
028500       01  WS-RUN-LOG-DETAIL.
028600           05  FILLER                     PIC X(9)  VALUE 'Alerted '.
028700           05  WS-RL-ALERT                PIC ZZZ9.
028800           05  FILLER                     PIC X(8)  VALUE ' cards. '.
028900           05  FILLER                     PIC X(58) VALUE SPACES.
029000
029100       PROCEDURE DIVISION.
029200      ******************************************************************
029300      *  0000-MAIN-CONTROL -- TOP LEVEL JOB STEPS, REQ BA-0050.       *
029400      ******************************************************************
029500       0000-MAIN-CONTROL.
029600           PERFORM 1000-INITIALIZE
029700               THRU 1000-INITIALIZE-EXIT.
029800           PERFORM 1500-LOAD-REGISTER-TABLE
029900               THRU 1500-LOAD-REGISTER-TABLE-EXIT.
030000           PERFORM 2000-PROCESS-INCIDENTS
030100               THRU 2000-PROCESS-INCIDENTS-EXIT.
030200           PERFORM 5000-WRITE-NEW-REGISTER
030300               THRU 5000-WRITE-NEW-REGISTER-EXIT.
030400           PERFORM 8000-WRITE-RUN-LOG
030500               THRU 8000-WRITE-RUN-LOG-EXIT.
030600           STOP RUN.
030700
030800       1000-INITIALIZE.
030900           ACCEPT WS-SYSTEM-DATE FROM DATE.
031000           ACCEPT WS-SYSTEM-TIME FROM TIME.
031100           IF WS-SYS-YY < 70
031200               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
031300           ELSE
031400               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY.
031500           MOVE WS-SYS-MM TO WS-RUN-MM.
031600           MOVE WS-SYS-DD TO WS-RUN-DD.
031700           MOVE WS-RUN-DATE TO WS-RTS-DATE.
031800           MOVE WS-SYS-HH TO WS-RTS-HH.
031900           MOVE WS-SYS-MN TO WS-RTS-MN.
032000           MOVE WS-SYS-SS TO WS-RTS-SS.
032100           OPEN INPUT  INCIDENT-FEED.
032200           OPEN INPUT  LIVEINFO-VIEW.
032300           OPEN INPUT  INCIDENT-REGISTER-OLD.
032400           OPEN OUTPUT ALERT-OUT-FILE.
032500       1000-INITIALIZE-EXIT.
032600           EXIT.
032700
032800      ******************************************************************
032900      *  1500-LOAD-REGISTER-TABLE -- BRINGS THE PRIOR RUN'S INCIDENT  *
033000      *  REGISTER INTO MEMORY SO A RERUN DOES NOT RE-ALERT AN          *
033100      *  INCIDENT ALREADY SENT.  REQ BA-0091.                          *
033200      ******************************************************************
033300       1500-LOAD-REGISTER-TABLE.
033400           READ INCIDENT-REGISTER-OLD
033500               AT END GO TO 1500-LOAD-REGISTER-TABLE-EXIT.
033600           ADD 1 TO WS-REG-COUNT.
033700           MOVE INCR-O-INCIDENT-ID    TO
033800                         WS-REG-INCIDENT-ID (WS-REG-COUNT).
033900           MOVE INCR-O-PROCESSED-FLAG TO
034000                         WS-REG-PROCESSED-FLAG (WS-REG-COUNT).
034100           MOVE INCR-O-PROCESSED-TS   TO
034200                         WS-REG-PROCESSED-TS (WS-REG-COUNT).
034300           MOVE 'N' TO WS-REG-CARRIED-SW (WS-REG-COUNT).
034400           GO TO 1500-LOAD-REGISTER-TABLE.
034500       1500-LOAD-REGISTER-TABLE-EXIT.
034600           CLOSE INCIDENT-REGISTER-OLD.
034700           EXIT.
034800
034900      ******************************************************************
035000      *  2000-PROCESS-INCIDENTS -- SCANS THE INCIDENT FEED FOR        *
035100      *  QUALIFYING RED CARDS.  REQ BA-0050, BA-0083.                  *
035200      ******************************************************************
035300       2000-PROCESS-INCIDENTS.
035400           READ INCIDENT-FEED
035500               AT END GO TO 2000-PROCESS-INCIDENTS-EXIT.
035600           IF NOT INCF-DETAIL
035700               GO TO 2000-PROCESS-INCIDENTS.
035800           MOVE 'N' TO WS-QUALIFIES-SW.
035900           IF INCF-TYPE-CARD
036000              AND (INCF-CLASS-RED OR INCF-CLASS-YELLOWRED)
036100              AND INCF-MINUTE < 80
036200               MOVE 'Y' TO WS-QUALIFIES-SW.
036300           IF WS-QUALIFIES
036400               PERFORM 2100-CHECK-REGISTER
036500                   THRU 2100-CHECK-REGISTER-EXIT.
036600           GO TO 2000-PROCESS-INCIDENTS.
036700       2000-PROCESS-INCIDENTS-EXIT.
036800           CLOSE INCIDENT-FEED.
036900           CLOSE LIVEINFO-VIEW.
037000           CLOSE ALERT-OUT-FILE.
037100           EXIT.
037200
037300       2100-CHECK-REGISTER.
037400           MOVE 'N' TO WS-FOUND-SW.
037500           MOVE 1   TO WS-SRCH-IX.
037600       2100-SEARCH-LOOP.
037700           IF WS-SRCH-IX > WS-REG-COUNT
037800               GO TO 2100-SEARCH-DONE.
037900           IF WS-REG-INCIDENT-ID (WS-SRCH-IX) = INCF-INCIDENT-ID
038000               MOVE 'Y' TO WS-FOUND-SW
038100               GO TO 2100-SEARCH-DONE.
038200           ADD 1 TO WS-SRCH-IX.
038300           GO TO 2100-SEARCH-LOOP.
038400       2100-SEARCH-DONE.
038500           IF WS-FOUND
038600              AND WS-REG-PROCESSED-FLAG (WS-SRCH-IX) = 1
038700               GO TO 2100-CHECK-REGISTER-EXIT.
038800           PERFORM 3000-FIND-LIVE-INFO
038900               THRU 3000-FIND-LIVE-INFO-EXIT.
039000           IF NOT WS-VIEW-FOUND
039100               GO TO 2100-CHECK-REGISTER-EXIT.
039200           PERFORM 4000-EMIT-ALERT
039300               THRU 4000-EMIT-ALERT-EXIT.
039400           IF WS-FOUND
039500               MOVE 1 TO WS-REG-PROCESSED-FLAG (WS-SRCH-IX)
039600               MOVE WS-RUN-TIMESTAMP TO
039700                             WS-REG-PROCESSED-TS (WS-SRCH-IX)
039800               MOVE 'Y' TO WS-REG-CARRIED-SW (WS-SRCH-IX)
039900           ELSE
040000               ADD 1 TO WS-REG-COUNT
040100               MOVE INCF-INCIDENT-ID TO
040200                             WS-REG-INCIDENT-ID (WS-REG-COUNT)
040300               MOVE 1 TO WS-REG-PROCESSED-FLAG (WS-REG-COUNT)
040400               MOVE WS-RUN-TIMESTAMP TO
040500                             WS-REG-PROCESSED-TS (WS-REG-COUNT)
040600               MOVE 'Y' TO WS-REG-CARRIED-SW (WS-REG-COUNT).
040700           ADD 1 TO WS-ALERT-COUNT.
040800       2100-CHECK-REGISTER-EXIT.
040900           EXIT.
041000
041100      ******************************************************************
041200      *  3000-FIND-LIVE-INFO -- LOCATES THE MATCH'S CURRENT LIVE VIEW *
041300      *  ROW.  THE VIEW IS READ SEQUENTIALLY FROM THE TOP EACH TIME   *
041400      *  SINCE INCIDENTS ARE NOT GUARANTEED TO ARRIVE IN MATCH-ID      *
041500      *  ORDER.  REQ BA-0050.                                         *
041600      ******************************************************************
041700       3000-FIND-LIVE-INFO.
041800           MOVE 'N' TO WS-VIEW-FOUND-SW.
041900           CLOSE LIVEINFO-VIEW.
042000           OPEN INPUT LIVEINFO-VIEW.
042100       3000-SCAN-VIEW.
042200           READ LIVEINFO-VIEW
042300               AT END GO TO 3000-FIND-LIVE-INFO-EXIT.
042400           IF LIVV-MATCH-ID = INCF-MATCH-ID
042500               MOVE 'Y' TO WS-VIEW-FOUND-SW
042600               GO TO 3000-FIND-LIVE-INFO-EXIT.
042700           GO TO 3000-SCAN-VIEW.
042800       3000-FIND-LIVE-INFO-EXIT.
042900           EXIT.
043000
043100      ******************************************************************
043200      *  4000-EMIT-ALERT -- WRITES THE RED CARD BULLETIN IN THE FIXED *
043300      *  NINE-LINE FORMAT, REQ BA-0050.                                *
043400      ******************************************************************
043500       4000-EMIT-ALERT.
043600           MOVE LIVV-TOURNAMENT     TO WS-B2-TOURN.
043700           MOVE LIVV-COUNTRY        TO WS-B2-COUNTRY.
043800           MOVE LIVV-HOME-TEAM      TO WS-B3-HOME.
043900           MOVE LIVV-AWAY-TEAM      TO WS-B3-AWAY.
044000           MOVE LIVV-HOME-SCORE     TO WS-B4-HOME-SCORE.
044100           MOVE LIVV-AWAY-SCORE     TO WS-B4-AWAY-SCORE.
044200           MOVE INCF-MINUTE         TO WS-B5-MINUTE.
044300           IF INCF-SIDE-HOME
044400               MOVE 'Home team' TO WS-B6-SIDE-NAME
044500           ELSE
044600               MOVE 'Away team' TO WS-B6-SIDE-NAME.
044700           MOVE LIVV-HOME-POSITION  TO WS-B7-HOME-POS.
044800           MOVE LIVV-AWAY-POSITION  TO WS-B7-AWAY-POS.
044900           MOVE LIVV-SCORE-RATIO    TO WS-B8-SCORE-RATIO.
045000           MOVE LIVV-CONCEDED-RATIO TO WS-B8-CONCEDED-RATIO.
045100      *    VALUE SHOWN IS THE LINEUP VALUE WHEN ONE WAS ANNOUNCED,    *
045200      *    ELSE THE SQUAD VALUE.  REQ BA-0114.                        *
045300           IF LIVV-HOME-LINEUP-K NOT = ZERO
045400               MOVE LIVV-HOME-LINEUP-K  TO WS-HOME-VALUE
045500           ELSE
045600               MOVE LIVV-HOME-SQUAD-VALUE TO WS-HOME-VALUE.
045700           MOVE LIVV-AWAY-SQUAD-VALUE TO WS-AWAY-VALUE.
045800           MOVE WS-HOME-VALUE       TO WS-B9-HOME-VALUE.
045900           MOVE WS-AWAY-VALUE       TO WS-B9-AWAY-VALUE.
046000           MOVE LIVV-SQUAD-RATIO    TO WS-B9-SQUAD-RATIO.
046100           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-1.
046200           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-2.
046300           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-3.
046400           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-4.
046500           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-5.
046600           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-6.
046700           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-7.
046800           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-8.
046900           WRITE ALERT-OUT-LINE FROM WS-BULLETIN-LINE-9.
047000           WRITE ALERT-OUT-LINE FROM WS-BLANK-LINE.
047100       4000-EMIT-ALERT-EXIT.
047200           EXIT.
047300
047400       5000-WRITE-NEW-REGISTER.
047500           OPEN OUTPUT INCIDENT-REGISTER-NEW.
047600           MOVE 1 TO WS-OUT-IX.
047700       5000-WRITE-LOOP.
047800           IF WS-OUT-IX > WS-REG-COUNT
047900               GO TO 5000-WRITE-NEW-REGISTER-EXIT.
048000           MOVE WS-REG-INCIDENT-ID (WS-OUT-IX)    TO
048100                         INCR-N-INCIDENT-ID.
048200           MOVE WS-REG-PROCESSED-FLAG (WS-OUT-IX) TO
048300                         INCR-N-PROCESSED-FLAG.
048400           MOVE WS-REG-PROCESSED-TS (WS-OUT-IX)   TO
048500                         INCR-N-PROCESSED-TS.
048600           WRITE INCR-NEW-REC.
048700           ADD 1 TO WS-OUT-IX.
048800           GO TO 5000-WRITE-LOOP.
048900       5000-WRITE-NEW-REGISTER-EXIT.
049000           CLOSE INCIDENT-REGISTER-NEW.
049100           EXIT.
049200
049300       8000-WRITE-RUN-LOG.
049400           OPEN OUTPUT RUN-LOG-FILE.
049500           MOVE WS-ALERT-COUNT TO WS-RL-ALERT.
049600           WRITE RUN-LOG-LINE FROM WS-RUN-LOG-DETAIL.
049700           CLOSE RUN-LOG-FILE.
049800       8000-WRITE-RUN-LOG-EXIT.
049900           EXIT.
